000100******************************************************************
000200*                     C O P Y   C P T S N T X                    *
000300******************************************************************
000400*    LAYOUT DE LA TRANSACCION DE SESIONES (TSN-TRANIN).          *
000500*    TSN-TX-ACCION  'B' = RESERVAR (BOOK)                       *
000600*                    'P' = EN CURSO (IN_PROGRESS)               *
000700*                    'F' = FINALIZAR (COMPLETED)                *
000800*                    'X' = CANCELAR (CANCELLED)                 *
000900*                    'S' = AUSENTE (NO_SHOW)                    *
001000*                    'H' = REPROGRAMAR (RESCHEDULE)             *
001100*----------------------------------------------------------------*
001200*  MANTENIMIENTO                                                *
001300*  2025-05-27  MNM  KC03CAB-0102  ALTA DEL LAYOUT.               *
001400*  2025-09-15  MNM  KC03CAB-0149  SE AGREGA REPROGRAMACION.      *
001500******************************************************************
001600 01  WS-REG-TSNTX.
001700     02  TSN-TX-ACCION           PIC X(01).
001800     02  TSN-TX-SESSION-ID       PIC 9(09).
001900     02  TSN-TX-TRAINER-ID       PIC 9(09).
002000     02  TSN-TX-MEMBER-ID        PIC 9(09).
002100     02  TSN-TX-TYPE             PIC X(21).
002200     02  TSN-TX-SCHEDULED-DATE   PIC 9(08).
002300     02  TSN-TX-SCHEDULED-TIME   PIC 9(04).
002400     02  TSN-TX-DURATION-MINUTES PIC 9(04).
002500     02  TSN-TX-PRICE            PIC S9(07)V99 COMP-3.
002600     02  FILLER                  PIC X(04).
