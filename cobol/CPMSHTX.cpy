000100******************************************************************
000200*                     C O P Y   C P M S H T X                    *
000300******************************************************************
000400*    LAYOUT DE LA TRANSACCION DE MEMBRESIAS (MSH-TRANIN).        *
000500*    MSH-TX-ACCION  'A' = ALTA (CREATE)                         *
000600*                    'R' = RENOVACION (RENEW)                   *
000700*    PARA 'R' SOLO SE COMPLETAN MSH-TX-MEMBERSHIP-ID Y           *
000800*    MSH-TX-END-DATE; EL RESTO VIENE EN BLANCO/CEROS.            *
000900*----------------------------------------------------------------*
001000*  MANTENIMIENTO                                                *
001100*  2025-05-12  MNM  KC03CAB-0091  ALTA DEL LAYOUT.               *
001200*  2025-07-21  MNM  KC03CAB-0129  SE AGREGA ACCION RENOVACION.   *
001300******************************************************************
001400 01  WS-REG-MSHTX.
001500     02  MSH-TX-ACCION           PIC X(01).
001600     02  MSH-TX-MEMBERSHIP-ID    PIC 9(09).
001700     02  MSH-TX-USER-ID          PIC 9(09).
001800     02  MSH-TX-TYPE             PIC X(08).
001900     02  MSH-TX-PRICE            PIC S9(07)V99 COMP-3.
002000     02  MSH-TX-START-DATE       PIC 9(08).
002100     02  MSH-TX-END-DATE         PIC 9(08).
002200     02  MSH-TX-DESCRIPTION      PIC X(60).
002300     02  FILLER                  PIC X(03).
