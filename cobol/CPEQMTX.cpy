000100******************************************************************
000200*                     C O P Y   C P E Q M T X                    *
000300******************************************************************
000400*    LAYOUT DE LA TRANSACCION DE MANTENIMIENTO (EQP-TRANIN).     *
000500*    EQP-TX-ACCION  'S' = PROGRAMAR (SCHEDULE MAINTENANCE)      *
000600*                    'C' = COMPLETAR (COMPLETE MAINTENANCE)     *
000700*----------------------------------------------------------------*
000800*  MANTENIMIENTO                                                *
000900*  2025-06-09  MNM  KC03CAB-0112  ALTA DEL LAYOUT.               *
001000******************************************************************
001100 01  WS-REG-EQPTX.
001200     02  EQP-TX-ACCION               PIC X(01).
001300     02  EQP-TX-EQUIPMENT-ID         PIC 9(09).
001400     02  EQP-TX-NEXT-MAINTENANCE-DATE PIC 9(08).
001500     02  FILLER                      PIC X(12).
