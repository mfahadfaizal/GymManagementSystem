000100******************************************************************
000200*                     C O P Y   C P G M C L S                    *
000300******************************************************************
000400*    LAYOUT DEL MAESTRO DE CLASES (GYMCLASS-MASTER).             *
000500*    REGISTRO FIJO DE 160 BYTES, EN LINEA (LINE SEQUENTIAL).     *
000600*    CLAVE LOGICA GCL-CLASS-ID; SIN ACCESO INDEXADO - SE CARGA   *
000700*    COMPLETO A LA TABLA T-GCL-ITEMS (VER PROGRAMA PGMCLSRG).    *
000800*----------------------------------------------------------------*
000900*  MANTENIMIENTO                                                *
001000*  2025-05-20  MNM  KC03CAB-0097  ALTA DEL LAYOUT.               *
001100*  2025-08-11  MNM  KC03CAB-0138  SE AGREGA SCHEDULE-DAYS.       *
001200******************************************************************
001300 01  WS-REG-GCL.
001400     02  GCL-CLASS-ID            PIC 9(09).
001500     02  GCL-NAME                PIC X(40).
001600     02  GCL-TYPE                PIC X(17).
001700     02  GCL-STATUS              PIC X(09).
001800     02  GCL-TRAINER-ID          PIC 9(09).
001900     02  GCL-START-TIME          PIC 9(04).
002000     02  GCL-END-TIME            PIC 9(04).
002100     02  GCL-DURATION-MINUTES    PIC 9(04).
002200     02  GCL-MAX-CAPACITY        PIC 9(04).
002300     02  GCL-CURRENT-ENROLLMENT  PIC 9(04).
002400     02  GCL-PRICE               PIC S9(07)V99 COMP-3.
002500     02  GCL-LOCATION            PIC X(30).
002600     02  GCL-SCHEDULE-DAYS       PIC X(20).
002700     02  FILLER                  PIC X(01).
