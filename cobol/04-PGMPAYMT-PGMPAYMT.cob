000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400
000500 PROGRAM-ID.    PGMPAYMT.
000600 AUTHOR.        LAURA F. PRIETO.
000700 INSTALLATION.  KC03CAB - SISTEMA DE GESTION DE GIMNASIOS.
000800 DATE-WRITTEN.  1991-04-15.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO KC03CAB.
001100
001200*----------------------------------------------------------------*
001300*                    H I S T O R I A L   D E   C A M B I O S     *
001400*----------------------------------------------------------------*
001500* 1991-04-15  LFP  KC03CAB-0108  ALTA DEL PROGRAMA. REEMPLAZA LA *
001600*                                PLANILLA MANUAL DE COBRANZAS.   *
001700* 1991-09-30  LFP  KC03CAB-0113  SE AGREGA EL CALCULO DE         *
001800*                                VENCIMIENTO POR DEFECTO SEGUN   *
001900*                                EL TIPO DE COBRO.               *
002000* 1993-06-18  LFP  KC03CAB-0120  SE AGREGA LA GENERACION DE      *
002100*                                TRANSACTION-ID (TXN-XXXXXXXX).  *
002200* 1995-11-02  LFP  KC03CAB-0126  SE AGREGA EL RECHAZO DE         *
002300*                                TRANSICIONES DE ESTADO ILEGALES.*
002400* 1998-12-30  LFP  KC03CAB-0131  AJUSTE DE SIGLO (AAAA) PARA EL  *
002500*                                ANIO 2000: LA FECHA DEL SISTEMA *
002600*                                SOLO TRAE 2 DIGITOS DE ANIO;    *
002700*                                SE ARMA EL SIGLO POR VENTANA    *
002800*                                (00-49 = 20XX, 50-99 = 19XX).   *
002900* 1999-02-24  LFP  KC03CAB-0134  PRUEBA DE REGRESION DEL AJUSTE  *
003000*                                DE SIGLO SOBRE EL CALCULO DE    *
003100*                                VENCIMIENTOS.                  *
003200* 2004-03-11  LFP  KC03CAB-0140  SE AGREGA EL LISTADO DE PAGOS   *
003300*                                VENCIDOS Y DE ALTO VALOR.       *
003400* 2010-08-20  RTV  KC03CAB-0146  TABLA DE PAGOS EN MEMORIA        *
003500*                                AMPLIADA A 500 REGISTROS.       *
003600* 2025-09-22  MNM  KC03CAB-0151  SE AMPLIA EL MAESTRO A 190       *
003700*                                BYTES PARA QUE ENTRE NOTES.     *
003800*----------------------------------------------------------------*
003900
004000*----------------------------------------------------------------*
004100*  ESTE PROGRAMA PROCESA EL LOTE DIARIO DE TRANSACCIONES DE      *
004200*  COBRANZAS (ALTA, COBRAR, REEMBOLSAR, ANULAR) CONTRA EL        *
004300*  MAESTRO PAY-MASTR, RESPETANDO LA MAQUINA DE ESTADOS LEGAL     *
004400*  PENDING/COMPLETED/CANCELLED/REFUNDED Y EMITE EL REPORTE DE    *
004500*  RECAUDACION CON CORTE DE CONTROL POR ESTADO.                  *
004600*----------------------------------------------------------------*
004700
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000******************************************************************
005100
005200*----------------------------------------------------------------*
005300 CONFIGURATION SECTION.
005400*----------------------------------------------------------------*
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 IS SW-RESTART-MODE.
005800
005900*----------------------------------------------------------------*
006000 INPUT-OUTPUT SECTION.
006100*----------------------------------------------------------------*
006200 FILE-CONTROL.
006300
006400     SELECT PAY-MASTR  ASSIGN TO PAYMASTR
006500                        FILE STATUS IS FS-PAY-MASTR.
006600
006700     SELECT PAY-TRANIN ASSIGN TO PAYTRNIN
006800                        FILE STATUS IS FS-PAY-TRANIN.
006900
007000     SELECT PAY-NEWMST ASSIGN TO PAYNEWMS
007100                        FILE STATUS IS FS-PAY-NEWMST.
007200
007300     SELECT PAY-REPORT ASSIGN TO PAYRPRT
007400                        FILE STATUS IS FS-PAY-REPORT.
007500
007600 I-O-CONTROL.
007700
007800******************************************************************
007900 DATA DIVISION.
008000******************************************************************
008100
008200*----------------------------------------------------------------*
008300 FILE SECTION.
008400*----------------------------------------------------------------*
008500
008600 FD  PAY-MASTR
008700     RECORDING MODE IS F.
008800 01  REG-PAY-MASTR                                   PIC X(190).
008900
009000 FD  PAY-TRANIN
009100     RECORDING MODE IS F.
009200 01  REG-PAY-TRANIN                                  PIC X(160).
009300
009400 FD  PAY-NEWMST
009500     RECORDING MODE IS F.
009600 01  REG-PAY-NEWMST                                  PIC X(190).
009700
009800 FD  PAY-REPORT
009900     RECORDING MODE IS F.
010000 01  REG-PAY-REPORT                                  PIC X(132).
010100
010200*----------------------------------------------------------------*
010300 WORKING-STORAGE SECTION.
010400*----------------------------------------------------------------*
010410
010420*----------------------------------------------------------------*
010430*          A R E A  D E  I T E M S  I N D E P E N D I E N T E S  *
010440*----------------------------------------------------------------*
010450*    CODIGO DE RETORNO DEL PASO, PARA EL JCL QUE INVOCA ESTE      *
010460*    PROGRAMA (00 = OK, 10 = ERROR DE ARCHIVO).                  *
010470*----------------------------------------------------------------*
010480
010490 77  WS-RETURN-CODE                   PIC 9(02) COMP VALUE ZERO.
010500
010600*----------------------------------------------------------------*
010700*               A R E A  D E  C O N S T A N T E S                *
010800*----------------------------------------------------------------*
010900
011000 01 CT-CONSTANTES.
011100     02 CT-PROGRAMA                   PIC X(08)  VALUE 'PGMPAYMT'.
011200     02 CT-OPEN                       PIC X(08)  VALUE 'OPEN    '.
011300     02 CT-READ                       PIC X(08)  VALUE 'READ    '.
011400     02 CT-PAY-MASTR                  PIC X(08)  VALUE 'PAYMASTR'.
011500     02 CT-PAY-TRANIN                 PIC X(08)  VALUE 'PAYTRNIN'.
011600     02 CT-PAY-NEWMST                 PIC X(08)  VALUE 'PAYNEWMS'.
011700     02 CT-PAY-REPORT                 PIC X(08)  VALUE 'PAYRPRT '.
011800     02 CT-MAX-PAY                    PIC 9(04) COMP VALUE 0500.
011900     02 CT-ACCION-ALTA                PIC X(01)  VALUE 'A'.
012000     02 CT-ACCION-COBRAR              PIC X(01)  VALUE 'P'.
012100     02 CT-ACCION-REEMBOLSAR          PIC X(01)  VALUE 'R'.
012200     02 CT-ACCION-ANULAR              PIC X(01)  VALUE 'C'.
012300     02 CT-PENDING                    PIC X(09)  VALUE 'PENDING  '.
012400     02 CT-COMPLETED                  PIC X(09)  VALUE 'COMPLETED'.
012500     02 CT-CANCELLED                  PIC X(09)  VALUE 'CANCELLED'.
012600     02 CT-REFUNDED                   PIC X(09)  VALUE 'REFUNDED '.
012700     02 CT-TIPO-MEMBRESIA             PIC X(16)  VALUE
012800             'MEMBERSHIP_FEE  '.
012900     02 CT-TIPO-CLASE                 PIC X(16)  VALUE
013000             'CLASS_FEE       '.
013100     02 CT-TIPO-SESION                PIC X(16)  VALUE
013200             'TRAINING_SESSION'.
013300     02 CT-DIAS-VTO-MEMBRESIA         PIC 9(03) COMP VALUE 030.
013400     02 CT-DIAS-VTO-CLASE             PIC 9(03) COMP VALUE 007.
013500     02 CT-DIAS-VTO-SESION            PIC 9(03) COMP VALUE 007.
013600     02 CT-UMBRAL-ALTO-VALOR          PIC S9(07)V99 COMP-3
013700                                              VALUE 1000.00.
013710     02 CT-FECHA-DESDE                PIC 9(08)  VALUE 20000101.
013720     02 CT-FECHA-HASTA                PIC 9(08)  VALUE 99991231.
013800     02 CT-TXN-PREFIJO                PIC X(04)  VALUE 'TXN-'.
013900     02 CT-HEX-DIGITOS                PIC X(16)
014000                            VALUE '0123456789ABCDEF'.
014100     02 CT-CERO                       PIC 9(04) COMP VALUE ZERO.
014200
014300*----------------------------------------------------------------*
014400*               A R E A  D E  V A R I A B L E S                  *
014500*----------------------------------------------------------------*
014600
014700 01 WS-VARIABLES.
014800     02 WS-PARRAFO                    PIC X(50).
014900     02 WS-MASCARA                    PIC ZZZZZZZ9.
015000     02 WS-MASCARA-MONTO              PIC Z(06)9.99.
015100     02 WS-MASC-A                     PIC ZZZZ9.
015200     02 WS-MASC-B                     PIC ZZZZ9.
015300     02 WS-MASC-MONTO-A               PIC Z(06)9.99.
015400     02 WS-ENCONTRADO                 PIC X(01) VALUE 'N'.
015500        88 WS-FUE-ENCONTRADO                    VALUE 'S'.
015600        88 WS-NO-FUE-ENCONTRADO                 VALUE 'N'.
015700     02 WS-IX-PAGO-ENCONTRADO         PIC 9(04) COMP VALUE ZERO.
015800
015900*----------------------------------------------------------------*
016000*          A R E A  D E  F E C H A  D E L  S I S T E M A         *
016100*----------------------------------------------------------------*
016200
016300 01 WS-FECHA-SISTEMA.
016400     02 WS-FS-ANIO-CORTO               PIC 9(02).
016500     02 WS-FS-MES                      PIC 9(02).
016600     02 WS-FS-DIA                      PIC 9(02).
016700
016800 01 WS-FECHA-HOY                      PIC 9(08) VALUE ZERO.
016900 01 WS-FECHA-HOY-DESGLOSE REDEFINES WS-FECHA-HOY.
017000     02 WS-FH-SIGLO                    PIC 9(02).
017100     02 WS-FH-ANIO-CORTO                PIC 9(02).
017200     02 WS-FH-MES                       PIC 9(02).
017300     02 WS-FH-DIA                       PIC 9(02).
017400
017500*----------------------------------------------------------------*
017600*       A R E A  D E  C A L C U L O  D E  V E N C I M I E N T O  *
017700*----------------------------------------------------------------*
017800
017900 01 WS-FECHA-VENCIMIENTO              PIC 9(08) VALUE ZERO.
018000 01 WS-FECHA-VENCIMIENTO-DESGLOSE REDEFINES WS-FECHA-VENCIMIENTO.
018100     02 WS-FV-SIGLO                    PIC 9(02).
018200     02 WS-FV-ANIO-CORTO                PIC 9(02).
018300     02 WS-FV-MES                       PIC 9(02).
018400     02 WS-FV-DIA                       PIC 9(02).
018500
018600 01 WS-DIAS-A-SUMAR                   PIC 9(03) COMP VALUE ZERO.
018700 01 WS-DIAS-MES-TABLA.
018800     02 WS-DIAS-MES OCCURS 12 TIMES
018900                    PIC 9(02) VALUES 31 28 31 30 31 30
019000                                     31 31 30 31 30 31.
019100
019200*----------------------------------------------------------------*
019300*        A R E A  D E  G E N E R A C I O N  D E L  T X N - I D   *
019400*----------------------------------------------------------------*
019500
019600 01 WS-TXN-SEED                       PIC 9(09)      VALUE ZERO.
019700 01 WS-TXN-SEED-DESGLOSE REDEFINES WS-TXN-SEED.
019800     02 WS-TXN-SEED-ALTA               PIC 9(05).
019900     02 WS-TXN-SEED-BAJA               PIC 9(04).
020000
020100 01 WS-TXN-RESTO                      PIC 9(04) COMP VALUE ZERO.
020200 01 WS-TXN-IX                         PIC 9(02) COMP VALUE ZERO.
020300 01 WS-TXN-HEX                        PIC X(08) VALUE SPACES.
020400 01 WS-TRANSACTION-ID                 PIC X(12) VALUE SPACES.
020500
020600*----------------------------------------------------------------*
020700*           A U X I L I A R E S  P A R A  E R R O R E S          *
020800*----------------------------------------------------------------*
020900
021000 01 AUXILIARES.
021100     02 W-N-ERROR                     PIC 9(02)  VALUE ZEROS.
021200     02 AUX-ERR-ACCION                PIC X(10)  VALUE SPACES.
021300     02 AUX-ERR-NOMBRE                PIC X(18)  VALUE SPACES.
021400     02 AUX-ERR-STATUS                PIC X(04)  VALUE SPACES.
021500     02 AUX-ERR-MENSAJE               PIC X(50)  VALUE SPACES.
021600
021700*----------------------------------------------------------------*
021800*                 A R E A  D E  C O N T A D O R E S              *
021900*----------------------------------------------------------------*
022000
022100 01 CNT-CONTADORES.
022200     02 CNT-PAY-LEIDOS                PIC 9(05) COMP VALUE ZERO.
022300     02 CNT-TRX-LEIDAS                PIC 9(05) COMP VALUE ZERO.
022400     02 CNT-ALTAS                     PIC 9(05) COMP VALUE ZERO.
022500     02 CNT-COBROS                    PIC 9(05) COMP VALUE ZERO.
022600     02 CNT-REEMBOLSOS                PIC 9(05) COMP VALUE ZERO.
022700     02 CNT-ANULACIONES               PIC 9(05) COMP VALUE ZERO.
022800     02 CNT-RECHAZOS                  PIC 9(05) COMP VALUE ZERO.
022900     02 CNT-COMPLETADOS-TOTAL         PIC 9(05) COMP VALUE ZERO.
023000     02 CNT-PENDIENTES-TOTAL          PIC 9(05) COMP VALUE ZERO.
023100     02 WS-TOTAL-RECAUDADO            PIC S9(09)V99 COMP-3
023200                                              VALUE ZERO.
023300
023400*----------------------------------------------------------------*
023500*               A R E A  D E  F I L E - S T A T U S              *
023600*----------------------------------------------------------------*
023700
023800 01 FS-FILE-STATUS.
023900     02 FS-PAY-MASTR                  PIC X(02).
024000        88 FS-PAY-MASTR-OK                      VALUE '00'.
024100        88 FS-PAY-MASTR-EOF                     VALUE '10'.
024200
024300     02 FS-PAY-TRANIN                 PIC X(02).
024400        88 FS-PAY-TRANIN-OK                     VALUE '00'.
024500        88 FS-PAY-TRANIN-EOF                    VALUE '10'.
024600
024700     02 FS-PAY-NEWMST                 PIC X(02).
024800        88 FS-PAY-NEWMST-OK                     VALUE '00'.
024900
025000     02 FS-PAY-REPORT                 PIC X(02).
025100        88 FS-PAY-REPORT-OK                     VALUE '00'.
025200
025300*----------------------------------------------------------------*
025400*           A R E A  D E  T A B L A  E N  M E M O R I A          *
025500*----------------------------------------------------------------*
025600
025700 01 WS-T-PAY.
025800     02 WS-PAY-CANT                   PIC 9(04) COMP VALUE ZERO.
025900     02 T-PAY-ITEMS OCCURS 500 TIMES
026000                    INDEXED BY IX-PAY.
026100        03 T-PAY-PAYMENT-ID           PIC 9(09).
026200        03 T-PAY-USER-ID              PIC 9(09).
026300        03 T-PAY-TYPE                 PIC X(16).
026400        03 T-PAY-METHOD               PIC X(10).
026500        03 T-PAY-STATUS                PIC X(09).
026600        03 T-PAY-AMOUNT                PIC S9(07)V99 COMP-3.
026700        03 T-PAY-TRANSACTION-ID       PIC X(12).
026800        03 T-PAY-DUE-DATE             PIC 9(08).
026900        03 T-PAY-PAYMENT-DATE         PIC 9(08).
027000        03 T-PAY-DESCRIPTION          PIC X(40).
027100        03 T-PAY-NOTES                PIC X(60).
027200
027300 01 WS-T-STT.
027400     02 WS-STT-CANT                   PIC 9(04) COMP VALUE ZERO.
027500     02 T-STT-ITEMS OCCURS 10 TIMES
027600                    INDEXED BY IX-STT.
027700        03 T-STT-STATUS               PIC X(09).
027800        03 T-STT-SUBTOTAL             PIC S9(09)V99 COMP-3.
027900        03 T-STT-CANTIDAD             PIC 9(05) COMP.
028000
028100*----------------------------------------------------------------*
028200*           L I N E A S  D E L  R E P O R T E                    *
028300*----------------------------------------------------------------*
028400
028500 01 WS-LINEA-TITULO.
028600     02 FILLER                        PIC X(132) VALUE
028700        '  REPORTE DE RECAUDACION - PGMPAYMT'.
028800
028900 01 WS-LINEA-ENCABEZADO.
029000     02 FILLER                        PIC X(132) VALUE
029100        '  STATUS     PAYMENT-ID   USER-ID   AMOUNT     DUE-DATE'.
029200
029300 01 WS-LINEA-DETALLE.
029400     02 FILLER                        PIC X(02)  VALUE SPACES.
029500     02 WL-STATUS                     PIC X(09).
029600     02 FILLER                        PIC X(02)  VALUE SPACES.
029700     02 WL-PAYMENT-ID                 PIC Z(08)9.
029800     02 FILLER                        PIC X(02)  VALUE SPACES.
029900     02 WL-USER-ID                    PIC Z(08)9.
030000     02 FILLER                        PIC X(02)  VALUE SPACES.
030100     02 WL-AMOUNT                     PIC Z(06)9.99.
030200     02 FILLER                        PIC X(02)  VALUE SPACES.
030300     02 WL-DUE-DATE                   PIC 9(08).
030400     02 FILLER                        PIC X(60)  VALUE SPACES.
030500
030600 01 WS-LINEA-SUBTOTAL.
030700     02 FILLER                        PIC X(132) VALUE SPACES.
030800
030900 01 WS-LINEA-SECCION.
031000     02 FILLER                        PIC X(132) VALUE SPACES.
031100
031200 01 WS-LINEA-TOTALES.
031300     02 FILLER                        PIC X(132) VALUE SPACES.
031400
031500*----------------------------------------------------------------*
031600*                     A R E A  D E  C O P Y S                    *
031700*----------------------------------------------------------------*
031800
031900     COPY CPPAYMT.
032000
032100     COPY CPPAYTX.
032200
032300******************************************************************
032400 PROCEDURE DIVISION.
032500******************************************************************
032600
032700     PERFORM 1000-INICIO
032800        THRU 1000-F-INICIO.
032900
033000     IF FS-PAY-TRANIN-OK
033100        PERFORM 2000-PROCESO
033200           THRU 2000-F-PROCESO
033300          UNTIL FS-PAY-TRANIN-EOF
033400     END-IF.
033500
033600     PERFORM 3000-FIN
033700        THRU 3000-F-FIN.
033800
033810     MOVE ZERO                          TO WS-RETURN-CODE.
033900     GOBACK.
034000
034100*----------------------------------------------------------------*
034200*                     1 0 0 0 - I N I C I O                      *
034300*----------------------------------------------------------------*
034400
034500 1000-INICIO.
034600
034700     INITIALIZE WS-VARIABLES
034800                CNT-CONTADORES
034900                WS-T-PAY
035000                WS-T-STT.
035100
035200     MOVE '1000-INICIO'                TO WS-PARRAFO.
035300
035400     PERFORM 1100-OBTENER-FECHA-HOY
035500        THRU 1100-F-OBTENER-FECHA-HOY.
035600
035700     PERFORM 1200-ABRIR-ARCHIVOS
035800        THRU 1200-F-ABRIR-ARCHIVOS.
035900
036000     PERFORM 1500-CARGAR-TABLA-PAY
036100        THRU 1500-F-CARGAR-TABLA-PAY.
036200
036300     PERFORM 1800-LEER-TRANSACCION
036400        THRU 1800-F-LEER-TRANSACCION.
036500
036600 1000-F-INICIO.
036700     EXIT.
036800
036900*----------------------------------------------------------------*
037000*         1 1 0 0 - O B T E N E R - F E C H A - H O Y            *
037100*----------------------------------------------------------------*
037200*    AJUSTE DE SIGLO KC03CAB-0131 (1998): ACCEPT FROM DATE SOLO  *
037300*    TRAE 2 DIGITOS DE ANIO.  00-49 SE TOMA COMO 20XX, 50-99     *
037400*    COMO 19XX.                                                  *
037500*----------------------------------------------------------------*
037600
037700 1100-OBTENER-FECHA-HOY.
037800
037900     MOVE '1100-OBTENER-FECHA-HOY'      TO WS-PARRAFO.
038000
038100     ACCEPT WS-FECHA-SISTEMA FROM DATE.
038200
038300     IF WS-FS-ANIO-CORTO < 50
038400        MOVE 20                         TO WS-FH-SIGLO
038500     ELSE
038600        MOVE 19                         TO WS-FH-SIGLO
038700     END-IF.
038800
038900     MOVE WS-FS-ANIO-CORTO              TO WS-FH-ANIO-CORTO.
039000     MOVE WS-FS-MES                     TO WS-FH-MES.
039100     MOVE WS-FS-DIA                      TO WS-FH-DIA.
039200
039300 1100-F-OBTENER-FECHA-HOY.
039400     EXIT.
039500
039600*----------------------------------------------------------------*
039700*            1 2 0 0 - A B R I R - A R C H I V O S               *
039800*----------------------------------------------------------------*
039900
040000 1200-ABRIR-ARCHIVOS.
040100
040200     MOVE '1200-ABRIR-ARCHIVOS'         TO WS-PARRAFO.
040300
040400     OPEN INPUT   PAY-MASTR
040500                  PAY-TRANIN
040600          OUTPUT  PAY-NEWMST
040700                  PAY-REPORT.
040800
040900     IF NOT FS-PAY-MASTR-OK
041000        MOVE CT-OPEN                    TO AUX-ERR-ACCION
041100        MOVE CT-PAY-MASTR               TO AUX-ERR-NOMBRE
041200        MOVE FS-PAY-MASTR               TO AUX-ERR-STATUS
041300        MOVE WS-PARRAFO                 TO AUX-ERR-MENSAJE
041400        MOVE 10                         TO W-N-ERROR
041500        PERFORM 9000-SALIDA-ERRORES
041600           THRU 9000-F-SALIDA-ERRORES
041700     END-IF.
041800
041900     IF NOT FS-PAY-TRANIN-OK
042000        MOVE CT-OPEN                    TO AUX-ERR-ACCION
042100        MOVE CT-PAY-TRANIN              TO AUX-ERR-NOMBRE
042200        MOVE FS-PAY-TRANIN              TO AUX-ERR-STATUS
042300        MOVE WS-PARRAFO                 TO AUX-ERR-MENSAJE
042400        MOVE 10                         TO W-N-ERROR
042500        PERFORM 9000-SALIDA-ERRORES
042600           THRU 9000-F-SALIDA-ERRORES
042700     END-IF.
042800
042900 1200-F-ABRIR-ARCHIVOS.
043000     EXIT.
043100
043200*----------------------------------------------------------------*
043300*          1 5 0 0 - C A R G A R - T A B L A - P A Y             *
043400*----------------------------------------------------------------*
043500
043600 1500-CARGAR-TABLA-PAY.
043700
043800     MOVE '1500-CARGAR-TABLA-PAY'       TO WS-PARRAFO.
043900
044000     PERFORM 1520-LEER-PAY
044100        THRU 1520-F-LEER-PAY
044200       UNTIL FS-PAY-MASTR-EOF.
044300
044400 1500-F-CARGAR-TABLA-PAY.
044500     EXIT.
044600
044700 1520-LEER-PAY.
044800
044900     MOVE '1520-LEER-PAY'               TO WS-PARRAFO.
045000
045100     READ PAY-MASTR INTO WS-REG-PAY.
045200
045300     EVALUATE TRUE
045400         WHEN FS-PAY-MASTR-OK
045500              ADD 1                     TO CNT-PAY-LEIDOS
045600              ADD 1                     TO WS-PAY-CANT
045700              SET IX-PAY                TO WS-PAY-CANT
045800              MOVE PAY-PAYMENT-ID     TO T-PAY-PAYMENT-ID (IX-PAY)
045900              MOVE PAY-USER-ID        TO T-PAY-USER-ID (IX-PAY)
046000              MOVE PAY-TYPE           TO T-PAY-TYPE (IX-PAY)
046100              MOVE PAY-METHOD         TO T-PAY-METHOD (IX-PAY)
046200              MOVE PAY-STATUS         TO T-PAY-STATUS (IX-PAY)
046300              MOVE PAY-AMOUNT         TO T-PAY-AMOUNT (IX-PAY)
046400              MOVE PAY-TRANSACTION-ID TO T-PAY-TRANSACTION-ID
046500                                                    (IX-PAY)
046600              MOVE PAY-DUE-DATE       TO T-PAY-DUE-DATE (IX-PAY)
046700              MOVE PAY-PAYMENT-DATE   TO T-PAY-PAYMENT-DATE
046800                                                    (IX-PAY)
046900              MOVE PAY-DESCRIPTION    TO T-PAY-DESCRIPTION (IX-PAY)
047000              MOVE PAY-NOTES          TO T-PAY-NOTES (IX-PAY)
047100
047200         WHEN FS-PAY-MASTR-EOF
047300              CONTINUE
047400
047500         WHEN OTHER
047600              MOVE CT-READ              TO AUX-ERR-ACCION
047700              MOVE CT-PAY-MASTR         TO AUX-ERR-NOMBRE
047800              MOVE FS-PAY-MASTR         TO AUX-ERR-STATUS
047900              MOVE WS-PARRAFO           TO AUX-ERR-MENSAJE
048000              MOVE 10                   TO W-N-ERROR
048100              PERFORM 9000-SALIDA-ERRORES
048200                 THRU 9000-F-SALIDA-ERRORES
048300     END-EVALUATE.
048400
048500 1520-F-LEER-PAY.
048600     EXIT.
048700
048800*----------------------------------------------------------------*
048900*         1 8 0 0 - L E E R - T R A N S A C C I O N              *
049000*----------------------------------------------------------------*
049100
049200 1800-LEER-TRANSACCION.
049300
049400     MOVE '1800-LEER-TRANSACCION'       TO WS-PARRAFO.
049500
049600     READ PAY-TRANIN INTO WS-REG-PAYTX.
049700
049800     EVALUATE TRUE
049900         WHEN FS-PAY-TRANIN-OK
050000              ADD 1                     TO CNT-TRX-LEIDAS
050100
050200         WHEN FS-PAY-TRANIN-EOF
050300              SET FS-PAY-TRANIN-EOF     TO TRUE
050400
050500         WHEN OTHER
050600              MOVE CT-READ              TO AUX-ERR-ACCION
050700              MOVE CT-PAY-TRANIN        TO AUX-ERR-NOMBRE
050800              MOVE FS-PAY-TRANIN        TO AUX-ERR-STATUS
050900              MOVE WS-PARRAFO           TO AUX-ERR-MENSAJE
051000              MOVE 10                   TO W-N-ERROR
051100              PERFORM 9000-SALIDA-ERRORES
051200                 THRU 9000-F-SALIDA-ERRORES
051300     END-EVALUATE.
051400
051500 1800-F-LEER-TRANSACCION.
051600     EXIT.
051700
051800*----------------------------------------------------------------*
051900*                    2 0 0 0 - P R O C E S O                     *
052000*----------------------------------------------------------------*
052100
052200 2000-PROCESO.
052300
052400     MOVE '2000-PROCESO'                TO WS-PARRAFO.
052500
052600     EVALUATE PAY-TX-ACCION
052700         WHEN CT-ACCION-ALTA
052800              PERFORM 2300-PROCESAR-ALTA
052900                 THRU 2300-F-PROCESAR-ALTA
053000
053100         WHEN CT-ACCION-COBRAR
053200              PERFORM 2500-PROCESAR-COBRO
053300                 THRU 2500-F-PROCESAR-COBRO
053400
053500         WHEN CT-ACCION-REEMBOLSAR
053600              PERFORM 2600-PROCESAR-REEMBOLSO
053700                 THRU 2600-F-PROCESAR-REEMBOLSO
053800
053900         WHEN CT-ACCION-ANULAR
054000              PERFORM 2700-PROCESAR-ANULACION
054100                 THRU 2700-F-PROCESAR-ANULACION
054200
054300         WHEN OTHER
054400              ADD 1                     TO CNT-RECHAZOS
054500              DISPLAY 'PGMPAYMT - ACCION DE TRANSACCION '
054600                      'DESCONOCIDA: ' PAY-TX-ACCION
054700     END-EVALUATE.
054800
054900     PERFORM 1800-LEER-TRANSACCION
055000        THRU 1800-F-LEER-TRANSACCION.
055100
055200 2000-F-PROCESO.
055300     EXIT.
055400
055500*----------------------------------------------------------------*
055600*            2 3 0 0 - P R O C E S A R - A L T A                 *
055700*----------------------------------------------------------------*
055800*    REGLA: TRANSACTION-ID = 'TXN-' + 8 HEX MAYUSCULAS.          *
055900*    REGLA: SI PAY-TX-DUE-DATE VIENE EN CEROS, SE CALCULA EL     *
056000*    VENCIMIENTO POR DEFECTO SEGUN PAY-TX-TYPE.                  *
056100*----------------------------------------------------------------*
056200
056300 2300-PROCESAR-ALTA.
056400
056500     MOVE '2300-PROCESAR-ALTA'          TO WS-PARRAFO.
056600
056700     IF WS-PAY-CANT >= CT-MAX-PAY
056800        ADD 1                           TO CNT-RECHAZOS
056900        DISPLAY 'PGMPAYMT - RECHAZADA: TABLA PAY LLENA'
057000     ELSE
057100        PERFORM 2350-CALCULAR-VENCIMIENTO
057200           THRU 2350-F-CALCULAR-VENCIMIENTO
057300
057400        PERFORM 2380-GENERAR-TXN-ID
057500           THRU 2380-F-GENERAR-TXN-ID
057600
057700        ADD 1                           TO WS-PAY-CANT
057800        SET IX-PAY                      TO WS-PAY-CANT
057900        MOVE PAY-TX-PAYMENT-ID      TO T-PAY-PAYMENT-ID (IX-PAY)
058000        MOVE PAY-TX-USER-ID         TO T-PAY-USER-ID (IX-PAY)
058100        MOVE PAY-TX-TYPE            TO T-PAY-TYPE (IX-PAY)
058200        MOVE PAY-TX-METHOD          TO T-PAY-METHOD (IX-PAY)
058300        MOVE CT-PENDING             TO T-PAY-STATUS (IX-PAY)
058400        MOVE PAY-TX-AMOUNT          TO T-PAY-AMOUNT (IX-PAY)
058500        MOVE WS-TRANSACTION-ID      TO T-PAY-TRANSACTION-ID
058600                                                  (IX-PAY)
058700        MOVE WS-FECHA-VENCIMIENTO   TO T-PAY-DUE-DATE (IX-PAY)
058800        MOVE CT-CERO                TO T-PAY-PAYMENT-DATE (IX-PAY)
058900        MOVE PAY-TX-DESCRIPTION     TO T-PAY-DESCRIPTION (IX-PAY)
059000        MOVE SPACES                 TO T-PAY-NOTES (IX-PAY)
059100        ADD 1                           TO CNT-ALTAS
059200     END-IF.
059300
059400 2300-F-PROCESAR-ALTA.
059500     EXIT.
059600
059700 2350-CALCULAR-VENCIMIENTO.
059800
059900     IF PAY-TX-DUE-DATE NOT = ZERO
060000        MOVE PAY-TX-DUE-DATE            TO WS-FECHA-VENCIMIENTO
060100     ELSE
060200        EVALUATE PAY-TX-TYPE
060300            WHEN CT-TIPO-MEMBRESIA
060400                 MOVE CT-DIAS-VTO-MEMBRESIA TO WS-DIAS-A-SUMAR
060500            WHEN CT-TIPO-CLASE
060600                 MOVE CT-DIAS-VTO-CLASE      TO WS-DIAS-A-SUMAR
060700            WHEN CT-TIPO-SESION
060800                 MOVE CT-DIAS-VTO-SESION     TO WS-DIAS-A-SUMAR
060900            WHEN OTHER
061000                 MOVE CT-DIAS-VTO-CLASE      TO WS-DIAS-A-SUMAR
061100        END-EVALUATE
061200        MOVE WS-FECHA-HOY               TO WS-FECHA-VENCIMIENTO
061300        PERFORM 2360-SUMAR-DIAS
061400           THRU 2360-F-SUMAR-DIAS
061500          UNTIL WS-DIAS-A-SUMAR = ZERO
061600     END-IF.
061700
061800 2350-F-CALCULAR-VENCIMIENTO.
061900     EXIT.
062000
062100 2360-SUMAR-DIAS.
062200
062300     ADD 1                              TO WS-FV-DIA.
062400     SUBTRACT 1 FROM WS-DIAS-A-SUMAR.
062500
062600     IF WS-FV-DIA > WS-DIAS-MES (WS-FV-MES)
062700        MOVE 1                          TO WS-FV-DIA
062800        ADD 1                           TO WS-FV-MES
062900        IF WS-FV-MES > 12
063000           MOVE 1                       TO WS-FV-MES
063100           ADD 1                        TO WS-FV-ANIO-CORTO
063200        END-IF
063300     END-IF.
063400
063500 2360-F-SUMAR-DIAS.
063600     EXIT.
063700
063800 2380-GENERAR-TXN-ID.
063900
064000*    REGLA: LA SEMILLA SE ARMA EN DOS TRAMOS SOBRE WS-TXN-SEED-
064010*    DESGLOSE - WS-TXN-SEED-ALTA TOMA LOS ULTIMOS 5 DIGITOS DEL
064020*    PAYMENT-ID (LADO ALTA) Y WS-TXN-SEED-BAJA LOS ULTIMOS 4
064030*    DIGITOS DE TRX-LEIDAS*31+FECHA (LADO BAJA).  LA SEMILLA DE
064040*    9 DIGITOS QUE CONSUME 2390-EXTRAER-HEX ES LA UNION DE AMBOS,
064050*    VIA EL REDEFINES.
064060     MOVE PAY-TX-PAYMENT-ID             TO WS-TXN-SEED-ALTA.
064070     COMPUTE WS-TXN-SEED-BAJA =
064080             (CNT-TRX-LEIDAS * 0031) + WS-FECHA-HOY.
064400
064500     MOVE SPACES                        TO WS-TXN-HEX.
064600
064700     PERFORM 2390-EXTRAER-HEX
064800        THRU 2390-F-EXTRAER-HEX
064900       VARYING WS-TXN-IX FROM 8 BY -1
065000         UNTIL WS-TXN-IX < 1.
065100
065200     STRING CT-TXN-PREFIJO WS-TXN-HEX
065300            DELIMITED BY SIZE INTO WS-TRANSACTION-ID.
065400
065500 2380-F-GENERAR-TXN-ID.
065600     EXIT.
065700
065800 2390-EXTRAER-HEX.
065900
066000     DIVIDE WS-TXN-SEED BY 16
066100         GIVING WS-TXN-SEED
066200         REMAINDER WS-TXN-RESTO.
066300
066400     MOVE CT-HEX-DIGITOS (WS-TXN-RESTO + 1 : 1)
066500                                TO WS-TXN-HEX (WS-TXN-IX : 1).
066600
066700 2390-F-EXTRAER-HEX.
066800     EXIT.
066900
067000*----------------------------------------------------------------*
067100*           2 5 0 0 - P R O C E S A R - C O B R O                *
067200*----------------------------------------------------------------*
067300*    REGLA: SOLO SE ACEPTA PENDING -> COMPLETED.                *
067400*----------------------------------------------------------------*
067500
067600 2500-PROCESAR-COBRO.
067700
067800     MOVE '2500-PROCESAR-COBRO'         TO WS-PARRAFO.
067900
068000     PERFORM 2520-BUSCAR-PAGO
068100        THRU 2520-F-BUSCAR-PAGO.
068200
068300     IF WS-NO-FUE-ENCONTRADO
068400        ADD 1                           TO CNT-RECHAZOS
068500        DISPLAY 'PGMPAYMT - RECHAZADA: PAGO '
068600                PAY-TX-PAYMENT-ID ' NO EXISTE'
068700     ELSE
068800        IF T-PAY-STATUS (WS-IX-PAGO-ENCONTRADO) = CT-PENDING
068900           MOVE CT-COMPLETED
069000                   TO T-PAY-STATUS (WS-IX-PAGO-ENCONTRADO)
069100           MOVE WS-FECHA-HOY
069200                   TO T-PAY-PAYMENT-DATE (WS-IX-PAGO-ENCONTRADO)
069300           ADD 1                        TO CNT-COBROS
069400        ELSE
069500           ADD 1                        TO CNT-RECHAZOS
069600           DISPLAY 'PGMPAYMT - RECHAZADA: PAGO '
069700                   PAY-TX-PAYMENT-ID
069800                   ' NO SE PUEDE COBRAR EN SU ESTADO ACTUAL'
069900        END-IF
070000     END-IF.
070100
070200 2500-F-PROCESAR-COBRO.
070300     EXIT.
070400
070500 2520-BUSCAR-PAGO.
070600
070700     SET WS-NO-FUE-ENCONTRADO           TO TRUE.
070800     SET IX-PAY                         TO 1.
070900
071000     PERFORM 2540-COMPARAR-PAGO
071100        THRU 2540-F-COMPARAR-PAGO
071200       VARYING IX-PAY FROM 1 BY 1
071300         UNTIL IX-PAY > WS-PAY-CANT
071400            OR WS-FUE-ENCONTRADO.
071500
071600 2520-F-BUSCAR-PAGO.
071700     EXIT.
071800
071900 2540-COMPARAR-PAGO.
072000
072100     IF T-PAY-PAYMENT-ID (IX-PAY) = PAY-TX-PAYMENT-ID
072200        SET WS-FUE-ENCONTRADO           TO TRUE
072300        MOVE IX-PAY                     TO WS-IX-PAGO-ENCONTRADO
072400     END-IF.
072500
072600 2540-F-COMPARAR-PAGO.
072700     EXIT.
072800
072900*----------------------------------------------------------------*
073000*         2 6 0 0 - P R O C E S A R - R E E M B O L S O          *
073100*----------------------------------------------------------------*
073200*    REGLA: SOLO SE ACEPTA COMPLETED -> REFUNDED.               *
073300*----------------------------------------------------------------*
073400
073500 2600-PROCESAR-REEMBOLSO.
073600
073700     MOVE '2600-PROCESAR-REEMBOLSO'     TO WS-PARRAFO.
073800
073900     PERFORM 2520-BUSCAR-PAGO
074000        THRU 2520-F-BUSCAR-PAGO.
074100
074200     IF WS-NO-FUE-ENCONTRADO
074300        ADD 1                           TO CNT-RECHAZOS
074400        DISPLAY 'PGMPAYMT - RECHAZADA: PAGO '
074500                PAY-TX-PAYMENT-ID ' NO EXISTE'
074600     ELSE
074700        IF T-PAY-STATUS (WS-IX-PAGO-ENCONTRADO) = CT-COMPLETED
074800           MOVE CT-REFUNDED
074900                   TO T-PAY-STATUS (WS-IX-PAGO-ENCONTRADO)
075000           MOVE PAY-TX-NOTES
075100                   TO T-PAY-NOTES (WS-IX-PAGO-ENCONTRADO)
075200           ADD 1                        TO CNT-REEMBOLSOS
075300        ELSE
075400           ADD 1                        TO CNT-RECHAZOS
075500           DISPLAY 'PGMPAYMT - RECHAZADA: PAGO '
075600                   PAY-TX-PAYMENT-ID
075700                   ' NO SE PUEDE REEMBOLSAR EN SU ESTADO ACTUAL'
075800        END-IF
075900     END-IF.
076000
076100 2600-F-PROCESAR-REEMBOLSO.
076200     EXIT.
076300
076400*----------------------------------------------------------------*
076500*          2 7 0 0 - P R O C E S A R - A N U L A C I O N         *
076600*----------------------------------------------------------------*
076700*    REGLA: SOLO SE ACEPTA PENDING -> CANCELLED.                *
076800*----------------------------------------------------------------*
076900
077000 2700-PROCESAR-ANULACION.
077100
077200     MOVE '2700-PROCESAR-ANULACION'     TO WS-PARRAFO.
077300
077400     PERFORM 2520-BUSCAR-PAGO
077500        THRU 2520-F-BUSCAR-PAGO.
077600
077700     IF WS-NO-FUE-ENCONTRADO
077800        ADD 1                           TO CNT-RECHAZOS
077900        DISPLAY 'PGMPAYMT - RECHAZADA: PAGO '
078000                PAY-TX-PAYMENT-ID ' NO EXISTE'
078100     ELSE
078200        IF T-PAY-STATUS (WS-IX-PAGO-ENCONTRADO) = CT-PENDING
078300           MOVE CT-CANCELLED
078400                   TO T-PAY-STATUS (WS-IX-PAGO-ENCONTRADO)
078500           ADD 1                        TO CNT-ANULACIONES
078600        ELSE
078700           ADD 1                        TO CNT-RECHAZOS
078800           DISPLAY 'PGMPAYMT - RECHAZADA: PAGO '
078900                   PAY-TX-PAYMENT-ID
079000                   ' NO SE PUEDE ANULAR EN SU ESTADO ACTUAL'
079100        END-IF
079200     END-IF.
079300
079400 2700-F-PROCESAR-ANULACION.
079500     EXIT.
079600
079700*----------------------------------------------------------------*
079800*                       3 0 0 0 - F I N                          *
079900*----------------------------------------------------------------*
080000
080100 3000-FIN.
080200
080300     MOVE '3000-FIN'                    TO WS-PARRAFO.
080400
080500     PERFORM 3200-GRABAR-MASTER
080600        THRU 3200-F-GRABAR-MASTER.
080700
080800     PERFORM 3350-CARGAR-TABLA-STT
080900        THRU 3350-F-CARGAR-TABLA-STT.
081000
081100     PERFORM 3400-EMITIR-REPORTE
081200        THRU 3400-F-EMITIR-REPORTE.
081300
081400     PERFORM 3600-CERRAR-ARCHIVOS
081500        THRU 3600-F-CERRAR-ARCHIVOS.
081600
081700     PERFORM 3800-MOSTRAR-TOTALES
081800        THRU 3800-F-MOSTRAR-TOTALES.
081900
082000 3000-F-FIN.
082100     EXIT.
082200
082300*----------------------------------------------------------------*
082400*             3 2 0 0 - G R A B A R - M A S T E R                *
082500*----------------------------------------------------------------*
082600
082700 3200-GRABAR-MASTER.
082800
082900     MOVE '3200-GRABAR-MASTER'          TO WS-PARRAFO.
083000
083100     PERFORM 3220-GRABAR-UN-REGISTRO
083200        THRU 3220-F-GRABAR-UN-REGISTRO
083300       VARYING IX-PAY FROM 1 BY 1
083400         UNTIL IX-PAY > WS-PAY-CANT.
083500
083600 3200-F-GRABAR-MASTER.
083700     EXIT.
083800
083900 3220-GRABAR-UN-REGISTRO.
084000
084100     MOVE T-PAY-PAYMENT-ID (IX-PAY)      TO PAY-PAYMENT-ID.
084200     MOVE T-PAY-USER-ID (IX-PAY)         TO PAY-USER-ID.
084300     MOVE T-PAY-TYPE (IX-PAY)            TO PAY-TYPE.
084400     MOVE T-PAY-METHOD (IX-PAY)          TO PAY-METHOD.
084500     MOVE T-PAY-STATUS (IX-PAY)          TO PAY-STATUS.
084600     MOVE T-PAY-AMOUNT (IX-PAY)          TO PAY-AMOUNT.
084700     MOVE T-PAY-TRANSACTION-ID (IX-PAY)  TO PAY-TRANSACTION-ID.
084800     MOVE T-PAY-DUE-DATE (IX-PAY)        TO PAY-DUE-DATE.
084900     MOVE T-PAY-PAYMENT-DATE (IX-PAY)    TO PAY-PAYMENT-DATE.
085000     MOVE T-PAY-DESCRIPTION (IX-PAY)     TO PAY-DESCRIPTION.
085100     MOVE T-PAY-NOTES (IX-PAY)           TO PAY-NOTES.
085200
085300     WRITE REG-PAY-NEWMST FROM WS-REG-PAY.
085400
085500 3220-F-GRABAR-UN-REGISTRO.
085600     EXIT.
085700
085800*----------------------------------------------------------------*
085900*          3 3 5 0 - C A R G A R - T A B L A - S T T              *
086000*----------------------------------------------------------------*
086100*    ARMA LA LISTA DE ESTADOS DISTINTOS, PARA EL CORTE DE        *
086200*    CONTROL DEL REPORTE POR STATUS, Y ACUMULA LOS TOTALES       *
086300*    GLOBALES DE VENCIDOS Y ALTO VALOR (SE EVALUAN DURANTE LA   *
086400*    IMPRESION, NO AQUI).                                       *
086500*----------------------------------------------------------------*
086600
086700 3350-CARGAR-TABLA-STT.
086800
086900     MOVE '3350-CARGAR-TABLA-STT'       TO WS-PARRAFO.
087000
087100     PERFORM 3360-ACUMULAR-STT
087200        THRU 3360-F-ACUMULAR-STT
087300       VARYING IX-PAY FROM 1 BY 1
087400         UNTIL IX-PAY > WS-PAY-CANT.
087500
087600 3350-F-CARGAR-TABLA-STT.
087700     EXIT.
087800
087900 3360-ACUMULAR-STT.
088000
088100     SET WS-NO-FUE-ENCONTRADO           TO TRUE.
088200     SET IX-STT                         TO 1.
088300
088400     PERFORM 3370-BUSCAR-STT
088500        THRU 3370-F-BUSCAR-STT
088600       VARYING IX-STT FROM 1 BY 1
088700         UNTIL IX-STT > WS-STT-CANT
088800            OR WS-FUE-ENCONTRADO.
088900
089000     IF WS-NO-FUE-ENCONTRADO
089100        ADD 1                           TO WS-STT-CANT
089200        SET IX-STT                      TO WS-STT-CANT
089300        MOVE T-PAY-STATUS (IX-PAY)      TO T-STT-STATUS (IX-STT)
089400        MOVE ZERO                       TO T-STT-SUBTOTAL (IX-STT)
089500        MOVE CT-CERO                    TO T-STT-CANTIDAD (IX-STT)
089600     END-IF.
089700
089800     ADD T-PAY-AMOUNT (IX-PAY)          TO T-STT-SUBTOTAL (IX-STT).
089900     ADD 1                              TO T-STT-CANTIDAD (IX-STT).
090000
090010*----------------------------------------------------------------*
090020*    REGLA: EL TOTAL RECAUDADO SOLO SUMA LOS PAGOS COMPLETED     *
090030*    CON DUE-DATE DENTRO DEL RANGO CT-FECHA-DESDE / CT-FECHA-    *
090040*    HASTA.                                                     *
090050*----------------------------------------------------------------*
090100     IF T-PAY-STATUS (IX-PAY) = CT-COMPLETED
090200        ADD 1                            TO CNT-COMPLETADOS-TOTAL
090210        IF T-PAY-DUE-DATE (IX-PAY) >= CT-FECHA-DESDE
090220           AND T-PAY-DUE-DATE (IX-PAY) <= CT-FECHA-HASTA
090230           ADD T-PAY-AMOUNT (IX-PAY)     TO WS-TOTAL-RECAUDADO
090240        END-IF
090400     END-IF.
090500
090600     IF T-PAY-STATUS (IX-PAY) = CT-PENDING
090700        ADD 1                            TO CNT-PENDIENTES-TOTAL
090800     END-IF.
090900
091000 3360-F-ACUMULAR-STT.
091100     EXIT.
091200
091300 3370-BUSCAR-STT.
091400
091500     IF T-STT-STATUS (IX-STT) = T-PAY-STATUS (IX-PAY)
091600        SET WS-FUE-ENCONTRADO           TO TRUE
091700     END-IF.
091800
091900 3370-F-BUSCAR-STT.
092000     EXIT.
092100
092200*----------------------------------------------------------------*
092300*            3 4 0 0 - E M I T I R - R E P O R T E                *
092400*----------------------------------------------------------------*
092500
092600 3400-EMITIR-REPORTE.
092700
092800     MOVE '3400-EMITIR-REPORTE'         TO WS-PARRAFO.
092900
093000     WRITE REG-PAY-REPORT FROM WS-LINEA-TITULO.
093100     WRITE REG-PAY-REPORT FROM WS-LINEA-ENCABEZADO.
093200
093300     PERFORM 3420-CORTE-STATUS
093400        THRU 3420-F-CORTE-STATUS
093500       VARYING IX-STT FROM 1 BY 1
093600         UNTIL IX-STT > WS-STT-CANT.
093700
093800     MOVE SPACES                        TO WS-LINEA-SECCION.
093900     STRING '  --- PAGOS VENCIDOS (OVERDUE) ---'
094000            DELIMITED BY SIZE INTO WS-LINEA-SECCION.
094100     WRITE REG-PAY-REPORT FROM WS-LINEA-SECCION.
094200
094300     PERFORM 3440-LISTAR-VENCIDOS
094400        THRU 3440-F-LISTAR-VENCIDOS
094500       VARYING IX-PAY FROM 1 BY 1
094600         UNTIL IX-PAY > WS-PAY-CANT.
094700
094800     MOVE SPACES                        TO WS-LINEA-SECCION.
094900     STRING '  --- PAGOS DE ALTO VALOR (HIGH-VALUE) ---'
095000            DELIMITED BY SIZE INTO WS-LINEA-SECCION.
095100     WRITE REG-PAY-REPORT FROM WS-LINEA-SECCION.
095200
095300     PERFORM 3460-LISTAR-ALTO-VALOR
095400        THRU 3460-F-LISTAR-ALTO-VALOR
095500       VARYING IX-PAY FROM 1 BY 1
095600         UNTIL IX-PAY > WS-PAY-CANT.
095700
095800     MOVE SPACES                        TO WS-LINEA-TOTALES.
095900     MOVE WS-TOTAL-RECAUDADO             TO WS-MASC-MONTO-A.
096000     MOVE CNT-COMPLETADOS-TOTAL          TO WS-MASC-A.
096100     MOVE CNT-PENDIENTES-TOTAL           TO WS-MASC-B.
096200     STRING '  TOTAL-RECAUDADO: ' WS-MASC-MONTO-A
096300            '  COMPLETED: ' WS-MASC-A
096400            '  PENDING: ' WS-MASC-B
096500            DELIMITED BY SIZE INTO WS-LINEA-TOTALES.
096600     WRITE REG-PAY-REPORT FROM WS-LINEA-TOTALES.
096700
096800 3400-F-EMITIR-REPORTE.
096900     EXIT.
097000
097100 3420-CORTE-STATUS.
097200
097300     PERFORM 3430-IMPRIMIR-PAGO
097400        THRU 3430-F-IMPRIMIR-PAGO
097500       VARYING IX-PAY FROM 1 BY 1
097600         UNTIL IX-PAY > WS-PAY-CANT.
097700
097800     MOVE SPACES                        TO WS-LINEA-SUBTOTAL.
097900     MOVE T-STT-SUBTOTAL (IX-STT)        TO WS-MASC-MONTO-A.
098000     MOVE T-STT-CANTIDAD (IX-STT)        TO WS-MASC-A.
098100     STRING '    STATUS ' T-STT-STATUS (IX-STT)
098200            ' SUBTOTAL: ' WS-MASC-MONTO-A
098300            ' CANTIDAD: ' WS-MASC-A
098400            DELIMITED BY SIZE INTO WS-LINEA-SUBTOTAL.
098500     WRITE REG-PAY-REPORT FROM WS-LINEA-SUBTOTAL.
098600
098700 3420-F-CORTE-STATUS.
098800     EXIT.
098900
099000 3430-IMPRIMIR-PAGO.
099100
099200     IF T-PAY-STATUS (IX-PAY) = T-STT-STATUS (IX-STT)
099300        MOVE T-PAY-STATUS (IX-PAY)         TO WL-STATUS
099400        MOVE T-PAY-PAYMENT-ID (IX-PAY)     TO WL-PAYMENT-ID
099500        MOVE T-PAY-USER-ID (IX-PAY)        TO WL-USER-ID
099600        MOVE T-PAY-AMOUNT (IX-PAY)         TO WL-AMOUNT
099700        MOVE T-PAY-DUE-DATE (IX-PAY)       TO WL-DUE-DATE
099800        WRITE REG-PAY-REPORT FROM WS-LINEA-DETALLE
099900     END-IF.
100000
100100 3430-F-IMPRIMIR-PAGO.
100200     EXIT.
100300
100400*----------------------------------------------------------------*
100500*          3 4 4 0 - L I S T A R - V E N C I D O S               *
100600*----------------------------------------------------------------*
100700*    REGLA: OVERDUE = STATUS PENDING Y DUE-DATE <= HOY.         *
100800*----------------------------------------------------------------*
100900
101000 3440-LISTAR-VENCIDOS.
101100
101200     IF T-PAY-STATUS (IX-PAY) = CT-PENDING
101300        AND T-PAY-DUE-DATE (IX-PAY) <= WS-FECHA-HOY
101400        MOVE T-PAY-STATUS (IX-PAY)         TO WL-STATUS
101500        MOVE T-PAY-PAYMENT-ID (IX-PAY)     TO WL-PAYMENT-ID
101600        MOVE T-PAY-USER-ID (IX-PAY)        TO WL-USER-ID
101700        MOVE T-PAY-AMOUNT (IX-PAY)         TO WL-AMOUNT
101800        MOVE T-PAY-DUE-DATE (IX-PAY)       TO WL-DUE-DATE
101900        WRITE REG-PAY-REPORT FROM WS-LINEA-DETALLE
102000     END-IF.
102100
102200 3440-F-LISTAR-VENCIDOS.
102300     EXIT.
102400
102500*----------------------------------------------------------------*
102600*        3 4 6 0 - L I S T A R - A L T O - V A L O R             *
102700*----------------------------------------------------------------*
102800*    REGLA: HIGH-VALUE = STATUS COMPLETED Y AMOUNT >=            *
102900*    CT-UMBRAL-ALTO-VALOR.                                       *
103000*----------------------------------------------------------------*
103100
103200 3460-LISTAR-ALTO-VALOR.
103300
103400     IF T-PAY-STATUS (IX-PAY) = CT-COMPLETED
103500        AND T-PAY-AMOUNT (IX-PAY) >= CT-UMBRAL-ALTO-VALOR
103600        MOVE T-PAY-STATUS (IX-PAY)         TO WL-STATUS
103700        MOVE T-PAY-PAYMENT-ID (IX-PAY)     TO WL-PAYMENT-ID
103800        MOVE T-PAY-USER-ID (IX-PAY)        TO WL-USER-ID
103900        MOVE T-PAY-AMOUNT (IX-PAY)         TO WL-AMOUNT
104000        MOVE T-PAY-DUE-DATE (IX-PAY)       TO WL-DUE-DATE
104100        WRITE REG-PAY-REPORT FROM WS-LINEA-DETALLE
104200     END-IF.
104300
104400 3460-F-LISTAR-ALTO-VALOR.
104500     EXIT.
104600
104700*----------------------------------------------------------------*
104800*             3 6 0 0 - C E R R A R - A R C H I V O S            *
104900*----------------------------------------------------------------*
105000
105100 3600-CERRAR-ARCHIVOS.
105200
105300     MOVE '3600-CERRAR-ARCHIVOS'        TO WS-PARRAFO.
105400
105500     CLOSE PAY-MASTR
105600           PAY-TRANIN
105700           PAY-NEWMST
105800           PAY-REPORT.
105900
106000 3600-F-CERRAR-ARCHIVOS.
106100     EXIT.
106200
106300*----------------------------------------------------------------*
106400*            3 8 0 0 - M O S T R A R - T O T A L E S             *
106500*----------------------------------------------------------------*
106600
106700 3800-MOSTRAR-TOTALES.
106800
106900     MOVE '3800-MOSTRAR-TOTALES'        TO WS-PARRAFO.
107000
107100     DISPLAY '**************************************************'.
107200     DISPLAY '*                PROGRAMA PGMPAYMT               *'.
107300     DISPLAY '**************************************************'.
107400
107500     MOVE CNT-TRX-LEIDAS                TO WS-MASCARA.
107600     DISPLAY '* TRANSACCIONES LEIDAS:             ' WS-MASCARA.
107700
107800     MOVE CNT-ALTAS                     TO WS-MASCARA.
107900     DISPLAY '* ALTAS PROCESADAS:                 ' WS-MASCARA.
108000
108100     MOVE CNT-COBROS                    TO WS-MASCARA.
108200     DISPLAY '* COBROS PROCESADOS:                ' WS-MASCARA.
108300
108400     MOVE CNT-REEMBOLSOS                TO WS-MASCARA.
108500     DISPLAY '* REEMBOLSOS PROCESADOS:            ' WS-MASCARA.
108600
108700     MOVE CNT-ANULACIONES               TO WS-MASCARA.
108800     DISPLAY '* ANULACIONES PROCESADAS:           ' WS-MASCARA.
108900
109000     MOVE CNT-RECHAZOS                  TO WS-MASCARA.
109100     DISPLAY '* TRANSACCIONES RECHAZADAS:         ' WS-MASCARA.
109200
109300     MOVE WS-TOTAL-RECAUDADO            TO WS-MASCARA-MONTO.
109400     DISPLAY '* TOTAL RECAUDADO (COMPLETED):      ' WS-MASCARA-MONTO.
109500     DISPLAY '**************************************************'.
109600
109700 3800-F-MOSTRAR-TOTALES.
109800     EXIT.
109900
110000*----------------------------------------------------------------*
110100*             9 0 0 0 - S A L I D A - E R R O R E S              *
110200*----------------------------------------------------------------*
110300
110400 9000-SALIDA-ERRORES.
110500
110600     MOVE '9000-SALIDA-ERRORES'         TO WS-PARRAFO.
110700
110800     DISPLAY '************************************' UPON CONSOLE.
110900     DISPLAY '*          PROGRAMA: ' CT-PROGRAMA     UPON CONSOLE.
111000     DISPLAY '************************************' UPON CONSOLE.
111100
111200     EVALUATE W-N-ERROR
111300         WHEN 10
111400           DISPLAY ' ERROR DE ARCHIVO             ' UPON CONSOLE
111500           DISPLAY ' ACCION.....: ' AUX-ERR-ACCION   UPON CONSOLE
111600           DISPLAY ' ARCHIVO....: ' AUX-ERR-NOMBRE   UPON CONSOLE
111700           DISPLAY ' F-STATUS...: ' AUX-ERR-STATUS   UPON CONSOLE
111800           DISPLAY ' MENSAJE....: ' AUX-ERR-MENSAJE  UPON CONSOLE
111900     END-EVALUATE.
111910     MOVE W-N-ERROR                     TO WS-RETURN-CODE.
112000
112100     GOBACK.
112200
112300 9000-F-SALIDA-ERRORES.
112400     EXIT.
