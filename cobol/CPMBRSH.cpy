000100******************************************************************
000200*                     C O P Y   C P M B R S H                    *
000300******************************************************************
000400*    LAYOUT DEL MAESTRO DE MEMBRESIAS (MEMBERSHIP-MASTER).       *
000500*    REGISTRO FIJO DE 120 BYTES, EN LINEA (LINE SEQUENTIAL).     *
000600*    LA CLAVE LOGICA ES MSH-MEMBERSHIP-ID; EL MAESTRO NO TIENE   *
000700*    ACCESO INDEXADO, SE CARGA COMPLETO A UNA TABLA EN MEMORIA   *
000800*    (VER W-T-MSH EN EL PROGRAMA) PARA LAS BUSQUEDAS POR SOCIO.  *
000900*----------------------------------------------------------------*
001000*  MANTENIMIENTO                                                *
001100*  2025-05-12  MNM  KC03CAB-0091  ALTA DEL LAYOUT.               *
001200*  2025-06-30  MNM  KC03CAB-0118  SE AGREGA DESCRIPTION X(60).   *
001300*  2025-09-03  MNM  KC03CAB-0144  PRECIO PASA A COMP-3 S9(7)V99. *
001400******************************************************************
001500 01  WS-REG-MSH.
001600     02  MSH-MEMBERSHIP-ID       PIC 9(09).
001700     02  MSH-USER-ID             PIC 9(09).
001800     02  MSH-TYPE                PIC X(08).
001900     02  MSH-STATUS              PIC X(09).
002000     02  MSH-PRICE               PIC S9(07)V99 COMP-3.
002100     02  MSH-START-DATE          PIC 9(08).
002200     02  MSH-END-DATE            PIC 9(08).
002300     02  MSH-DESCRIPTION         PIC X(60).
002400     02  FILLER                  PIC X(04).
