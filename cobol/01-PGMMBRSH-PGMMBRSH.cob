000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400
000500 PROGRAM-ID.    PGMMBRSH.
000600 AUTHOR.        MATIAS N. MAZZITELLI.
000700 INSTALLATION.  KC03CAB - SISTEMA DE GESTION DE GIMNASIOS.
000800 DATE-WRITTEN.  1989-05-12.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO KC03CAB.
001100
001200*----------------------------------------------------------------*
001300*                    H I S T O R I A L   D E   C A M B I O S     *
001400*----------------------------------------------------------------*
001500* 1989-05-12  MNM  KC03CAB-0091  ALTA DEL PROGRAMA. REEMPLAZA EL *
001600*                                APAREO MANUAL DE FICHAS DE      *
001700*                                SOCIOS POR LOTE NOCTURNO.       *
001800* 1989-06-03  MNM  KC03CAB-0093  SE AGREGA EL RECHAZO POR SOCIO  *
001900*                                CON MEMBRESIA ACTIVA VIGENTE.   *
002000* 1990-01-15  MNM  KC03CAB-0099  CORRECCION: LA RENOVACION NO    *
002100*                                REACTIVABA MEMBRESIAS          *
002200*                                SUSPENDIDAS.                   *
002300* 1991-11-08  MNM  KC03CAB-0105  SE AGREGA EL REPORTE DE ESTADO  *
002400*                                DE MEMBRESIAS CON TOTALES.      *
002500* 1993-04-22  RTV  KC03CAB-0110  SE AGREGA VALIDACION CONTRA EL  *
002600*                                PADRON DE SOCIOS (MBR-MASTR).   *
002700* 1995-09-18  RTV  KC03CAB-0117  SE AGREGA CONTEO DE MEMBRESIAS  *
002800*                                VENCIDAS SIN ACTUALIZAR.        *
002900* 1998-11-30  RTV  KC03CAB-0128  AJUSTE DE SIGLO (AAAA) PARA EL  *
003000*                                ANIO 2000: LA FECHA DEL SISTEMA *
003100*                                SOLO TRAE 2 DIGITOS DE ANIO;    *
003200*                                SE ARMA EL SIGLO POR VENTANA    *
003300*                                (00-49 = 20XX, 50-99 = 19XX).   *
003400* 1999-02-09  RTV  KC03CAB-0131  PRUEBA DE REGRESION DEL AJUSTE  *
003500*                                DE SIGLO SOBRE MASCARAS DE      *
003600*                                FECHA DE VENCIMIENTO.           *
003700* 2001-07-02  LFP  KC03CAB-0136  SE AGREGA CONTEO DE MEMBRESIAS  *
003800*                                POR VENCER DENTRO DE LA VENTANA *
003900*                                DE DIAS CONFIGURADA.            *
004000* 2006-03-14  LFP  KC03CAB-0142  TABLA DE MEMBRESIAS EN MEMORIA  *
004100*                                AMPLIADA DE 300 A 500 SOCIOS.   *
004200* 2012-10-09  LFP  KC03CAB-0150  SE ESTANDARIZA EL MANEJO DE     *
004300*                                FILE STATUS CON EL RESTO DE LA  *
004400*                                SUITE KC03CAB.                  *
004500* 2025-05-12  MNM  KC03CAB-0091  MIGRACION DEL LOTE DE APAREO DE *
004600*                                CUENTAS A LA REGLA DE NEGOCIO   *
004700*                                DE MEMBRESIAS UNICA-ACTIVA.     *
004800*----------------------------------------------------------------*
004900
005000*----------------------------------------------------------------*
005100*  ESTE PROGRAMA PROCESA EL LOTE DIARIO DE TRANSACCIONES DE      *
005200*  MEMBRESIAS (ALTA Y RENOVACION) CONTRA EL MAESTRO MSH-MASTR.   *
005300*  UN SOCIO NO PUEDE TENER MAS DE UNA MEMBRESIA ACTIVA VIGENTE   *
005400*  (STATUS = ACTIVE Y END-DATE POSTERIOR A LA FECHA DE PROCESO). *
005500*  AL FINALIZAR GRABA EL MAESTRO ACTUALIZADO Y EMITE EL REPORTE  *
005600*  DE ESTADO DE MEMBRESIAS CON SUS TOTALES DE CONTROL.           *
005700*----------------------------------------------------------------*
005800
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100******************************************************************
006200
006300*----------------------------------------------------------------*
006400 CONFIGURATION SECTION.
006500*----------------------------------------------------------------*
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     UPSI-0 IS SW-RESTART-MODE.
006900
007000*----------------------------------------------------------------*
007100 INPUT-OUTPUT SECTION.
007200*----------------------------------------------------------------*
007300 FILE-CONTROL.
007400
007500     SELECT MBR-MASTR  ASSIGN TO MBRMASTR
007600                        FILE STATUS IS FS-MBR-MASTR.
007700
007800     SELECT MSH-MASTR  ASSIGN TO MSHMASTR
007900                        FILE STATUS IS FS-MSH-MASTR.
008000
008100     SELECT MSH-TRANIN ASSIGN TO MSHTRNIN
008200                        FILE STATUS IS FS-MSH-TRANIN.
008300
008400     SELECT MSH-NEWMST ASSIGN TO MSHNEWMS
008500                        FILE STATUS IS FS-MSH-NEWMST.
008600
008700     SELECT MSH-REPORT ASSIGN TO MSHRPRT
008800                        FILE STATUS IS FS-MSH-REPORT.
008900
009000 I-O-CONTROL.
009100
009200******************************************************************
009300 DATA DIVISION.
009400******************************************************************
009500
009600*----------------------------------------------------------------*
009700 FILE SECTION.
009800*----------------------------------------------------------------*
009900
010000 FD  MBR-MASTR
010100     RECORDING MODE IS F.
010200 01  REG-MBR-MASTR                                    PIC X(89).
010300
010400 FD  MSH-MASTR
010500     RECORDING MODE IS F.
010600 01  REG-MSH-MASTR                                    PIC X(120).
010700
010800 FD  MSH-TRANIN
010900     RECORDING MODE IS F.
011000 01  REG-MSH-TRANIN                                   PIC X(111).
011100
011200 FD  MSH-NEWMST
011300     RECORDING MODE IS F.
011400 01  REG-MSH-NEWMST                                   PIC X(120).
011500
011600 FD  MSH-REPORT
011700     RECORDING MODE IS F.
011800 01  REG-MSH-REPORT                                   PIC X(132).
011900
012000*----------------------------------------------------------------*
012100 WORKING-STORAGE SECTION.
012200*----------------------------------------------------------------*
012210
012220*----------------------------------------------------------------*
012230*          A R E A  D E  I T E M S  I N D E P E N D I E N T E S  *
012240*----------------------------------------------------------------*
012250*    CODIGO DE RETORNO DEL PASO, PARA EL JCL QUE INVOCA ESTE      *
012260*    PROGRAMA (00 = OK, 10 = ERROR DE ARCHIVO).                  *
012270*----------------------------------------------------------------*
012280
012290 77  WS-RETURN-CODE                   PIC 9(02) COMP VALUE ZERO.
012300
012400*----------------------------------------------------------------*
012500*               A R E A  D E  C O N S T A N T E S                *
012600*----------------------------------------------------------------*
012700
012800 01 CT-CONSTANTES.
012900     02 CT-PROGRAMA                   PIC X(08)  VALUE 'PGMMBRSH'.
013000     02 CT-OPEN                       PIC X(08)  VALUE 'OPEN    '.
013100     02 CT-READ                       PIC X(08)  VALUE 'READ    '.
013200     02 CT-WRITE                      PIC X(08)  VALUE 'WRITE   '.
013300     02 CT-CLOSE                      PIC X(08)  VALUE 'CLOSE   '.
013400     02 CT-MBR-MASTR                  PIC X(08)  VALUE 'MBRMASTR'.
013500     02 CT-MSH-MASTR                  PIC X(08)  VALUE 'MSHMASTR'.
013600     02 CT-MSH-TRANIN                 PIC X(08)  VALUE 'MSHTRNIN'.
013700     02 CT-MSH-NEWMST                 PIC X(08)  VALUE 'MSHNEWMS'.
013800     02 CT-MSH-REPORT                 PIC X(08)  VALUE 'MSHRPRT '.
013900     02 CT-DIAS-POR-VENCER            PIC 9(03)  VALUE 030.
014000     02 CT-MAX-MBR                    PIC 9(04) COMP VALUE 0500.
014100     02 CT-MAX-MSH                    PIC 9(04) COMP VALUE 0500.
014200     02 CT-ACCION-ALTA                PIC X(01)  VALUE 'A'.
014300     02 CT-ACCION-RENOVAR             PIC X(01)  VALUE 'R'.
014400     02 CT-ACTIVE                     PIC X(09)  VALUE 'ACTIVE   '.
014500     02 CT-EXPIRED                    PIC X(09)  VALUE 'EXPIRED  '.
014600     02 CT-SUSPENDED                  PIC X(09)  VALUE 'SUSPENDED'.
014700     02 CT-CANCELLED                  PIC X(09)  VALUE 'CANCELLED'.
014800
014900*----------------------------------------------------------------*
015000*               A R E A  D E  V A R I A B L E S                  *
015100*----------------------------------------------------------------*
015200
015300 01 WS-VARIABLES.
015400     02 WS-PARRAFO                    PIC X(50).
015500     02 WS-MASCARA                    PIC ZZZZZZZ9.
015600     02 WS-MASC-A                     PIC ZZZZ9.
015700     02 WS-MASC-B                     PIC ZZZZ9.
015800     02 WS-MASC-C                     PIC ZZZZ9.
015900     02 WS-I                          PIC 9(04) COMP VALUE ZERO.
016000     02 WS-J                          PIC 9(04) COMP VALUE ZERO.
016100     02 WS-ENCONTRADO                 PIC X(01) VALUE 'N'.
016200        88 WS-FUE-ENCONTRADO                    VALUE 'S'.
016300        88 WS-NO-FUE-ENCONTRADO                 VALUE 'N'.
016400     02 WS-ENCONTRADO-MBR             PIC X(01) VALUE 'N'.
016500        88 WS-MBR-FUE-ENCONTRADO                VALUE 'S'.
016600        88 WS-MBR-NO-FUE-ENCONTRADO              VALUE 'N'.
016700
016800*----------------------------------------------------------------*
016900*          A R E A  D E  F E C H A  D E L  S I S T E M A         *
017000*----------------------------------------------------------------*
017100
017200 01 WS-FECHA-SISTEMA.
017300     02 WS-FS-ANIO-CORTO               PIC 9(02).
017400     02 WS-FS-MES                      PIC 9(02).
017500     02 WS-FS-DIA                      PIC 9(02).
017600 01 WS-FECHA-SISTEMA-CORTA REDEFINES WS-FECHA-SISTEMA
017700                                    PIC 9(06).
017800
017900 01 WS-FECHA-HOY                      PIC 9(08) VALUE ZERO.
018000 01 WS-FECHA-HOY-DESGLOSE REDEFINES WS-FECHA-HOY.
018100     02 WS-FH-SIGLO                    PIC 9(02).
018200     02 WS-FH-ANIO-CORTO                PIC 9(02).
018300     02 WS-FH-MES                       PIC 9(02).
018400     02 WS-FH-DIA                       PIC 9(02).
018500
018600 01 WS-FECHA-POR-VENCER                PIC 9(08) VALUE ZERO.
018700 01 WS-FECHA-POR-VENCER-DESG REDEFINES WS-FECHA-POR-VENCER.
018800     02 WS-PV-SIGLO                     PIC 9(02).
018900     02 WS-PV-ANIO-CORTO                 PIC 9(02).
019000     02 WS-PV-MES                        PIC 9(02).
019100     02 WS-PV-DIA                        PIC 9(02).
019200
019300*----------------------------------------------------------------*
019400*           A U X I L I A R E S  P A R A  E R R O R E S          *
019500*----------------------------------------------------------------*
019600
019700 01 AUXILIARES.
019800     02 W-N-ERROR                     PIC 9(02)  VALUE ZEROS.
019900     02 AUX-ERR-ACCION                PIC X(10)  VALUE SPACES.
020000     02 AUX-ERR-NOMBRE                PIC X(18)  VALUE SPACES.
020100     02 AUX-ERR-STATUS                PIC X(04)  VALUE SPACES.
020200     02 AUX-ERR-MENSAJE               PIC X(50)  VALUE SPACES.
020300
020400*----------------------------------------------------------------*
020500*                 A R E A  D E  C O N T A D O R E S              *
020600*----------------------------------------------------------------*
020700
020800 01 CNT-CONTADORES.
020900     02 CNT-MBR-LEIDOS                PIC 9(05) COMP VALUE ZERO.
021000     02 CNT-MSH-LEIDOS                PIC 9(05) COMP VALUE ZERO.
021100     02 CNT-TRX-LEIDAS                PIC 9(05) COMP VALUE ZERO.
021200     02 CNT-ALTAS                     PIC 9(05) COMP VALUE ZERO.
021300     02 CNT-RENOVACIONES              PIC 9(05) COMP VALUE ZERO.
021400     02 CNT-RECHAZOS                  PIC 9(05) COMP VALUE ZERO.
021500     02 CNT-GRABADOS                  PIC 9(05) COMP VALUE ZERO.
021600     02 CNT-TOTAL-ACTIVE              PIC 9(05) COMP VALUE ZERO.
021700     02 CNT-TOTAL-EXPIRED             PIC 9(05) COMP VALUE ZERO.
021800     02 CNT-TOTAL-SUSPENDED           PIC 9(05) COMP VALUE ZERO.
021900     02 CNT-TOTAL-CANCELLED           PIC 9(05) COMP VALUE ZERO.
022000     02 CNT-VENCIDAS-SIN-FLAG         PIC 9(05) COMP VALUE ZERO.
022100     02 CNT-POR-VENCER                PIC 9(05) COMP VALUE ZERO.
022200
022300*----------------------------------------------------------------*
022400*               A R E A  D E  F I L E - S T A T U S              *
022500*----------------------------------------------------------------*
022600
022700 01 FS-FILE-STATUS.
022800     02 FS-MBR-MASTR                  PIC X(02).
022900        88 FS-MBR-MASTR-OK                      VALUE '00'.
023000        88 FS-MBR-MASTR-EOF                     VALUE '10'.
023100
023200     02 FS-MSH-MASTR                  PIC X(02).
023300        88 FS-MSH-MASTR-OK                      VALUE '00'.
023400        88 FS-MSH-MASTR-EOF                     VALUE '10'.
023500
023600     02 FS-MSH-TRANIN                 PIC X(02).
023700        88 FS-MSH-TRANIN-OK                     VALUE '00'.
023800        88 FS-MSH-TRANIN-EOF                    VALUE '10'.
023900
024000     02 FS-MSH-NEWMST                 PIC X(02).
024100        88 FS-MSH-NEWMST-OK                     VALUE '00'.
024200
024300     02 FS-MSH-REPORT                 PIC X(02).
024400        88 FS-MSH-REPORT-OK                     VALUE '00'.
024500
024600*----------------------------------------------------------------*
024700*           A R E A  D E  T A B L A S  E N  M E M O R I A        *
024800*----------------------------------------------------------------*
024900
025000 01 WS-T-MBR.
025100     02 WS-MBR-CANT                   PIC 9(04) COMP VALUE ZERO.
025200     02 T-MBR-ITEMS OCCURS 500 TIMES
025300                    INDEXED BY IX-MBR.
025400        03 T-MBR-USER-ID              PIC 9(09).
025500        03 T-MBR-ROLE                 PIC X(08).
025600
025700 01 WS-T-MSH.
025800     02 WS-MSH-CANT                   PIC 9(04) COMP VALUE ZERO.
025900     02 T-MSH-ITEMS OCCURS 500 TIMES
026000                    INDEXED BY IX-MSH.
026100        03 T-MSH-MEMBERSHIP-ID        PIC 9(09).
026200        03 T-MSH-USER-ID              PIC 9(09).
026300        03 T-MSH-TYPE                 PIC X(08).
026400        03 T-MSH-STATUS               PIC X(09).
026500        03 T-MSH-PRICE                PIC S9(07)V99 COMP-3.
026600        03 T-MSH-START-DATE           PIC 9(08).
026700        03 T-MSH-END-DATE             PIC 9(08).
026800        03 T-MSH-DESCRIPTION          PIC X(60).
026900
027000*----------------------------------------------------------------*
027100*           L I N E A S  D E L  R E P O R T E                    *
027200*----------------------------------------------------------------*
027300
027400 01 WS-LINEA-TITULO.
027500     02 FILLER                        PIC X(132) VALUE
027600        '  REPORTE DE ESTADO DE MEMBRESIAS - PGMMBRSH'.
027700
027800 01 WS-LINEA-ENCABEZADO.
027900     02 FILLER                        PIC X(132) VALUE
028000        '  MEMBERSHIP-ID   USER-ID  TYPE      STATUS     END-DATE'.
028100
028200 01 WS-LINEA-DETALLE.
028300     02 FILLER                        PIC X(02)  VALUE SPACES.
028400     02 WL-MEMBERSHIP-ID              PIC Z(08)9.
028500     02 FILLER                        PIC X(03)  VALUE SPACES.
028600     02 WL-USER-ID                    PIC Z(08)9.
028700     02 FILLER                        PIC X(02)  VALUE SPACES.
028800     02 WL-TYPE                       PIC X(08).
028900     02 FILLER                        PIC X(02)  VALUE SPACES.
029000     02 WL-STATUS                     PIC X(09).
029100     02 FILLER                        PIC X(02)  VALUE SPACES.
029200     02 WL-END-DATE                   PIC 9(08).
029300     02 FILLER                        PIC X(69)  VALUE SPACES.
029400
029500 01 WS-LINEA-TOTALES.
029600     02 FILLER                        PIC X(132) VALUE SPACES.
029700
029800*----------------------------------------------------------------*
029900*                     A R E A  D E  C O P Y S                    *
030000*----------------------------------------------------------------*
030100
030200     COPY CPMEMBR.
030300
030400     COPY CPMBRSH.
030500
030600     COPY CPMSHTX.
030700
030800******************************************************************
030900 PROCEDURE DIVISION.
031000******************************************************************
031100
031200     PERFORM 1000-INICIO
031300        THRU 1000-F-INICIO.
031400
031500     IF FS-MSH-TRANIN-OK
031600        PERFORM 2000-PROCESO
031700           THRU 2000-F-PROCESO
031800          UNTIL FS-MSH-TRANIN-EOF
031900     END-IF.
032000
032100     PERFORM 3000-FIN
032200        THRU 3000-F-FIN.
032300
032310     MOVE ZERO                          TO WS-RETURN-CODE.
032400     GOBACK.
032500
032600*----------------------------------------------------------------*
032700*                     1 0 0 0 - I N I C I O                      *
032800*----------------------------------------------------------------*
032900
033000 1000-INICIO.
033100
033200     INITIALIZE WS-VARIABLES
033300                CNT-CONTADORES
033400                WS-T-MBR
033500                WS-T-MSH.
033600
033700     MOVE '1000-INICIO'                TO WS-PARRAFO.
033800
033900     PERFORM 1100-OBTENER-FECHA-HOY
034000        THRU 1100-F-OBTENER-FECHA-HOY.
034100
034200     PERFORM 1200-ABRIR-ARCHIVOS
034300        THRU 1200-F-ABRIR-ARCHIVOS.
034400
034500     PERFORM 1500-CARGAR-TABLA-MBR
034600        THRU 1500-F-CARGAR-TABLA-MBR.
034700
034800     PERFORM 1700-CARGAR-TABLA-MSH
034900        THRU 1700-F-CARGAR-TABLA-MSH.
035000
035100     PERFORM 1800-LEER-TRANSACCION
035200        THRU 1800-F-LEER-TRANSACCION.
035300
035400 1000-F-INICIO.
035500     EXIT.
035600
035700*----------------------------------------------------------------*
035800*         1 1 0 0 - O B T E N E R - F E C H A - H O Y            *
035900*----------------------------------------------------------------*
036000*    AJUSTE DE SIGLO KC03CAB-0128 (1998): ACCEPT FROM DATE SOLO  *
036100*    TRAE 2 DIGITOS DE ANIO.  00-49 SE TOMA COMO 20XX, 50-99     *
036200*    COMO 19XX.                                                  *
036300*----------------------------------------------------------------*
036400
036500 1100-OBTENER-FECHA-HOY.
036600
036700     MOVE '1100-OBTENER-FECHA-HOY'      TO WS-PARRAFO.
036800
036900     ACCEPT WS-FECHA-SISTEMA FROM DATE.
037000
037100     IF WS-FS-ANIO-CORTO < 50
037200        MOVE 20                         TO WS-FH-SIGLO
037300     ELSE
037400        MOVE 19                         TO WS-FH-SIGLO
037500     END-IF.
037600
037700     MOVE WS-FS-ANIO-CORTO              TO WS-FH-ANIO-CORTO.
037800     MOVE WS-FS-MES                     TO WS-FH-MES.
037900     MOVE WS-FS-DIA                     TO WS-FH-DIA.
038000
038100     COMPUTE WS-FECHA-POR-VENCER =
038200             WS-FECHA-HOY + CT-DIAS-POR-VENCER.
038300
038400 1100-F-OBTENER-FECHA-HOY.
038500     EXIT.
038600
038700*----------------------------------------------------------------*
038800*            1 2 0 0 - A B R I R - A R C H I V O S               *
038900*----------------------------------------------------------------*
039000
039100 1200-ABRIR-ARCHIVOS.
039200
039300     MOVE '1200-ABRIR-ARCHIVOS'         TO WS-PARRAFO.
039400
039500     OPEN INPUT   MBR-MASTR
039600                  MSH-MASTR
039700                  MSH-TRANIN
039800          OUTPUT  MSH-NEWMST
039900                  MSH-REPORT.
040000
040100     IF NOT FS-MBR-MASTR-OK
040200        MOVE CT-OPEN                    TO AUX-ERR-ACCION
040300        MOVE CT-MBR-MASTR               TO AUX-ERR-NOMBRE
040400        MOVE FS-MBR-MASTR               TO AUX-ERR-STATUS
040500        MOVE WS-PARRAFO                 TO AUX-ERR-MENSAJE
040600        MOVE 10                         TO W-N-ERROR
040700        PERFORM 9000-SALIDA-ERRORES
040800           THRU 9000-F-SALIDA-ERRORES
040900     END-IF.
041000
041100     IF NOT FS-MSH-MASTR-OK
041200        MOVE CT-OPEN                    TO AUX-ERR-ACCION
041300        MOVE CT-MSH-MASTR               TO AUX-ERR-NOMBRE
041400        MOVE FS-MSH-MASTR               TO AUX-ERR-STATUS
041500        MOVE WS-PARRAFO                 TO AUX-ERR-MENSAJE
041600        MOVE 10                         TO W-N-ERROR
041700        PERFORM 9000-SALIDA-ERRORES
041800           THRU 9000-F-SALIDA-ERRORES
041900     END-IF.
042000
042100     IF NOT FS-MSH-TRANIN-OK
042200        MOVE CT-OPEN                    TO AUX-ERR-ACCION
042300        MOVE CT-MSH-TRANIN              TO AUX-ERR-NOMBRE
042400        MOVE FS-MSH-TRANIN              TO AUX-ERR-STATUS
042500        MOVE WS-PARRAFO                 TO AUX-ERR-MENSAJE
042600        MOVE 10                         TO W-N-ERROR
042700        PERFORM 9000-SALIDA-ERRORES
042800           THRU 9000-F-SALIDA-ERRORES
042900     END-IF.
043000
043100     IF NOT FS-MSH-NEWMST-OK
043200        MOVE CT-OPEN                    TO AUX-ERR-ACCION
043300        MOVE CT-MSH-NEWMST              TO AUX-ERR-NOMBRE
043400        MOVE FS-MSH-NEWMST              TO AUX-ERR-STATUS
043500        MOVE WS-PARRAFO                 TO AUX-ERR-MENSAJE
043600        MOVE 10                         TO W-N-ERROR
043700        PERFORM 9000-SALIDA-ERRORES
043800           THRU 9000-F-SALIDA-ERRORES
043900     END-IF.
044000
044100     IF NOT FS-MSH-REPORT-OK
044200        MOVE CT-OPEN                    TO AUX-ERR-ACCION
044300        MOVE CT-MSH-REPORT              TO AUX-ERR-NOMBRE
044400        MOVE FS-MSH-REPORT              TO AUX-ERR-STATUS
044500        MOVE WS-PARRAFO                 TO AUX-ERR-MENSAJE
044600        MOVE 10                         TO W-N-ERROR
044700        PERFORM 9000-SALIDA-ERRORES
044800           THRU 9000-F-SALIDA-ERRORES
044900     END-IF.
045000
045100 1200-F-ABRIR-ARCHIVOS.
045200     EXIT.
045300
045400*----------------------------------------------------------------*
045500*          1 5 0 0 - C A R G A R - T A B L A - M B R             *
045600*----------------------------------------------------------------*
045700
045800 1500-CARGAR-TABLA-MBR.
045900
046000     MOVE '1500-CARGAR-TABLA-MBR'       TO WS-PARRAFO.
046100
046200     PERFORM 1520-LEER-MBR
046300        THRU 1520-F-LEER-MBR
046400       UNTIL FS-MBR-MASTR-EOF.
046500
046600 1500-F-CARGAR-TABLA-MBR.
046700     EXIT.
046800
046900 1520-LEER-MBR.
047000
047100     MOVE '1520-LEER-MBR'               TO WS-PARRAFO.
047200
047300     READ MBR-MASTR INTO WS-REG-MBR.
047400
047500     EVALUATE TRUE
047600         WHEN FS-MBR-MASTR-OK
047700              ADD 1                     TO CNT-MBR-LEIDOS
047800              ADD 1                     TO WS-MBR-CANT
047900              SET IX-MBR                TO WS-MBR-CANT
048000              MOVE MBR-USER-ID          TO T-MBR-USER-ID (IX-MBR)
048100              MOVE MBR-ROLE             TO T-MBR-ROLE (IX-MBR)
048200
048300         WHEN FS-MBR-MASTR-EOF
048400              CONTINUE
048500
048600         WHEN OTHER
048700              MOVE CT-READ              TO AUX-ERR-ACCION
048800              MOVE CT-MBR-MASTR         TO AUX-ERR-NOMBRE
048900              MOVE FS-MBR-MASTR         TO AUX-ERR-STATUS
049000              MOVE WS-PARRAFO           TO AUX-ERR-MENSAJE
049100              MOVE 10                   TO W-N-ERROR
049200              PERFORM 9000-SALIDA-ERRORES
049300                 THRU 9000-F-SALIDA-ERRORES
049400     END-EVALUATE.
049500
049600 1520-F-LEER-MBR.
049700     EXIT.
049800
049900*----------------------------------------------------------------*
050000*          1 7 0 0 - C A R G A R - T A B L A - M S H             *
050100*----------------------------------------------------------------*
050200
050300 1700-CARGAR-TABLA-MSH.
050400
050500     MOVE '1700-CARGAR-TABLA-MSH'       TO WS-PARRAFO.
050600
050700     PERFORM 1720-LEER-MSH
050800        THRU 1720-F-LEER-MSH
050900       UNTIL FS-MSH-MASTR-EOF.
051000
051100 1700-F-CARGAR-TABLA-MSH.
051200     EXIT.
051300
051400 1720-LEER-MSH.
051500
051600     MOVE '1720-LEER-MSH'               TO WS-PARRAFO.
051700
051800     READ MSH-MASTR INTO WS-REG-MSH.
051900
052000     EVALUATE TRUE
052100         WHEN FS-MSH-MASTR-OK
052200              ADD 1                     TO CNT-MSH-LEIDOS
052300              ADD 1                     TO WS-MSH-CANT
052400              SET IX-MSH                TO WS-MSH-CANT
052500              MOVE MSH-MEMBERSHIP-ID  TO T-MSH-MEMBERSHIP-ID (IX-MSH)
052600              MOVE MSH-USER-ID         TO T-MSH-USER-ID (IX-MSH)
052700              MOVE MSH-TYPE            TO T-MSH-TYPE (IX-MSH)
052800              MOVE MSH-STATUS          TO T-MSH-STATUS (IX-MSH)
052900              MOVE MSH-PRICE           TO T-MSH-PRICE (IX-MSH)
053000              MOVE MSH-START-DATE      TO T-MSH-START-DATE (IX-MSH)
053100              MOVE MSH-END-DATE        TO T-MSH-END-DATE (IX-MSH)
053200              MOVE MSH-DESCRIPTION     TO T-MSH-DESCRIPTION (IX-MSH)
053300
053400         WHEN FS-MSH-MASTR-EOF
053500              CONTINUE
053600
053700         WHEN OTHER
053800              MOVE CT-READ              TO AUX-ERR-ACCION
053900              MOVE CT-MSH-MASTR         TO AUX-ERR-NOMBRE
054000              MOVE FS-MSH-MASTR         TO AUX-ERR-STATUS
054100              MOVE WS-PARRAFO           TO AUX-ERR-MENSAJE
054200              MOVE 10                   TO W-N-ERROR
054300              PERFORM 9000-SALIDA-ERRORES
054400                 THRU 9000-F-SALIDA-ERRORES
054500     END-EVALUATE.
054600
054700 1720-F-LEER-MSH.
054800     EXIT.
054900
055000*----------------------------------------------------------------*
055100*         1 8 0 0 - L E E R - T R A N S A C C I O N              *
055200*----------------------------------------------------------------*
055300
055400 1800-LEER-TRANSACCION.
055500
055600     MOVE '1800-LEER-TRANSACCION'       TO WS-PARRAFO.
055700
055800     READ MSH-TRANIN INTO WS-REG-MSHTX.
055900
056000     EVALUATE TRUE
056100         WHEN FS-MSH-TRANIN-OK
056200              ADD 1                     TO CNT-TRX-LEIDAS
056300
056400         WHEN FS-MSH-TRANIN-EOF
056500              SET FS-MSH-TRANIN-EOF     TO TRUE
056600
056700         WHEN OTHER
056800              MOVE CT-READ              TO AUX-ERR-ACCION
056900              MOVE CT-MSH-TRANIN        TO AUX-ERR-NOMBRE
057000              MOVE FS-MSH-TRANIN        TO AUX-ERR-STATUS
057100              MOVE WS-PARRAFO           TO AUX-ERR-MENSAJE
057200              MOVE 10                   TO W-N-ERROR
057300              PERFORM 9000-SALIDA-ERRORES
057400                 THRU 9000-F-SALIDA-ERRORES
057500     END-EVALUATE.
057600
057700 1800-F-LEER-TRANSACCION.
057800     EXIT.
057900
058000*----------------------------------------------------------------*
058100*                    2 0 0 0 - P R O C E S O                     *
058200*----------------------------------------------------------------*
058300
058400 2000-PROCESO.
058500
058600     MOVE '2000-PROCESO'                TO WS-PARRAFO.
058700
058800     EVALUATE MSH-TX-ACCION
058900         WHEN CT-ACCION-ALTA
059000              PERFORM 2300-PROCESAR-ALTA
059100                 THRU 2300-F-PROCESAR-ALTA
059200
059300         WHEN CT-ACCION-RENOVAR
059400              PERFORM 2500-PROCESAR-RENOVACION
059500                 THRU 2500-F-PROCESAR-RENOVACION
059600
059700         WHEN OTHER
059800              ADD 1                     TO CNT-RECHAZOS
059900              DISPLAY 'PGMMBRSH - ACCION DE TRANSACCION '
060000                      'DESCONOCIDA: ' MSH-TX-ACCION
060100     END-EVALUATE.
060200
060300     PERFORM 1800-LEER-TRANSACCION
060400        THRU 1800-F-LEER-TRANSACCION.
060500
060600 2000-F-PROCESO.
060700     EXIT.
060800
060900*----------------------------------------------------------------*
061000*            2 3 0 0 - P R O C E S A R - A L T A                 *
061100*----------------------------------------------------------------*
061200*    EL SOCIO DEBE EXISTIR EN EL PADRON (MBR-MASTR) ANTES DE      *
061300*    ACEPTAR EL ALTA - KC03CAB-0144.                              *
061400*    REGLA: UN SOCIO NO PUEDE TENER MAS DE UNA MEMBRESIA        *
061500*    ACTIVA VIGENTE (STATUS = ACTIVE Y END-DATE > FECHA HOY).    *
061600*----------------------------------------------------------------*
061700
061800 2300-PROCESAR-ALTA.
061900
062000     MOVE '2300-PROCESAR-ALTA'          TO WS-PARRAFO.
062100
062200     SET WS-MBR-NO-FUE-ENCONTRADO       TO TRUE.
062300
062400     PERFORM 2310-BUSCAR-SOCIO
062500        THRU 2310-F-BUSCAR-SOCIO
062600       VARYING IX-MBR FROM 1 BY 1
062700         UNTIL IX-MBR > WS-MBR-CANT
062800            OR WS-MBR-FUE-ENCONTRADO.
062900
063000     IF WS-MBR-NO-FUE-ENCONTRADO
063100        ADD 1                           TO CNT-RECHAZOS
063200        DISPLAY 'PGMMBRSH - RECHAZADA: EL SOCIO '
063300                MSH-TX-USER-ID
063400                ' NO EXISTE EN EL PADRON'
063500     ELSE
063600        PERFORM 2330-PROCESAR-ALTA-SOCIO
063700           THRU 2330-F-PROCESAR-ALTA-SOCIO
063800     END-IF.
063900
064000 2300-F-PROCESAR-ALTA.
064100     EXIT.
064200
064300 2310-BUSCAR-SOCIO.
064400
064500     IF T-MBR-USER-ID (IX-MBR) = MSH-TX-USER-ID
064600        SET WS-MBR-FUE-ENCONTRADO     TO TRUE
064700     END-IF.
064800
064900 2310-F-BUSCAR-SOCIO.
065000     EXIT.
065100*----------------------------------------------------------------*
065200*    2 3 3 0 - P R O C E S A R - A L T A - S O C I O              *
065300*----------------------------------------------------------------*
065400*    REGLA: UN SOCIO NO PUEDE TENER MAS DE UNA MEMBRESIA        *
065500*    ACTIVA VIGENTE (STATUS = ACTIVE Y END-DATE > FECHA HOY).    *
065600*----------------------------------------------------------------*
065700
065800 2330-PROCESAR-ALTA-SOCIO.
065900
066000     SET WS-NO-FUE-ENCONTRADO           TO TRUE.
066100     SET IX-MSH                         TO 1.
066200
066300     PERFORM 2320-BUSCAR-ACTIVA
066400        THRU 2320-F-BUSCAR-ACTIVA
066500       VARYING IX-MSH FROM 1 BY 1
066600         UNTIL IX-MSH > WS-MSH-CANT
066700            OR WS-FUE-ENCONTRADO.
066800
066900     IF WS-FUE-ENCONTRADO
067000        ADD 1                           TO CNT-RECHAZOS
067100        DISPLAY 'PGMMBRSH - RECHAZADA: EL SOCIO '
067200                MSH-TX-USER-ID
067300                ' YA TIENE UNA MEMBRESIA ACTIVA'
067400     ELSE
067500        IF WS-MSH-CANT >= CT-MAX-MSH
067600           ADD 1                        TO CNT-RECHAZOS
067700           DISPLAY 'PGMMBRSH - RECHAZADA: TABLA MSH LLENA'
067800        ELSE
067900           ADD 1                        TO WS-MSH-CANT
068000           SET IX-MSH                   TO WS-MSH-CANT
068100           MOVE MSH-TX-MEMBERSHIP-ID
068200                                  TO T-MSH-MEMBERSHIP-ID (IX-MSH)
068300           MOVE MSH-TX-USER-ID    TO T-MSH-USER-ID (IX-MSH)
068400           MOVE MSH-TX-TYPE       TO T-MSH-TYPE (IX-MSH)
068500           MOVE CT-ACTIVE         TO T-MSH-STATUS (IX-MSH)
068600           MOVE MSH-TX-PRICE      TO T-MSH-PRICE (IX-MSH)
068700           MOVE MSH-TX-START-DATE TO T-MSH-START-DATE (IX-MSH)
068800           MOVE MSH-TX-END-DATE   TO T-MSH-END-DATE (IX-MSH)
068900           MOVE MSH-TX-DESCRIPTION
069000                                  TO T-MSH-DESCRIPTION (IX-MSH)
069100           ADD 1                  TO CNT-ALTAS
069200        END-IF
069300     END-IF.
069400
069500 2330-F-PROCESAR-ALTA-SOCIO.
069600     EXIT.
069700
069800 2320-BUSCAR-ACTIVA.
069900
070000     IF T-MSH-USER-ID (IX-MSH) = MSH-TX-USER-ID
070100        AND T-MSH-STATUS (IX-MSH) = CT-ACTIVE
070200        AND T-MSH-END-DATE (IX-MSH) > WS-FECHA-HOY
070300        SET WS-FUE-ENCONTRADO     TO TRUE
070400     END-IF.
070500
070600 2320-F-BUSCAR-ACTIVA.
070700     EXIT.
070800
070900*----------------------------------------------------------------*
071000*        2 5 0 0 - P R O C E S A R - R E N O V A C I O N         *
071100*----------------------------------------------------------------*
071200*    REGLA: LA RENOVACION SIEMPRE REACTIVA, SIN IMPORTAR EL     *
071300*    STATUS ANTERIOR DE LA MEMBRESIA.                            *
071400*----------------------------------------------------------------*
071500
071600 2500-PROCESAR-RENOVACION.
071700
071800     MOVE '2500-PROCESAR-RENOVACION'    TO WS-PARRAFO.
071900
072000     SET WS-NO-FUE-ENCONTRADO           TO TRUE.
072100     SET IX-MSH                         TO 1.
072200
072300     PERFORM 2520-BUSCAR-MEMBRESIA
072400        THRU 2520-F-BUSCAR-MEMBRESIA
072500       VARYING IX-MSH FROM 1 BY 1
072600         UNTIL IX-MSH > WS-MSH-CANT
072700            OR WS-FUE-ENCONTRADO.
072800
072900     IF WS-NO-FUE-ENCONTRADO
073000        ADD 1                           TO CNT-RECHAZOS
073100        DISPLAY 'PGMMBRSH - RECHAZADA: MEMBRESIA '
073200                MSH-TX-MEMBERSHIP-ID ' NO EXISTE'
073300     ELSE
073400        MOVE MSH-TX-END-DATE   TO T-MSH-END-DATE (IX-MSH)
073500        MOVE CT-ACTIVE         TO T-MSH-STATUS (IX-MSH)
073600        ADD 1                  TO CNT-RENOVACIONES
073700     END-IF.
073800
073900 2500-F-PROCESAR-RENOVACION.
074000     EXIT.
074100
074200 2520-BUSCAR-MEMBRESIA.
074300
074400     IF T-MSH-MEMBERSHIP-ID (IX-MSH) = MSH-TX-MEMBERSHIP-ID
074500        SET WS-FUE-ENCONTRADO     TO TRUE
074600     END-IF.
074700
074800 2520-F-BUSCAR-MEMBRESIA.
074900     EXIT.
075000
075100*----------------------------------------------------------------*
075200*                       3 0 0 0 - F I N                          *
075300*----------------------------------------------------------------*
075400
075500 3000-FIN.
075600
075700     MOVE '3000-FIN'                    TO WS-PARRAFO.
075800
075900     PERFORM 3200-GRABAR-MASTER
076000        THRU 3200-F-GRABAR-MASTER.
076100
076200     PERFORM 3400-EMITIR-REPORTE
076300        THRU 3400-F-EMITIR-REPORTE.
076400
076500     PERFORM 3600-CERRAR-ARCHIVOS
076600        THRU 3600-F-CERRAR-ARCHIVOS.
076700
076800     PERFORM 3800-MOSTRAR-TOTALES
076900        THRU 3800-F-MOSTRAR-TOTALES.
077000
077100 3000-F-FIN.
077200     EXIT.
077300
077400*----------------------------------------------------------------*
077500*             3 2 0 0 - G R A B A R - M A S T E R                *
077600*----------------------------------------------------------------*
077700
077800 3200-GRABAR-MASTER.
077900
078000     MOVE '3200-GRABAR-MASTER'          TO WS-PARRAFO.
078100
078200     PERFORM 3220-GRABAR-UN-REGISTRO
078300        THRU 3220-F-GRABAR-UN-REGISTRO
078400       VARYING IX-MSH FROM 1 BY 1
078500         UNTIL IX-MSH > WS-MSH-CANT.
078600
078700 3200-F-GRABAR-MASTER.
078800     EXIT.
078900
079000 3220-GRABAR-UN-REGISTRO.
079100
079200     MOVE T-MSH-MEMBERSHIP-ID (IX-MSH)  TO MSH-MEMBERSHIP-ID.
079300     MOVE T-MSH-USER-ID (IX-MSH)        TO MSH-USER-ID.
079400     MOVE T-MSH-TYPE (IX-MSH)           TO MSH-TYPE.
079500     MOVE T-MSH-STATUS (IX-MSH)         TO MSH-STATUS.
079600     MOVE T-MSH-PRICE (IX-MSH)          TO MSH-PRICE.
079700     MOVE T-MSH-START-DATE (IX-MSH)     TO MSH-START-DATE.
079800     MOVE T-MSH-END-DATE (IX-MSH)       TO MSH-END-DATE.
079900     MOVE T-MSH-DESCRIPTION (IX-MSH)    TO MSH-DESCRIPTION.
080000
080100     WRITE REG-MSH-NEWMST FROM WS-REG-MSH.
080200
080300     IF FS-MSH-NEWMST-OK
080400        ADD 1                           TO CNT-GRABADOS
080500     ELSE
080600        MOVE CT-WRITE                   TO AUX-ERR-ACCION
080700        MOVE CT-MSH-NEWMST               TO AUX-ERR-NOMBRE
080800        MOVE FS-MSH-NEWMST               TO AUX-ERR-STATUS
080900        MOVE WS-PARRAFO                 TO AUX-ERR-MENSAJE
081000        MOVE 10                         TO W-N-ERROR
081100        PERFORM 9000-SALIDA-ERRORES
081200           THRU 9000-F-SALIDA-ERRORES
081300     END-IF.
081400
081500 3220-F-GRABAR-UN-REGISTRO.
081600     EXIT.
081700
081800*----------------------------------------------------------------*
081900*            3 4 0 0 - E M I T I R - R E P O R T E                *
082000*----------------------------------------------------------------*
082100
082200 3400-EMITIR-REPORTE.
082300
082400     MOVE '3400-EMITIR-REPORTE'         TO WS-PARRAFO.
082500
082600     WRITE REG-MSH-REPORT FROM WS-LINEA-TITULO.
082700     WRITE REG-MSH-REPORT FROM WS-LINEA-ENCABEZADO.
082800
082900     PERFORM 3420-ACUM-ESTADO
083000        THRU 3420-F-ACUM-ESTADO
083100       VARYING IX-MSH FROM 1 BY 1
083200         UNTIL IX-MSH > WS-MSH-CANT.
083300
083400     MOVE SPACES                        TO WS-LINEA-TOTALES.
083500     MOVE CNT-TOTAL-ACTIVE               TO WS-MASC-A.
083600     STRING '  TOTAL-ACTIVE: '    WS-MASC-A
083700                  DELIMITED BY SIZE INTO WS-LINEA-TOTALES.
083800     WRITE REG-MSH-REPORT FROM WS-LINEA-TOTALES.
083900
084000     MOVE SPACES                        TO WS-LINEA-TOTALES.
084100     MOVE CNT-TOTAL-EXPIRED              TO WS-MASC-A.
084200     MOVE CNT-TOTAL-SUSPENDED            TO WS-MASC-B.
084300     MOVE CNT-TOTAL-CANCELLED            TO WS-MASC-C.
084400     STRING '  TOTAL-EXPIRED: '  WS-MASC-A
084500            '  TOTAL-SUSPENDED: ' WS-MASC-B
084600            '  TOTAL-CANCELLED: ' WS-MASC-C
084700                  DELIMITED BY SIZE INTO WS-LINEA-TOTALES.
084800     WRITE REG-MSH-REPORT FROM WS-LINEA-TOTALES.
084900
085000     MOVE SPACES                        TO WS-LINEA-TOTALES.
085100     MOVE CNT-VENCIDAS-SIN-FLAG          TO WS-MASC-A.
085200     MOVE CNT-POR-VENCER                 TO WS-MASC-B.
085300     STRING '  VENCIDAS-SIN-ACTUALIZAR: ' WS-MASC-A
085400            '  POR-VENCER: '              WS-MASC-B
085500                  DELIMITED BY SIZE INTO WS-LINEA-TOTALES.
085600     WRITE REG-MSH-REPORT FROM WS-LINEA-TOTALES.
085700
085800 3400-F-EMITIR-REPORTE.
085900     EXIT.
086000
086100 3420-ACUM-ESTADO.
086200
086300     MOVE T-MSH-MEMBERSHIP-ID (IX-MSH)  TO WL-MEMBERSHIP-ID.
086400     MOVE T-MSH-USER-ID (IX-MSH)        TO WL-USER-ID.
086500     MOVE T-MSH-TYPE (IX-MSH)           TO WL-TYPE.
086600     MOVE T-MSH-STATUS (IX-MSH)         TO WL-STATUS.
086700     MOVE T-MSH-END-DATE (IX-MSH)       TO WL-END-DATE.
086800     WRITE REG-MSH-REPORT FROM WS-LINEA-DETALLE.
086900
087000     EVALUATE T-MSH-STATUS (IX-MSH)
087100         WHEN CT-ACTIVE
087200              ADD 1                     TO CNT-TOTAL-ACTIVE
087300              IF T-MSH-END-DATE (IX-MSH) < WS-FECHA-HOY
087400                 ADD 1                  TO CNT-VENCIDAS-SIN-FLAG
087500              END-IF
087600              IF T-MSH-END-DATE (IX-MSH) <= WS-FECHA-POR-VENCER
087700                 AND T-MSH-END-DATE (IX-MSH) >= WS-FECHA-HOY
087800                 ADD 1                  TO CNT-POR-VENCER
087900              END-IF
088000
088100         WHEN CT-EXPIRED
088200              ADD 1                     TO CNT-TOTAL-EXPIRED
088300
088400         WHEN CT-SUSPENDED
088500              ADD 1                     TO CNT-TOTAL-SUSPENDED
088600
088700         WHEN CT-CANCELLED
088800              ADD 1                     TO CNT-TOTAL-CANCELLED
088900     END-EVALUATE.
089000
089100 3420-F-ACUM-ESTADO.
089200     EXIT.
089300
089400*----------------------------------------------------------------*
089500*             3 6 0 0 - C E R R A R - A R C H I V O S            *
089600*----------------------------------------------------------------*
089700
089800 3600-CERRAR-ARCHIVOS.
089900
090000     MOVE '3600-CERRAR-ARCHIVOS'        TO WS-PARRAFO.
090100
090200     CLOSE MBR-MASTR
090300           MSH-MASTR
090400           MSH-TRANIN
090500           MSH-NEWMST
090600           MSH-REPORT.
090700
090800 3600-F-CERRAR-ARCHIVOS.
090900     EXIT.
091000
091100*----------------------------------------------------------------*
091200*            3 8 0 0 - M O S T R A R - T O T A L E S             *
091300*----------------------------------------------------------------*
091400
091500 3800-MOSTRAR-TOTALES.
091600
091700     MOVE '3800-MOSTRAR-TOTALES'        TO WS-PARRAFO.
091800
091900     DISPLAY '**************************************************'.
092000     DISPLAY '*                PROGRAMA PGMMBRSH               *'.
092100     DISPLAY '**************************************************'.
092200
092300     MOVE CNT-TRX-LEIDAS                TO WS-MASCARA.
092400     DISPLAY '* TRANSACCIONES LEIDAS:             ' WS-MASCARA.
092500
092600     MOVE CNT-ALTAS                     TO WS-MASCARA.
092700     DISPLAY '* ALTAS PROCESADAS:                 ' WS-MASCARA.
092800
092900     MOVE CNT-RENOVACIONES              TO WS-MASCARA.
093000     DISPLAY '* RENOVACIONES PROCESADAS:          ' WS-MASCARA.
093100
093200     MOVE CNT-RECHAZOS                  TO WS-MASCARA.
093300     DISPLAY '* TRANSACCIONES RECHAZADAS:         ' WS-MASCARA.
093400
093500     MOVE CNT-GRABADOS                  TO WS-MASCARA.
093600     DISPLAY '* REGISTROS GRABADOS EN MSH-NEWMST: ' WS-MASCARA.
093700     DISPLAY '**************************************************'.
093800
093900 3800-F-MOSTRAR-TOTALES.
094000     EXIT.
094100
094200*----------------------------------------------------------------*
094300*             9 0 0 0 - S A L I D A - E R R O R E S              *
094400*----------------------------------------------------------------*
094500
094600 9000-SALIDA-ERRORES.
094700
094800     MOVE '9000-SALIDA-ERRORES'         TO WS-PARRAFO.
094900
095000     DISPLAY '************************************' UPON CONSOLE.
095100     DISPLAY '*          PROGRAMA: ' CT-PROGRAMA     UPON CONSOLE.
095200     DISPLAY '*          FECHA RUN: ' WS-FECHA-SISTEMA-CORTA UPON CONSOLE.
095300     DISPLAY '************************************' UPON CONSOLE.
095400
095500     EVALUATE W-N-ERROR
095600         WHEN 10
095700           DISPLAY ' ERROR DE ARCHIVO             ' UPON CONSOLE
095800           DISPLAY ' ACCION.....: ' AUX-ERR-ACCION   UPON CONSOLE
095900           DISPLAY ' ARCHIVO....: ' AUX-ERR-NOMBRE   UPON CONSOLE
096000           DISPLAY ' F-STATUS...: ' AUX-ERR-STATUS   UPON CONSOLE
096100           DISPLAY ' MENSAJE....: ' AUX-ERR-MENSAJE  UPON CONSOLE
096200     END-EVALUATE.
096300
096310     MOVE W-N-ERROR                     TO WS-RETURN-CODE.
096400     GOBACK.
096500
096600 9000-F-SALIDA-ERRORES.
096700     EXIT.
