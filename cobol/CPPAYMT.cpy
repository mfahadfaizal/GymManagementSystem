000100******************************************************************
000200*                     C O P Y   C P P A Y M T                    *
000300******************************************************************
000400*    LAYOUT DEL MAESTRO DE PAGOS (PAYMENT-MASTER).               *
000500*    EL LAYOUT FUNCIONAL PIDE PAYMENT-ID/USER-ID/TYPE/METHOD/    *
000600*    STATUS/AMOUNT/TRANSACTION-ID/DUE-DATE/PAYMENT-DATE/         *
000700*    DESCRIPTION(40)/NOTES(60); ESO SUMA 186 BYTES, NO 140.      *
000800*    SE AMPLIA EL REGISTRO A 190 BYTES (NO SE TRUNCA NOTES) -    *
000900*    VER KC03CAB-0151.                                          *
001000*----------------------------------------------------------------*
001100*  MANTENIMIENTO                                                *
001200*  2025-06-02  MNM  KC03CAB-0108  ALTA DEL LAYOUT (140 BYTES).   *
001300*  2025-09-22  MNM  KC03CAB-0151  SE AMPLIA A 190 BYTES: NOTES   *
001400*                                 NO ENTRABA CON EL REGISTRO    *
001500*                                 DE 140 PACTADO ORIGINALMENTE. *
001600******************************************************************
001700 01  WS-REG-PAY.
001800     02  PAY-PAYMENT-ID          PIC 9(09).
001900     02  PAY-USER-ID             PIC 9(09).
002000     02  PAY-TYPE                PIC X(16).
002100     02  PAY-METHOD               PIC X(10).
002200     02  PAY-STATUS              PIC X(09).
002300     02  PAY-AMOUNT              PIC S9(07)V99 COMP-3.
002400     02  PAY-TRANSACTION-ID      PIC X(12).
002500     02  PAY-DUE-DATE            PIC 9(08).
002600     02  PAY-PAYMENT-DATE        PIC 9(08).
002700     02  PAY-DESCRIPTION         PIC X(40).
002800     02  PAY-NOTES               PIC X(60).
002900     02  FILLER                  PIC X(04).
