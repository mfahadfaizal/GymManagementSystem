000100******************************************************************
000200*                     C O P Y   C P M E M B R                    *
000300******************************************************************
000400*    LAYOUT DEL MAESTRO DE SOCIOS/STAFF (MEMBER-MASTER).         *
000500*    SE USA SOLO COMO TABLA DE REFERENCIA DE SOLO LECTURA PARA   *
000600*    CONFIRMAR QUE UN USER-ID DE UNA TRANSACCION EXISTE EN EL    *
000700*    PADRON ANTES DE PROCESARLA (PGMMBRSH, PARRAFO 2310-BUSCAR-  *
000800*    SOCIO).                                                    *
000900*----------------------------------------------------------------*
001000*  MANTENIMIENTO                                                *
001100*  2025-05-12  MNM  KC03CAB-0091  ALTA DEL MIEMBRO.              *
001200*  2025-09-03  MNM  KC03CAB-0144  SE AGREGA ROL DE ENTRENADOR.   *
001300*  2025-09-03  MNM  KC03CAB-0144  PGMMBRSH AHORA VALIDA EL ALTA  *
001400*                                 CONTRA ESTE PADRON.            *
001500******************************************************************
001600 01  WS-REG-MBR.
001700     02  MBR-USER-ID             PIC 9(09).
001800     02  MBR-USERNAME            PIC X(30).
001900     02  MBR-ROLE                PIC X(08).
002000     02  MBR-FIRST-NAME          PIC X(20).
002100     02  MBR-LAST-NAME           PIC X(20).
002200     02  FILLER                  PIC X(02).
