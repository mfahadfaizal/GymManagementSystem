000100******************************************************************
000200*                     C O P Y   C P C R G T X                    *
000300******************************************************************
000400*    LAYOUT DE LA TRANSACCION DE INSCRIPCIONES (CRG-TRANIN).     *
000500*    CRG-TX-ACCION  'R' = REGISTRAR (REGISTER)                  *
000600*                    'C' = CANCELAR  (CANCEL)                   *
000700*                    'A' = ASISTIO   (ATTENDED)                 *
000800*                    'N' = NO_SHOW                              *
000900*----------------------------------------------------------------*
001000*  MANTENIMIENTO                                                *
001100*  2025-05-20  MNM  KC03CAB-0097  ALTA DEL LAYOUT.               *
001200*  2025-08-25  MNM  KC03CAB-0141  SE AGREGAN ALTAS DE ASISTENCIA.*
001300******************************************************************
001400 01  WS-REG-CRGTX.
001500     02  CRG-TX-ACCION            PIC X(01).
001600     02  CRG-TX-MEMBER-ID         PIC 9(09).
001700     02  CRG-TX-CLASS-ID          PIC 9(09).
001800     02  CRG-TX-REGISTRATION-ID   PIC 9(09).
001900     02  FILLER                   PIC X(12).
