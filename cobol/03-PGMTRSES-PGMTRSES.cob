000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400
000500 PROGRAM-ID.    PGMTRSES.
000600 AUTHOR.        ROBERTO T. VALLEJOS.
000700 INSTALLATION.  KC03CAB - SISTEMA DE GESTION DE GIMNASIOS.
000800 DATE-WRITTEN.  1992-07-06.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO KC03CAB.
001100
001200*----------------------------------------------------------------*
001300*                    H I S T O R I A L   D E   C A M B I O S     *
001400*----------------------------------------------------------------*
001500* 1992-07-06  RTV  KC03CAB-0102  ALTA DEL PROGRAMA. REEMPLAZA LA *
001600*                                AGENDA MANUAL DE SESIONES DE    *
001700*                                ENTRENADORES POR LOTE NOCTURNO. *
001800* 1992-11-19  RTV  KC03CAB-0106  SE AGREGA EL RECHAZO POR        *
001900*                                SUPERPOSICION DE HORARIO DEL    *
002000*                                ENTRENADOR.                     *
002100* 1994-02-02  RTV  KC03CAB-0111  SE AGREGAN LOS ESTADOS          *
002200*                                IN_PROGRESS Y COMPLETED CON     *
002300*                                SELLO DE HORA.                  *
002400* 1996-05-27  RTV  KC03CAB-0119  SE AGREGA LA REPROGRAMACION     *
002500*                                (VUELVE A SCHEDULED).           *
002600* 1998-12-22  RTV  KC03CAB-0130  AJUSTE DE SIGLO (AAAA) PARA EL  *
002700*                                ANIO 2000: LA FECHA DEL SISTEMA *
002800*                                SOLO TRAE 2 DIGITOS DE ANIO;    *
002900*                                SE ARMA EL SIGLO POR VENTANA    *
003000*                                (00-49 = 20XX, 50-99 = 19XX).   *
003100* 1999-03-11  RTV  KC03CAB-0133  PRUEBA DE REGRESION DEL AJUSTE  *
003200*                                DE SIGLO SOBRE LA AGENDA DE     *
003300*                                SESIONES.                      *
003400* 2003-09-04  LFP  KC03CAB-0139  SE AGREGA EL REPORTE DE         *
003500*                                SESIONES CON CORTE DE CONTROL  *
003600*                                POR ENTRENADOR.                 *
003700* 2009-01-14  LFP  KC03CAB-0145  TABLA DE SESIONES EN MEMORIA     *
003800*                                AMPLIADA A 500 REGISTROS.       *
003900* 2012-10-09  LFP  KC03CAB-0150  SE ESTANDARIZA EL MANEJO DE     *
004000*                                FILE STATUS CON EL RESTO DE LA  *
004100*                                SUITE KC03CAB.                  *
004200* 2025-05-27  RTV  KC03CAB-0102  MIGRACION DEL LOTE DE ALTAS DE  *
004300*                                NOVEDADES DE CLIENTES A LA      *
004400*                                RESERVA DE SESIONES PERSONALES. *
004500* 2025-11-04  MNM  KC03CAB-0158  EL SELLO DE HORA DE 1994       *
004600*                                (KC03CAB-0111) NUNCA QUEDABA   *
004700*                                GRABADO EN EL MAESTRO. SE      *
004800*                                AGREGAN ACTUAL-START-TIME Y    *
004900*                                ACTUAL-END-TIME AL RENGLON EN  *
005000*                                MEMORIA Y AL MAESTRO NUEVO,    *
005100*                                SELLADOS DESDE LA HORA DEL     *
005200*                                SISTEMA EN 2500-CAMBIAR-ESTADO.*
005300*----------------------------------------------------------------*
005400
005500*----------------------------------------------------------------*
005600*  ESTE PROGRAMA PROCESA EL LOTE DIARIO DE TRANSACCIONES DE      *
005700*  SESIONES DE ENTRENAMIENTO PERSONAL (RESERVAR, EN CURSO,       *
005800*  FINALIZAR, CANCELAR, AUSENTE, REPROGRAMAR) CONTRA EL MAESTRO  *
005900*  TSN-MASTR.  CONTROLA QUE UN ENTRENADOR NO TENGA DOS SESIONES  *
006000*  SUPERPUESTAS Y EMITE EL REPORTE DE SESIONES CON CORTE DE      *
006100*  CONTROL POR ENTRENADOR.                                       *
006200*----------------------------------------------------------------*
006300
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600******************************************************************
006700
006800*----------------------------------------------------------------*
006900 CONFIGURATION SECTION.
007000*----------------------------------------------------------------*
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300     UPSI-0 IS SW-RESTART-MODE.
007400
007500*----------------------------------------------------------------*
007600 INPUT-OUTPUT SECTION.
007700*----------------------------------------------------------------*
007800 FILE-CONTROL.
007900
008000     SELECT TSN-MASTR  ASSIGN TO TSNMASTR
008100                        FILE STATUS IS FS-TSN-MASTR.
008200
008300     SELECT TSN-TRANIN ASSIGN TO TSNTRNIN
008400                        FILE STATUS IS FS-TSN-TRANIN.
008500
008600     SELECT TSN-NEWMST ASSIGN TO TSNNEWMS
008700                        FILE STATUS IS FS-TSN-NEWMST.
008800
008900     SELECT TSN-REPORT ASSIGN TO TSNRPRT
009000                        FILE STATUS IS FS-TSN-REPORT.
009100
009200 I-O-CONTROL.
009300
009400******************************************************************
009500 DATA DIVISION.
009600******************************************************************
009700
009800*----------------------------------------------------------------*
009900 FILE SECTION.
010000*----------------------------------------------------------------*
010100
010200 FD  TSN-MASTR
010300     RECORDING MODE IS F.
010400 01  REG-TSN-MASTR                                   PIC X(110).
010500
010600 FD  TSN-TRANIN
010700     RECORDING MODE IS F.
010800 01  REG-TSN-TRANIN                                  PIC X(74).
010900
011000 FD  TSN-NEWMST
011100     RECORDING MODE IS F.
011200 01  REG-TSN-NEWMST                                  PIC X(110).
011300
011400 FD  TSN-REPORT
011500     RECORDING MODE IS F.
011600 01  REG-TSN-REPORT                                  PIC X(132).
011700
011800*----------------------------------------------------------------*
011900 WORKING-STORAGE SECTION.
012000*----------------------------------------------------------------*
012010
012020*----------------------------------------------------------------*
012030*          A R E A  D E  I T E M S  I N D E P E N D I E N T E S  *
012040*----------------------------------------------------------------*
012050*    CODIGO DE RETORNO DEL PASO, PARA EL JCL QUE INVOCA ESTE      *
012060*    PROGRAMA (00 = OK, 10 = ERROR DE ARCHIVO).                  *
012070*----------------------------------------------------------------*
012080
012090 77  WS-RETURN-CODE                   PIC 9(02) COMP VALUE ZERO.
012100
012200*----------------------------------------------------------------*
012300*               A R E A  D E  C O N S T A N T E S                *
012400*----------------------------------------------------------------*
012500
012600 01 CT-CONSTANTES.
012700     02 CT-PROGRAMA                   PIC X(08)  VALUE 'PGMTRSES'.
012800     02 CT-OPEN                       PIC X(08)  VALUE 'OPEN    '.
012900     02 CT-READ                       PIC X(08)  VALUE 'READ    '.
013000     02 CT-TSN-MASTR                  PIC X(08)  VALUE 'TSNMASTR'.
013100     02 CT-TSN-TRANIN                 PIC X(08)  VALUE 'TSNTRNIN'.
013200     02 CT-TSN-NEWMST                 PIC X(08)  VALUE 'TSNNEWMS'.
013300     02 CT-TSN-REPORT                 PIC X(08)  VALUE 'TSNRPRT '.
013400     02 CT-MAX-TSN                    PIC 9(04) COMP VALUE 0500.
013500     02 CT-ACCION-RESERVAR            PIC X(01)  VALUE 'B'.
013600     02 CT-ACCION-EN-CURSO            PIC X(01)  VALUE 'P'.
013700     02 CT-ACCION-FINALIZAR           PIC X(01)  VALUE 'F'.
013800     02 CT-ACCION-CANCELAR            PIC X(01)  VALUE 'X'.
013900     02 CT-ACCION-AUSENTE             PIC X(01)  VALUE 'S'.
014000     02 CT-ACCION-REPROGRAMAR         PIC X(01)  VALUE 'H'.
014100     02 CT-SCHEDULED                  PIC X(11)  VALUE 'SCHEDULED  '.
014200     02 CT-IN-PROGRESS                PIC X(11)  VALUE 'IN_PROGRESS'.
014300     02 CT-COMPLETED                  PIC X(11)  VALUE 'COMPLETED  '.
014400     02 CT-CANCELLED                  PIC X(11)  VALUE 'CANCELLED  '.
014500     02 CT-NO-SHOW                    PIC X(11)  VALUE 'NO_SHOW    '.
014600     02 CT-CERO                       PIC 9(04) COMP VALUE ZERO.
014700
014800*----------------------------------------------------------------*
014900*               A R E A  D E  V A R I A B L E S                  *
015000*----------------------------------------------------------------*
015100
015200 01 WS-VARIABLES.
015300     02 WS-PARRAFO                    PIC X(50).
015400     02 WS-MASCARA                    PIC ZZZZZZZ9.
015500     02 WS-MASC-A                     PIC ZZZZ9.
015600     02 WS-MASC-B                     PIC ZZZZ9.
015700     02 WS-ENCONTRADO                 PIC X(01) VALUE 'N'.
015800        88 WS-FUE-ENCONTRADO                    VALUE 'S'.
015900        88 WS-NO-FUE-ENCONTRADO                 VALUE 'N'.
016000     02 WS-SUPERPUESTO                PIC X(01) VALUE 'N'.
016100        88 WS-HAY-SUPERPOSICION                 VALUE 'S'.
016200        88 WS-NO-HAY-SUPERPOSICION               VALUE 'N'.
016300     02 WS-IX-SESION-ENCONTRADA       PIC 9(04) COMP VALUE ZERO.
016400
016500*----------------------------------------------------------------*
016600*          A R E A  D E  F E C H A  D E L  S I S T E M A         *
016700*----------------------------------------------------------------*
016800
016900 01 WS-FECHA-SISTEMA.
017000     02 WS-FS-ANIO-CORTO               PIC 9(02).
017100     02 WS-FS-MES                      PIC 9(02).
017200     02 WS-FS-DIA                      PIC 9(02).
017300
017400 01 WS-HORA-SISTEMA.
017500     02 WS-HS-HH                       PIC 9(02).
017600     02 WS-HS-MM                       PIC 9(02).
017700     02 WS-HS-SS                       PIC 9(02).
017800     02 WS-HS-CENTESIMAS               PIC 9(02).
017900
018000 01 WS-HORA-SISTEMA-HHMM                PIC 9(04) VALUE ZERO.
018100
018200 01 WS-FECHA-HOY                      PIC 9(08) VALUE ZERO.
018300 01 WS-FECHA-HOY-DESGLOSE REDEFINES WS-FECHA-HOY.
018400     02 WS-FH-SIGLO                    PIC 9(02).
018500     02 WS-FH-ANIO-CORTO                PIC 9(02).
018600     02 WS-FH-MES                       PIC 9(02).
018700     02 WS-FH-DIA                       PIC 9(02).
018800
018900*----------------------------------------------------------------*
019000*     A R E A  D E  C O N V E R S I O N  D E  H O R A R I O S    *
019100*----------------------------------------------------------------*
019200
019300 01 WS-HORA-HHMM                      PIC 9(04) VALUE ZERO.
019400 01 WS-HORA-DESGLOSE REDEFINES WS-HORA-HHMM.
019500     02 WS-HR-HH                       PIC 9(02).
019600     02 WS-HR-MM                       PIC 9(02).
019700
019800 01 WS-FECHA-PROPUESTA                PIC 9(08) VALUE ZERO.
019900 01 WS-FECHA-PROPUESTA-DESGLOSE REDEFINES WS-FECHA-PROPUESTA.
020000     02 WS-FP-SIGLO                    PIC 9(02).
020100     02 WS-FP-ANIO-CORTO                PIC 9(02).
020200     02 WS-FP-MES                       PIC 9(02).
020300     02 WS-FP-DIA                       PIC 9(02).
020400
020500 01 WS-MIN-PROPUESTO-INI              PIC 9(06) COMP VALUE ZERO.
020600 01 WS-MIN-PROPUESTO-FIN              PIC 9(06) COMP VALUE ZERO.
020700 01 WS-MIN-EXIST-INI                  PIC 9(06) COMP VALUE ZERO.
020800 01 WS-MIN-EXIST-FIN                  PIC 9(06) COMP VALUE ZERO.
020900
021000*----------------------------------------------------------------*
021100*           A U X I L I A R E S  P A R A  E R R O R E S          *
021200*----------------------------------------------------------------*
021300
021400 01 AUXILIARES.
021500     02 W-N-ERROR                     PIC 9(02)  VALUE ZEROS.
021600     02 AUX-ERR-ACCION                PIC X(10)  VALUE SPACES.
021700     02 AUX-ERR-NOMBRE                PIC X(18)  VALUE SPACES.
021800     02 AUX-ERR-STATUS                PIC X(04)  VALUE SPACES.
021900     02 AUX-ERR-MENSAJE               PIC X(50)  VALUE SPACES.
022000
022100*----------------------------------------------------------------*
022200*                 A R E A  D E  C O N T A D O R E S              *
022300*----------------------------------------------------------------*
022400
022500 01 CNT-CONTADORES.
022600     02 CNT-TSN-LEIDOS                PIC 9(05) COMP VALUE ZERO.
022700     02 CNT-TRX-LEIDAS                PIC 9(05) COMP VALUE ZERO.
022800     02 CNT-RESERVAS                  PIC 9(05) COMP VALUE ZERO.
022900     02 CNT-CAMBIOS-ESTADO            PIC 9(05) COMP VALUE ZERO.
023000     02 CNT-REPROGRAMACIONES          PIC 9(05) COMP VALUE ZERO.
023100     02 CNT-RECHAZOS                  PIC 9(05) COMP VALUE ZERO.
023200     02 CNT-COMPLETADAS-TOTAL         PIC 9(05) COMP VALUE ZERO.
023300
023400*----------------------------------------------------------------*
023500*               A R E A  D E  F I L E - S T A T U S              *
023600*----------------------------------------------------------------*
023700
023800 01 FS-FILE-STATUS.
023900     02 FS-TSN-MASTR                  PIC X(02).
024000        88 FS-TSN-MASTR-OK                      VALUE '00'.
024100        88 FS-TSN-MASTR-EOF                     VALUE '10'.
024200
024300     02 FS-TSN-TRANIN                 PIC X(02).
024400        88 FS-TSN-TRANIN-OK                     VALUE '00'.
024500        88 FS-TSN-TRANIN-EOF                    VALUE '10'.
024600
024700     02 FS-TSN-NEWMST                 PIC X(02).
024800        88 FS-TSN-NEWMST-OK                     VALUE '00'.
024900
025000     02 FS-TSN-REPORT                 PIC X(02).
025100        88 FS-TSN-REPORT-OK                     VALUE '00'.
025200
025300*----------------------------------------------------------------*
025400*           A R E A  D E  T A B L A  E N  M E M O R I A          *
025500*----------------------------------------------------------------*
025600
025700 01 WS-T-TSN.
025800     02 WS-TSN-CANT                   PIC 9(04) COMP VALUE ZERO.
025900     02 T-TSN-ITEMS OCCURS 500 TIMES
026000                    INDEXED BY IX-TSN.
026100        03 T-TSN-SESSION-ID           PIC 9(09).
026200        03 T-TSN-TRAINER-ID           PIC 9(09).
026300        03 T-TSN-MEMBER-ID            PIC 9(09).
026400        03 T-TSN-TYPE                 PIC X(21).
026500        03 T-TSN-STATUS                PIC X(11).
026600        03 T-TSN-SCHEDULED-DATE       PIC 9(08).
026700        03 T-TSN-SCHEDULED-TIME       PIC 9(04).
026800        03 T-TSN-DURATION-MINUTES     PIC 9(04).
026900        03 T-TSN-ACTUAL-START-TIME    PIC 9(04).
027000        03 T-TSN-ACTUAL-END-TIME      PIC 9(04).
027100        03 T-TSN-PRICE                PIC S9(07)V99 COMP-3.
027200
027300 01 WS-T-TRB.
027400     02 WS-TRB-CANT                   PIC 9(04) COMP VALUE ZERO.
027500     02 T-TRB-ITEMS OCCURS 500 TIMES
027600                    INDEXED BY IX-TRB.
027700        03 T-TRB-TRAINER-ID           PIC 9(09).
027800        03 T-TRB-COMPLETED-COUNT      PIC 9(05) COMP.
027810
027820 01 WS-T-TRM.
027830     02 WS-TRM-CANT                   PIC 9(04) COMP VALUE ZERO.
027840     02 T-TRM-ITEMS OCCURS 500 TIMES
027850                    INDEXED BY IX-TRM.
027860        03 T-TRM-MEMBER-ID            PIC 9(09).
027870        03 T-TRM-COMPLETED-COUNT      PIC 9(05) COMP.
027900
028000*----------------------------------------------------------------*
028100*           L I N E A S  D E L  R E P O R T E                    *
028200*----------------------------------------------------------------*
028300
028400 01 WS-LINEA-TITULO.
028500     02 FILLER                        PIC X(132) VALUE
028600        '  REPORTE DE SESIONES DE ENTRENAMIENTO - PGMTRSES'.
028700
028800 01 WS-LINEA-ENCABEZADO.
028900     02 FILLER                        PIC X(132) VALUE
029000        '  TRAINER-ID   SESSION-ID   MEMBER-ID  STATUS  SCHED-DATE'.
029100
029200 01 WS-LINEA-DETALLE.
029300     02 FILLER                        PIC X(02)  VALUE SPACES.
029400     02 WL-TRAINER-ID                 PIC Z(08)9.
029500     02 FILLER                        PIC X(02)  VALUE SPACES.
029600     02 WL-SESSION-ID                 PIC Z(08)9.
029700     02 FILLER                        PIC X(02)  VALUE SPACES.
029800     02 WL-MEMBER-ID                  PIC Z(08)9.
029900     02 FILLER                        PIC X(02)  VALUE SPACES.
030000     02 WL-STATUS                     PIC X(11).
030100     02 FILLER                        PIC X(02)  VALUE SPACES.
030200     02 WL-SCHED-DATE                 PIC 9(08).
030300     02 FILLER                        PIC X(62)  VALUE SPACES.
030400
030500 01 WS-LINEA-SUBTOTAL.
030600     02 FILLER                        PIC X(132) VALUE SPACES.
030610
030620 01 WS-LINEA-SUBTITULO-SOCIO.
030630     02 FILLER                        PIC X(132) VALUE
030640        '  SESIONES COMPLETADAS POR SOCIO'.
030700
030800 01 WS-LINEA-TOTALES.
030900     02 FILLER                        PIC X(132) VALUE SPACES.
031000
031100*----------------------------------------------------------------*
031200*                     A R E A  D E  C O P Y S                    *
031300*----------------------------------------------------------------*
031400
031500     COPY CPTRSES.
031600
031700     COPY CPTSNTX.
031800
031900******************************************************************
032000 PROCEDURE DIVISION.
032100******************************************************************
032200
032300     PERFORM 1000-INICIO
032400        THRU 1000-F-INICIO.
032500
032600     IF FS-TSN-TRANIN-OK
032700        PERFORM 2000-PROCESO
032800           THRU 2000-F-PROCESO
032900          UNTIL FS-TSN-TRANIN-EOF
033000     END-IF.
033100
033200     PERFORM 3000-FIN
033300        THRU 3000-F-FIN.
033400
033410     MOVE ZERO                          TO WS-RETURN-CODE.
033500     GOBACK.
033600
033700*----------------------------------------------------------------*
033800*                     1 0 0 0 - I N I C I O                      *
033900*----------------------------------------------------------------*
034000
034100 1000-INICIO.
034200
034300     INITIALIZE WS-VARIABLES
034400                CNT-CONTADORES
034500                WS-T-TSN.
034600
034700     MOVE '1000-INICIO'                TO WS-PARRAFO.
034800
034900     PERFORM 1100-OBTENER-FECHA-HOY
035000        THRU 1100-F-OBTENER-FECHA-HOY.
035100
035200     PERFORM 1150-OBTENER-HORA-SISTEMA
035300        THRU 1150-F-OBTENER-HORA-SISTEMA.
035400
035500     PERFORM 1200-ABRIR-ARCHIVOS
035600        THRU 1200-F-ABRIR-ARCHIVOS.
035700
035800     PERFORM 1500-CARGAR-TABLA-TSN
035900        THRU 1500-F-CARGAR-TABLA-TSN.
036000
036100     PERFORM 1800-LEER-TRANSACCION
036200        THRU 1800-F-LEER-TRANSACCION.
036300
036400 1000-F-INICIO.
036500     EXIT.
036600
036700*----------------------------------------------------------------*
036800*         1 1 0 0 - O B T E N E R - F E C H A - H O Y            *
036900*----------------------------------------------------------------*
037000*    AJUSTE DE SIGLO KC03CAB-0130 (1998): ACCEPT FROM DATE SOLO  *
037100*    TRAE 2 DIGITOS DE ANIO.  00-49 SE TOMA COMO 20XX, 50-99     *
037200*    COMO 19XX.                                                  *
037300*----------------------------------------------------------------*
037400
037500 1100-OBTENER-FECHA-HOY.
037600
037700     MOVE '1100-OBTENER-FECHA-HOY'      TO WS-PARRAFO.
037800
037900     ACCEPT WS-FECHA-SISTEMA FROM DATE.
038000
038100     IF WS-FS-ANIO-CORTO < 50
038200        MOVE 20                         TO WS-FH-SIGLO
038300     ELSE
038400        MOVE 19                         TO WS-FH-SIGLO
038500     END-IF.
038600
038700     MOVE WS-FS-ANIO-CORTO              TO WS-FH-ANIO-CORTO.
038800     MOVE WS-FS-MES                     TO WS-FH-MES.
038900     MOVE WS-FS-DIA                     TO WS-FH-DIA.
039000
039100 1100-F-OBTENER-FECHA-HOY.
039200     EXIT.
039300
039400*----------------------------------------------------------------*
039500*        1 1 5 0 - O B T E N E R - H O R A - S I S T E M A       *
039600*----------------------------------------------------------------*
039700*    KC03CAB-0158 (2025): HORA DEL SISTEMA AL INICIO DEL LOTE,   *
039800*    USADA PARA SELLAR START-TIME/END-TIME EN 2500-CAMBIAR-      *
039900*    ESTADO.  EL LOTE CORRE UNA VEZ POR DIA, NO HACE FALTA       *
040000*    RELEERLA POR TRANSACCION.                                  *
040100*----------------------------------------------------------------*
040200
040300 1150-OBTENER-HORA-SISTEMA.
040400
040500     MOVE '1150-OBTENER-HORA-SISTEMA'   TO WS-PARRAFO.
040600
040700     ACCEPT WS-HORA-SISTEMA FROM TIME.
040800
040900     MOVE WS-HS-HH                     TO WS-HR-HH.
041000     MOVE WS-HS-MM                     TO WS-HR-MM.
041100     MOVE WS-HORA-DESGLOSE              TO WS-HORA-SISTEMA-HHMM.
041200
041300 1150-F-OBTENER-HORA-SISTEMA.
041400     EXIT.
041500
041600*----------------------------------------------------------------*
041700*            1 2 0 0 - A B R I R - A R C H I V O S               *
041800*----------------------------------------------------------------*
041900
042000 1200-ABRIR-ARCHIVOS.
042100
042200     MOVE '1200-ABRIR-ARCHIVOS'         TO WS-PARRAFO.
042300
042400     OPEN INPUT   TSN-MASTR
042500                  TSN-TRANIN
042600          OUTPUT  TSN-NEWMST
042700                  TSN-REPORT.
042800
042900     IF NOT FS-TSN-MASTR-OK
043000        MOVE CT-OPEN                    TO AUX-ERR-ACCION
043100        MOVE CT-TSN-MASTR               TO AUX-ERR-NOMBRE
043200        MOVE FS-TSN-MASTR               TO AUX-ERR-STATUS
043300        MOVE WS-PARRAFO                 TO AUX-ERR-MENSAJE
043400        MOVE 10                         TO W-N-ERROR
043500        PERFORM 9000-SALIDA-ERRORES
043600           THRU 9000-F-SALIDA-ERRORES
043700     END-IF.
043800
043900     IF NOT FS-TSN-TRANIN-OK
044000        MOVE CT-OPEN                    TO AUX-ERR-ACCION
044100        MOVE CT-TSN-TRANIN              TO AUX-ERR-NOMBRE
044200        MOVE FS-TSN-TRANIN              TO AUX-ERR-STATUS
044300        MOVE WS-PARRAFO                 TO AUX-ERR-MENSAJE
044400        MOVE 10                         TO W-N-ERROR
044500        PERFORM 9000-SALIDA-ERRORES
044600           THRU 9000-F-SALIDA-ERRORES
044700     END-IF.
044800
044900 1200-F-ABRIR-ARCHIVOS.
045000     EXIT.
045100
045200*----------------------------------------------------------------*
045300*          1 5 0 0 - C A R G A R - T A B L A - T S N             *
045400*----------------------------------------------------------------*
045500
045600 1500-CARGAR-TABLA-TSN.
045700
045800     MOVE '1500-CARGAR-TABLA-TSN'       TO WS-PARRAFO.
045900
046000     PERFORM 1520-LEER-TSN
046100        THRU 1520-F-LEER-TSN
046200       UNTIL FS-TSN-MASTR-EOF.
046300
046400 1500-F-CARGAR-TABLA-TSN.
046500     EXIT.
046600
046700 1520-LEER-TSN.
046800
046900     MOVE '1520-LEER-TSN'               TO WS-PARRAFO.
047000
047100     READ TSN-MASTR INTO WS-REG-TSN.
047200
047300     EVALUATE TRUE
047400         WHEN FS-TSN-MASTR-OK
047500              ADD 1                     TO CNT-TSN-LEIDOS
047600              ADD 1                     TO WS-TSN-CANT
047700              SET IX-TSN                TO WS-TSN-CANT
047800              MOVE TSN-SESSION-ID      TO T-TSN-SESSION-ID (IX-TSN)
047900              MOVE TSN-TRAINER-ID      TO T-TSN-TRAINER-ID (IX-TSN)
048000              MOVE TSN-MEMBER-ID       TO T-TSN-MEMBER-ID (IX-TSN)
048100              MOVE TSN-TYPE            TO T-TSN-TYPE (IX-TSN)
048200              MOVE TSN-STATUS          TO T-TSN-STATUS (IX-TSN)
048300              MOVE TSN-SCHEDULED-DATE  TO T-TSN-SCHEDULED-DATE
048400                                                    (IX-TSN)
048500              MOVE TSN-SCHEDULED-TIME  TO T-TSN-SCHEDULED-TIME
048600                                                    (IX-TSN)
048700              MOVE TSN-DURATION-MINUTES
048800                                TO T-TSN-DURATION-MINUTES (IX-TSN)
048900              MOVE TSN-ACTUAL-START-TIME
049000                                TO T-TSN-ACTUAL-START-TIME (IX-TSN)
049100              MOVE TSN-ACTUAL-END-TIME
049200                                TO T-TSN-ACTUAL-END-TIME (IX-TSN)
049300              MOVE TSN-PRICE           TO T-TSN-PRICE (IX-TSN)
049400
049500         WHEN FS-TSN-MASTR-EOF
049600              CONTINUE
049700
049800         WHEN OTHER
049900              MOVE CT-READ              TO AUX-ERR-ACCION
050000              MOVE CT-TSN-MASTR         TO AUX-ERR-NOMBRE
050100              MOVE FS-TSN-MASTR         TO AUX-ERR-STATUS
050200              MOVE WS-PARRAFO           TO AUX-ERR-MENSAJE
050300              MOVE 10                   TO W-N-ERROR
050400              PERFORM 9000-SALIDA-ERRORES
050500                 THRU 9000-F-SALIDA-ERRORES
050600     END-EVALUATE.
050700
050800 1520-F-LEER-TSN.
050900     EXIT.
051000
051100*----------------------------------------------------------------*
051200*         1 8 0 0 - L E E R - T R A N S A C C I O N              *
051300*----------------------------------------------------------------*
051400
051500 1800-LEER-TRANSACCION.
051600
051700     MOVE '1800-LEER-TRANSACCION'       TO WS-PARRAFO.
051800
051900     READ TSN-TRANIN INTO WS-REG-TSNTX.
052000
052100     EVALUATE TRUE
052200         WHEN FS-TSN-TRANIN-OK
052300              ADD 1                     TO CNT-TRX-LEIDAS
052400
052500         WHEN FS-TSN-TRANIN-EOF
052600              SET FS-TSN-TRANIN-EOF     TO TRUE
052700
052800         WHEN OTHER
052900              MOVE CT-READ              TO AUX-ERR-ACCION
053000              MOVE CT-TSN-TRANIN        TO AUX-ERR-NOMBRE
053100              MOVE FS-TSN-TRANIN        TO AUX-ERR-STATUS
053200              MOVE WS-PARRAFO           TO AUX-ERR-MENSAJE
053300              MOVE 10                   TO W-N-ERROR
053400              PERFORM 9000-SALIDA-ERRORES
053500                 THRU 9000-F-SALIDA-ERRORES
053600     END-EVALUATE.
053700
053800 1800-F-LEER-TRANSACCION.
053900     EXIT.
054000
054100*----------------------------------------------------------------*
054200*                    2 0 0 0 - P R O C E S O                     *
054300*----------------------------------------------------------------*
054400
054500 2000-PROCESO.
054600
054700     MOVE '2000-PROCESO'                TO WS-PARRAFO.
054800
054900     EVALUATE TSN-TX-ACCION
055000         WHEN CT-ACCION-RESERVAR
055100              PERFORM 2300-PROCESAR-RESERVA
055200                 THRU 2300-F-PROCESAR-RESERVA
055300
055400         WHEN CT-ACCION-EN-CURSO
055500              PERFORM 2500-CAMBIAR-ESTADO
055600                 THRU 2500-F-CAMBIAR-ESTADO
055700
055800         WHEN CT-ACCION-FINALIZAR
055900              PERFORM 2500-CAMBIAR-ESTADO
056000                 THRU 2500-F-CAMBIAR-ESTADO
056100
056200         WHEN CT-ACCION-CANCELAR
056300              PERFORM 2500-CAMBIAR-ESTADO
056400                 THRU 2500-F-CAMBIAR-ESTADO
056500
056600         WHEN CT-ACCION-AUSENTE
056700              PERFORM 2500-CAMBIAR-ESTADO
056800                 THRU 2500-F-CAMBIAR-ESTADO
056900
057000         WHEN CT-ACCION-REPROGRAMAR
057100              PERFORM 2700-REPROGRAMAR
057200                 THRU 2700-F-REPROGRAMAR
057300
057400         WHEN OTHER
057500              ADD 1                     TO CNT-RECHAZOS
057600              DISPLAY 'PGMTRSES - ACCION DE TRANSACCION '
057700                      'DESCONOCIDA: ' TSN-TX-ACCION
057800     END-EVALUATE.
057900
058000     PERFORM 1800-LEER-TRANSACCION
058100        THRU 1800-F-LEER-TRANSACCION.
058200
058300 2000-F-PROCESO.
058400     EXIT.
058500
058600*----------------------------------------------------------------*
058700*          2 3 0 0 - P R O C E S A R - R E S E R V A             *
058800*----------------------------------------------------------------*
058900*    REGLA: SE RECHAZA LA RESERVA SI EL ENTRENADOR TIENE OTRA   *
059000*    SESION CUYA VENTANA [INICIO, INICIO+DURACION) SE SUPERPONE  *
059100*    CON LA VENTANA PROPUESTA, EL MISMO DIA.                     *
059200*----------------------------------------------------------------*
059300
059400 2300-PROCESAR-RESERVA.
059500
059600     MOVE '2300-PROCESAR-RESERVA'       TO WS-PARRAFO.
059700
059800     MOVE TSN-TX-SCHEDULED-TIME         TO WS-HORA-HHMM.
059900     COMPUTE WS-MIN-PROPUESTO-INI = (WS-HR-HH * 60) + WS-HR-MM.
060000     COMPUTE WS-MIN-PROPUESTO-FIN =
060100             WS-MIN-PROPUESTO-INI + TSN-TX-DURATION-MINUTES.
060200
060300     SET WS-NO-HAY-SUPERPOSICION        TO TRUE.
060400     SET IX-TSN                         TO 1.
060500
060600     PERFORM 2320-CHEQUEAR-SUPERPOSICION
060700        THRU 2320-F-CHEQUEAR-SUPERPOSICION
060800       VARYING IX-TSN FROM 1 BY 1
060900         UNTIL IX-TSN > WS-TSN-CANT
061000            OR WS-HAY-SUPERPOSICION.
061100
061200     IF WS-HAY-SUPERPOSICION
061300        ADD 1                           TO CNT-RECHAZOS
061400        DISPLAY 'PGMTRSES - RECHAZADA: ENTRENADOR '
061500                TSN-TX-TRAINER-ID ' NO DISPONIBLE'
061600     ELSE
061700        IF WS-TSN-CANT >= CT-MAX-TSN
061800           ADD 1                        TO CNT-RECHAZOS
061900           DISPLAY 'PGMTRSES - RECHAZADA: TABLA TSN LLENA'
062000        ELSE
062100           ADD 1                        TO WS-TSN-CANT
062200           SET IX-TSN                   TO WS-TSN-CANT
062300           MOVE TSN-TX-SESSION-ID   TO T-TSN-SESSION-ID (IX-TSN)
062400           MOVE TSN-TX-TRAINER-ID   TO T-TSN-TRAINER-ID (IX-TSN)
062500           MOVE TSN-TX-MEMBER-ID    TO T-TSN-MEMBER-ID (IX-TSN)
062600           MOVE TSN-TX-TYPE         TO T-TSN-TYPE (IX-TSN)
062700           MOVE CT-SCHEDULED        TO T-TSN-STATUS (IX-TSN)
062800           MOVE TSN-TX-SCHEDULED-DATE
062900                               TO T-TSN-SCHEDULED-DATE (IX-TSN)
063000           MOVE TSN-TX-SCHEDULED-TIME
063100                               TO T-TSN-SCHEDULED-TIME (IX-TSN)
063200           MOVE TSN-TX-DURATION-MINUTES
063300                           TO T-TSN-DURATION-MINUTES (IX-TSN)
063400           MOVE TSN-TX-PRICE        TO T-TSN-PRICE (IX-TSN)
063500           ADD 1                    TO CNT-RESERVAS
063600        END-IF
063700     END-IF.
063800
063900 2300-F-PROCESAR-RESERVA.
064000     EXIT.
064100
064200 2320-CHEQUEAR-SUPERPOSICION.
064300
064400     IF T-TSN-TRAINER-ID (IX-TSN) = TSN-TX-TRAINER-ID
064500        AND T-TSN-SCHEDULED-DATE (IX-TSN) = TSN-TX-SCHEDULED-DATE
064600        MOVE T-TSN-SCHEDULED-TIME (IX-TSN) TO WS-HORA-HHMM
064700        COMPUTE WS-MIN-EXIST-INI = (WS-HR-HH * 60) + WS-HR-MM
064800        COMPUTE WS-MIN-EXIST-FIN =
064900                WS-MIN-EXIST-INI + T-TSN-DURATION-MINUTES (IX-TSN)
065000        IF WS-MIN-EXIST-INI < WS-MIN-PROPUESTO-FIN
065100           AND WS-MIN-EXIST-FIN > WS-MIN-PROPUESTO-INI
065200           SET WS-HAY-SUPERPOSICION     TO TRUE
065300        END-IF
065400     END-IF.
065500
065600 2320-F-CHEQUEAR-SUPERPOSICION.
065700     EXIT.
065800
065900*----------------------------------------------------------------*
066000*            2 5 0 0 - C A M B I A R - E S T A D O               *
066100*----------------------------------------------------------------*
066200*    REGLA: IN_PROGRESS SELLA SCHEDULED-TIME COMO HORA DE       *
066300*    INICIO; COMPLETED SELLA LA HORA DE FIN.  LAS DEMAS          *
066400*    TRANSICIONES NO SELLAN NADA.                                *
066500*----------------------------------------------------------------*
066600
066700 2500-CAMBIAR-ESTADO.
066800
066900     MOVE '2500-CAMBIAR-ESTADO'         TO WS-PARRAFO.
067000
067100     SET WS-NO-FUE-ENCONTRADO           TO TRUE.
067200     SET IX-TSN                         TO 1.
067300
067400     PERFORM 2520-BUSCAR-SESION
067500        THRU 2520-F-BUSCAR-SESION
067600       VARYING IX-TSN FROM 1 BY 1
067700         UNTIL IX-TSN > WS-TSN-CANT
067800            OR WS-FUE-ENCONTRADO.
067900
068000     IF WS-NO-FUE-ENCONTRADO
068100        ADD 1                           TO CNT-RECHAZOS
068200        DISPLAY 'PGMTRSES - RECHAZADA: SESION '
068300                TSN-TX-SESSION-ID ' NO EXISTE'
068400     ELSE
068500        EVALUATE TSN-TX-ACCION
068600            WHEN CT-ACCION-EN-CURSO
068700                 MOVE CT-IN-PROGRESS
068800                        TO T-TSN-STATUS (WS-IX-SESION-ENCONTRADA)
068900                 MOVE WS-HORA-SISTEMA-HHMM
069000                    TO T-TSN-ACTUAL-START-TIME
069100                       (WS-IX-SESION-ENCONTRADA)
069200            WHEN CT-ACCION-FINALIZAR
069300                 MOVE CT-COMPLETED
069400                        TO T-TSN-STATUS (WS-IX-SESION-ENCONTRADA)
069500                 MOVE WS-HORA-SISTEMA-HHMM
069600                    TO T-TSN-ACTUAL-END-TIME
069700                       (WS-IX-SESION-ENCONTRADA)
069800                 ADD 1  TO CNT-COMPLETADAS-TOTAL
069900            WHEN CT-ACCION-CANCELAR
070000                 MOVE CT-CANCELLED
070100                        TO T-TSN-STATUS (WS-IX-SESION-ENCONTRADA)
070200            WHEN CT-ACCION-AUSENTE
070300                 MOVE CT-NO-SHOW
070400                        TO T-TSN-STATUS (WS-IX-SESION-ENCONTRADA)
070500        END-EVALUATE
070600        ADD 1                           TO CNT-CAMBIOS-ESTADO
070700     END-IF.
070800
070900 2500-F-CAMBIAR-ESTADO.
071000     EXIT.
071100
071200 2520-BUSCAR-SESION.
071300
071400     IF T-TSN-SESSION-ID (IX-TSN) = TSN-TX-SESSION-ID
071500        SET WS-FUE-ENCONTRADO           TO TRUE
071600        MOVE IX-TSN                     TO WS-IX-SESION-ENCONTRADA
071700     END-IF.
071800
071900 2520-F-BUSCAR-SESION.
072000     EXIT.
072100
072200*----------------------------------------------------------------*
072300*              2 7 0 0 - R E P R O G R A M A R                   *
072400*----------------------------------------------------------------*
072500*    REGLA: LA REPROGRAMACION FUERZA EL ESTADO A SCHEDULED      *
072600*    SIN IMPORTAR EL ESTADO ANTERIOR.                            *
072700*----------------------------------------------------------------*
072800
072900 2700-REPROGRAMAR.
073000
073100     MOVE '2700-REPROGRAMAR'            TO WS-PARRAFO.
073200
073300     SET WS-NO-FUE-ENCONTRADO           TO TRUE.
073400     SET IX-TSN                         TO 1.
073500
073600     PERFORM 2520-BUSCAR-SESION
073700        THRU 2520-F-BUSCAR-SESION
073800       VARYING IX-TSN FROM 1 BY 1
073900         UNTIL IX-TSN > WS-TSN-CANT
074000            OR WS-FUE-ENCONTRADO.
074100
074200     IF WS-NO-FUE-ENCONTRADO
074300        ADD 1                           TO CNT-RECHAZOS
074400        DISPLAY 'PGMTRSES - RECHAZADA: SESION '
074500                TSN-TX-SESSION-ID ' NO EXISTE'
074600     ELSE
074700        MOVE TSN-TX-SCHEDULED-DATE
074800                   TO T-TSN-SCHEDULED-DATE (WS-IX-SESION-ENCONTRADA)
074900        MOVE TSN-TX-SCHEDULED-TIME
075000                   TO T-TSN-SCHEDULED-TIME (WS-IX-SESION-ENCONTRADA)
075100        MOVE CT-SCHEDULED
075200                   TO T-TSN-STATUS (WS-IX-SESION-ENCONTRADA)
075300        ADD 1                           TO CNT-REPROGRAMACIONES
075400     END-IF.
075500
075600 2700-F-REPROGRAMAR.
075700     EXIT.
075800
075900*----------------------------------------------------------------*
076000*                       3 0 0 0 - F I N                          *
076100*----------------------------------------------------------------*
076200
076300 3000-FIN.
076400
076500     MOVE '3000-FIN'                    TO WS-PARRAFO.
076600
076700     PERFORM 3200-GRABAR-MASTER
076800        THRU 3200-F-GRABAR-MASTER.
076900
077000     PERFORM 3350-CARGAR-TABLA-TRB
077100        THRU 3350-F-CARGAR-TABLA-TRB.
077150
077160     PERFORM 3355-CARGAR-TABLA-TRM
077170        THRU 3355-F-CARGAR-TABLA-TRM.
077200
077300     PERFORM 3400-EMITIR-REPORTE
077400        THRU 3400-F-EMITIR-REPORTE.
077500
077600     PERFORM 3600-CERRAR-ARCHIVOS
077700        THRU 3600-F-CERRAR-ARCHIVOS.
077800
077900     PERFORM 3800-MOSTRAR-TOTALES
078000        THRU 3800-F-MOSTRAR-TOTALES.
078100
078200 3000-F-FIN.
078300     EXIT.
078400
078500*----------------------------------------------------------------*
078600*             3 2 0 0 - G R A B A R - M A S T E R                *
078700*----------------------------------------------------------------*
078800
078900 3200-GRABAR-MASTER.
079000
079100     MOVE '3200-GRABAR-MASTER'          TO WS-PARRAFO.
079200
079300     PERFORM 3220-GRABAR-UN-REGISTRO
079400        THRU 3220-F-GRABAR-UN-REGISTRO
079500       VARYING IX-TSN FROM 1 BY 1
079600         UNTIL IX-TSN > WS-TSN-CANT.
079700
079800 3200-F-GRABAR-MASTER.
079900     EXIT.
080000
080100 3220-GRABAR-UN-REGISTRO.
080200
080300     MOVE T-TSN-SESSION-ID (IX-TSN)      TO TSN-SESSION-ID.
080400     MOVE T-TSN-TRAINER-ID (IX-TSN)      TO TSN-TRAINER-ID.
080500     MOVE T-TSN-MEMBER-ID (IX-TSN)       TO TSN-MEMBER-ID.
080600     MOVE T-TSN-TYPE (IX-TSN)            TO TSN-TYPE.
080700     MOVE T-TSN-STATUS (IX-TSN)          TO TSN-STATUS.
080800     MOVE T-TSN-SCHEDULED-DATE (IX-TSN)  TO TSN-SCHEDULED-DATE.
080900     MOVE T-TSN-SCHEDULED-TIME (IX-TSN)  TO TSN-SCHEDULED-TIME.
081000     MOVE T-TSN-DURATION-MINUTES (IX-TSN) TO TSN-DURATION-MINUTES.
081100     MOVE T-TSN-ACTUAL-START-TIME (IX-TSN)
081200                                      TO TSN-ACTUAL-START-TIME.
081300     MOVE T-TSN-ACTUAL-END-TIME (IX-TSN)
081400                                      TO TSN-ACTUAL-END-TIME.
081500     MOVE T-TSN-PRICE (IX-TSN)           TO TSN-PRICE.
081600
081700     WRITE REG-TSN-NEWMST FROM WS-REG-TSN.
081800
081900 3220-F-GRABAR-UN-REGISTRO.
082000     EXIT.
082100
082200*----------------------------------------------------------------*
082300*         3 3 5 0 - C A R G A R - T A B L A - T R B               *
082400*----------------------------------------------------------------*
082500*    ARMA LA LISTA DE ENTRENADORES DISTINTOS, EN EL ORDEN EN     *
082600*    QUE APARECEN EN T-TSN-ITEMS, PARA EL CORTE DE CONTROL DEL   *
082700*    REPORTE POR TRAINER-ID.                                     *
082800*----------------------------------------------------------------*
082900
083000 3350-CARGAR-TABLA-TRB.
083100
083200     MOVE '3350-CARGAR-TABLA-TRB'        TO WS-PARRAFO.
083300
083400     PERFORM 3360-ACUMULAR-TRB
083500        THRU 3360-F-ACUMULAR-TRB
083600       VARYING IX-TSN FROM 1 BY 1
083700         UNTIL IX-TSN > WS-TSN-CANT.
083800
083900 3350-F-CARGAR-TABLA-TRB.
084000     EXIT.
084100
084200 3360-ACUMULAR-TRB.
084300
084400     SET WS-NO-FUE-ENCONTRADO           TO TRUE.
084500     SET IX-TRB                         TO 1.
084600
084700     PERFORM 3370-BUSCAR-TRB
084800        THRU 3370-F-BUSCAR-TRB
084900       VARYING IX-TRB FROM 1 BY 1
085000         UNTIL IX-TRB > WS-TRB-CANT
085100            OR WS-FUE-ENCONTRADO.
085200
085300     IF WS-NO-FUE-ENCONTRADO
085400        ADD 1                           TO WS-TRB-CANT
085500        SET IX-TRB                      TO WS-TRB-CANT
085600        MOVE T-TSN-TRAINER-ID (IX-TSN)  TO T-TRB-TRAINER-ID (IX-TRB)
085700        MOVE CT-CERO                    TO T-TRB-COMPLETED-COUNT
085800                                                         (IX-TRB)
085900     END-IF.
086000
086100 3360-F-ACUMULAR-TRB.
086200     EXIT.
086300
086400 3370-BUSCAR-TRB.
086500
086600     IF T-TRB-TRAINER-ID (IX-TRB) = T-TSN-TRAINER-ID (IX-TSN)
086700        SET WS-FUE-ENCONTRADO           TO TRUE
086800     END-IF.
086900
087000 3370-F-BUSCAR-TRB.
087100     EXIT.
087110
087120*----------------------------------------------------------------*
087130*         3 3 5 5 - C A R G A R - T A B L A - T R M               *
087140*----------------------------------------------------------------*
087150*    ARMA LA LISTA DE SOCIOS DISTINTOS, EN EL ORDEN EN QUE        *
087160*    APARECEN EN T-TSN-ITEMS, PARA EL CORTE DE CONTROL DEL        *
087170*    REPORTE POR MEMBER-ID.                                      *
087180*----------------------------------------------------------------*
087190
087200 3355-CARGAR-TABLA-TRM.
087210
087220     MOVE '3355-CARGAR-TABLA-TRM'        TO WS-PARRAFO.
087230
087240     PERFORM 3365-ACUMULAR-TRM
087250        THRU 3365-F-ACUMULAR-TRM
087260       VARYING IX-TSN FROM 1 BY 1
087270         UNTIL IX-TSN > WS-TSN-CANT.
087280
087290 3355-F-CARGAR-TABLA-TRM.
087300     EXIT.
087310
087320 3365-ACUMULAR-TRM.
087330
087340     SET WS-NO-FUE-ENCONTRADO           TO TRUE.
087350     SET IX-TRM                         TO 1.
087360
087370     PERFORM 3375-BUSCAR-TRM
087380        THRU 3375-F-BUSCAR-TRM
087390       VARYING IX-TRM FROM 1 BY 1
087400         UNTIL IX-TRM > WS-TRM-CANT
087410            OR WS-FUE-ENCONTRADO.
087420
087430     IF WS-NO-FUE-ENCONTRADO
087440        ADD 1                           TO WS-TRM-CANT
087450        SET IX-TRM                      TO WS-TRM-CANT
087460        MOVE T-TSN-MEMBER-ID (IX-TSN)   TO T-TRM-MEMBER-ID (IX-TRM)
087470        MOVE CT-CERO                    TO T-TRM-COMPLETED-COUNT
087480                                                         (IX-TRM)
087490     END-IF.
087500
087510 3365-F-ACUMULAR-TRM.
087520     EXIT.
087530
087540 3375-BUSCAR-TRM.
087550
087560     IF T-TRM-MEMBER-ID (IX-TRM) = T-TSN-MEMBER-ID (IX-TSN)
087570        SET WS-FUE-ENCONTRADO           TO TRUE
087580     END-IF.
087590
087600 3375-F-BUSCAR-TRM.
087610     EXIT.
087620
087630*----------------------------------------------------------------*
087640*            3 4 0 0 - E M I T I R - R E P O R T E                *
087650*----------------------------------------------------------------*
087660
087700 3400-EMITIR-REPORTE.
087800
087900     MOVE '3400-EMITIR-REPORTE'         TO WS-PARRAFO.
088000
088100     WRITE REG-TSN-REPORT FROM WS-LINEA-TITULO.
088200     WRITE REG-TSN-REPORT FROM WS-LINEA-ENCABEZADO.
088300
088400     PERFORM 3420-CORTE-ENTRENADOR
088500        THRU 3420-F-CORTE-ENTRENADOR
088600       VARYING IX-TRB FROM 1 BY 1
088700         UNTIL IX-TRB > WS-TRB-CANT.
088710
088720     WRITE REG-TSN-REPORT FROM WS-LINEA-SUBTITULO-SOCIO.
088730
088740     PERFORM 3460-CORTE-MIEMBRO
088750        THRU 3460-F-CORTE-MIEMBRO
088760       VARYING IX-TRM FROM 1 BY 1
088770         UNTIL IX-TRM > WS-TRM-CANT.
088800
088900     MOVE SPACES                        TO WS-LINEA-TOTALES.
089000     MOVE CNT-COMPLETADAS-TOTAL          TO WS-MASC-A.
089100     STRING '  GRAND-TOTAL-COMPLETED: ' WS-MASC-A
089200                  DELIMITED BY SIZE INTO WS-LINEA-TOTALES.
089300     WRITE REG-TSN-REPORT FROM WS-LINEA-TOTALES.
089400
089500 3400-F-EMITIR-REPORTE.
089600     EXIT.
089700
089800 3420-CORTE-ENTRENADOR.
089900
090000     MOVE CT-CERO                        TO T-TRB-COMPLETED-COUNT
090100                                                          (IX-TRB).
090200
090300     PERFORM 3440-IMPRIMIR-SESION
090400        THRU 3440-F-IMPRIMIR-SESION
090500       VARYING IX-TSN FROM 1 BY 1
090600         UNTIL IX-TSN > WS-TSN-CANT.
090700
090800     MOVE SPACES                        TO WS-LINEA-SUBTOTAL.
090900     MOVE T-TRB-COMPLETED-COUNT (IX-TRB) TO WS-MASC-A.
091000     STRING '    TRAINER-ID ' T-TRB-TRAINER-ID (IX-TRB)
091100            ' COMPLETED-COUNT: '
091200            WS-MASC-A
091300            DELIMITED BY SIZE INTO WS-LINEA-SUBTOTAL.
091400     WRITE REG-TSN-REPORT FROM WS-LINEA-SUBTOTAL.
091500
091600 3420-F-CORTE-ENTRENADOR.
091700     EXIT.
091800
091900 3440-IMPRIMIR-SESION.
092000
092100     IF T-TSN-TRAINER-ID (IX-TSN) = T-TRB-TRAINER-ID (IX-TRB)
092200        MOVE T-TSN-TRAINER-ID (IX-TSN)     TO WL-TRAINER-ID
092300        MOVE T-TSN-SESSION-ID (IX-TSN)     TO WL-SESSION-ID
092400        MOVE T-TSN-MEMBER-ID (IX-TSN)      TO WL-MEMBER-ID
092500        MOVE T-TSN-STATUS (IX-TSN)         TO WL-STATUS
092600        MOVE T-TSN-SCHEDULED-DATE (IX-TSN) TO WL-SCHED-DATE
092700        WRITE REG-TSN-REPORT FROM WS-LINEA-DETALLE
092800        IF T-TSN-STATUS (IX-TSN) = CT-COMPLETED
092900           ADD 1 TO T-TRB-COMPLETED-COUNT (IX-TRB)
093000        END-IF
093100     END-IF.
093200
093300 3440-F-IMPRIMIR-SESION.
093400     EXIT.
093410
093420*----------------------------------------------------------------*
093430*            3 4 6 0 - C O R T E - M I E M B R O                 *
093440*----------------------------------------------------------------*
093450*    REGLA: CUENTA POR SOCIO LAS SESIONES COMPLETED, IGUAL QUE    *
093460*    EL CORTE POR ENTRENADOR PERO SOBRE MEMBER-ID.  NO REIMPRIME  *
093470*    EL DETALLE (YA SALIO EN EL CORTE POR ENTRENADOR).            *
093480*----------------------------------------------------------------*
093490
093500 3460-CORTE-MIEMBRO.
093510
093520     MOVE CT-CERO                       TO T-TRM-COMPLETED-COUNT
093530                                                          (IX-TRM).
093540
093550     PERFORM 3480-CONTAR-MIEMBRO
093560        THRU 3480-F-CONTAR-MIEMBRO
093570       VARYING IX-TSN FROM 1 BY 1
093580         UNTIL IX-TSN > WS-TSN-CANT.
093590
093600     MOVE SPACES                        TO WS-LINEA-SUBTOTAL.
093610     MOVE T-TRM-COMPLETED-COUNT (IX-TRM) TO WS-MASC-A.
093620     STRING '    MEMBER-ID ' T-TRM-MEMBER-ID (IX-TRM)
093630            ' COMPLETED-COUNT: '
093640            WS-MASC-A
093650            DELIMITED BY SIZE INTO WS-LINEA-SUBTOTAL.
093660     WRITE REG-TSN-REPORT FROM WS-LINEA-SUBTOTAL.
093670
093680 3460-F-CORTE-MIEMBRO.
093690     EXIT.
093700
093710 3480-CONTAR-MIEMBRO.
093720
093730     IF T-TSN-MEMBER-ID (IX-TSN) = T-TRM-MEMBER-ID (IX-TRM)
093740        AND T-TSN-STATUS (IX-TSN) = CT-COMPLETED
093750        ADD 1                           TO T-TRM-COMPLETED-COUNT
093760                                                          (IX-TRM)
093770     END-IF.
093780
093790 3480-F-CONTAR-MIEMBRO.
093800     EXIT.
093810
093820*----------------------------------------------------------------*
093830*             3 6 0 0 - C E R R A R - A R C H I V O S            *
093840*----------------------------------------------------------------*
093900
094000 3600-CERRAR-ARCHIVOS.
094100
094200     MOVE '3600-CERRAR-ARCHIVOS'        TO WS-PARRAFO.
094300
094400     CLOSE TSN-MASTR
094500           TSN-TRANIN
094600           TSN-NEWMST
094700           TSN-REPORT.
094800
094900 3600-F-CERRAR-ARCHIVOS.
095000     EXIT.
095100
095200*----------------------------------------------------------------*
095300*            3 8 0 0 - M O S T R A R - T O T A L E S             *
095400*----------------------------------------------------------------*
095500
095600 3800-MOSTRAR-TOTALES.
095700
095800     MOVE '3800-MOSTRAR-TOTALES'        TO WS-PARRAFO.
095900
096000     DISPLAY '**************************************************'.
096100     DISPLAY '*                PROGRAMA PGMTRSES               *'.
096200     DISPLAY '**************************************************'.
096300
096400     MOVE CNT-TRX-LEIDAS                TO WS-MASCARA.
096500     DISPLAY '* TRANSACCIONES LEIDAS:             ' WS-MASCARA.
096600
096700     MOVE CNT-RESERVAS                  TO WS-MASCARA.
096800     DISPLAY '* RESERVAS PROCESADAS:              ' WS-MASCARA.
096900
097000     MOVE CNT-CAMBIOS-ESTADO            TO WS-MASCARA.
097100     DISPLAY '* CAMBIOS DE ESTADO PROCESADOS:     ' WS-MASCARA.
097200
097300     MOVE CNT-REPROGRAMACIONES          TO WS-MASCARA.
097400     DISPLAY '* REPROGRAMACIONES PROCESADAS:      ' WS-MASCARA.
097500
097600     MOVE CNT-RECHAZOS                  TO WS-MASCARA.
097700     DISPLAY '* TRANSACCIONES RECHAZADAS:         ' WS-MASCARA.
097800     DISPLAY '**************************************************'.
097900
098000 3800-F-MOSTRAR-TOTALES.
098100     EXIT.
098200
098300*----------------------------------------------------------------*
098400*             9 0 0 0 - S A L I D A - E R R O R E S              *
098500*----------------------------------------------------------------*
098600
098700 9000-SALIDA-ERRORES.
098800
098900     MOVE '9000-SALIDA-ERRORES'         TO WS-PARRAFO.
099000
099100     DISPLAY '************************************' UPON CONSOLE.
099200     DISPLAY '*          PROGRAMA: ' CT-PROGRAMA     UPON CONSOLE.
099300     DISPLAY '************************************' UPON CONSOLE.
099400
099500     EVALUATE W-N-ERROR
099600         WHEN 10
099700           DISPLAY ' ERROR DE ARCHIVO             ' UPON CONSOLE
099800           DISPLAY ' ACCION.....: ' AUX-ERR-ACCION   UPON CONSOLE
099900           DISPLAY ' ARCHIVO....: ' AUX-ERR-NOMBRE   UPON CONSOLE
100000           DISPLAY ' F-STATUS...: ' AUX-ERR-STATUS   UPON CONSOLE
100100           DISPLAY ' MENSAJE....: ' AUX-ERR-MENSAJE  UPON CONSOLE
100200     END-EVALUATE.
100210     MOVE W-N-ERROR                     TO WS-RETURN-CODE.
100300
100400     GOBACK.
100500
100600 9000-F-SALIDA-ERRORES.
100700     EXIT.
