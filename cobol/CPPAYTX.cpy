000100******************************************************************
000200*                     C O P Y   C P P A Y T X                    *
000300******************************************************************
000400*    LAYOUT DE LA TRANSACCION DE PAGOS (PAY-TRANIN).             *
000500*    PAY-TX-ACCION  'A' = ALTA (CREATE)                         *
000600*                    'P' = COBRAR (PROCESS)                     *
000700*                    'R' = REEMBOLSAR (REFUND)                  *
000800*                    'C' = ANULAR (CANCEL)                     *
000900*    PAY-TX-DUE-DATE EN CEROS => SE CALCULA POR DEFAULT SEGUN    *
001000*    PAY-TX-TYPE - VER PGMPAYMT, PARRAFO 2300-PROCESAR-ALTA.     *
001100*----------------------------------------------------------------*
001200*  MANTENIMIENTO                                                *
001300*  2025-06-02  MNM  KC03CAB-0108  ALTA DEL LAYOUT.               *
001400*  2025-09-22  MNM  KC03CAB-0151  SE AGREGA NOTES PARA REEMBOLSO.*
001500******************************************************************
001600 01  WS-REG-PAYTX.
001700     02  PAY-TX-ACCION           PIC X(01).
001800     02  PAY-TX-PAYMENT-ID       PIC 9(09).
001900     02  PAY-TX-USER-ID          PIC 9(09).
002000     02  PAY-TX-TYPE             PIC X(16).
002100     02  PAY-TX-METHOD           PIC X(10).
002200     02  PAY-TX-AMOUNT           PIC S9(07)V99 COMP-3.
002300     02  PAY-TX-DUE-DATE         PIC 9(08).
002400     02  PAY-TX-DESCRIPTION      PIC X(40).
002500     02  PAY-TX-NOTES            PIC X(60).
002600     02  FILLER                  PIC X(02).
