000100******************************************************************
000200*                     C O P Y   C P E Q M N T                    *
000300******************************************************************
000400*    LAYOUT DEL MAESTRO DE EQUIPAMIENTO (EQUIPMENT-MASTER).      *
000500*    REGISTRO FIJO DE 150 BYTES, EN LINEA (LINE SEQUENTIAL).     *
000600*    CLAVE LOGICA EQP-EQUIPMENT-ID; SIN ACCESO INDEXADO - SE     *
000700*    CARGA COMPLETO A T-EQP-ITEMS.                               *
000800*----------------------------------------------------------------*
000900*  MANTENIMIENTO                                                *
001000*  2025-06-09  MNM  KC03CAB-0112  ALTA DEL LAYOUT.               *
001100*  2025-08-18  MNM  KC03CAB-0140  SE AGREGA WARRANTY-EXPIRY.     *
001200******************************************************************
001300 01  WS-REG-EQP.
001400     02  EQP-EQUIPMENT-ID            PIC 9(09).
001500     02  EQP-NAME                    PIC X(40).
001600     02  EQP-TYPE                    PIC X(19).
001700     02  EQP-STATUS                  PIC X(12).
001800     02  EQP-PURCHASE-PRICE          PIC S9(07)V99 COMP-3.
001900     02  EQP-PURCHASE-DATE           PIC 9(08).
002000     02  EQP-LAST-MAINTENANCE-DATE   PIC 9(08).
002100     02  EQP-NEXT-MAINTENANCE-DATE   PIC 9(08).
002200     02  EQP-WARRANTY-EXPIRY         PIC 9(08).
002300     02  FILLER                      PIC X(33).
