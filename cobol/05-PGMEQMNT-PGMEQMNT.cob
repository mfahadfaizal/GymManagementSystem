000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400
000500 PROGRAM-ID.    PGMEQMNT.
000600 AUTHOR.        MATIAS N. MAZZITELLI.
000700 INSTALLATION.  KC03CAB - SISTEMA DE GESTION DE GIMNASIOS.
000800 DATE-WRITTEN.  1994-10-03.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO KC03CAB.
001100
001200*----------------------------------------------------------------*
001300*                    H I S T O R I A L   D E   C A M B I O S     *
001400*----------------------------------------------------------------*
001500* 1994-10-03  MNM  KC03CAB-0114  ALTA DEL PROGRAMA. REEMPLAZA LA  *
001600*                                PLANILLA MANUAL DE MANTENIMIENTO*
001700*                                DE APARATOS POR LOTE NOCTURNO.   *
001800* 1995-02-27  MNM  KC03CAB-0116  SE AGREGA EL CIERRE DE           *
001900*                                MANTENIMIENTO (VUELVE A          *
002000*                                AVAILABLE).                      *
002100* 1998-12-19  RTV  KC03CAB-0130  AJUSTE DE SIGLO (AAAA) PARA EL   *
002200*                                ANIO 2000: LA FECHA DEL SISTEMA  *
002300*                                SOLO TRAE 2 DIGITOS DE ANIO;     *
002400*                                SE ARMA EL SIGLO POR VENTANA     *
002500*                                (00-49 = 20XX, 50-99 = 19XX).    *
002600* 1999-03-04  RTV  KC03CAB-0133  PRUEBA DE REGRESION DEL AJUSTE   *
002700*                                DE SIGLO SOBRE LAS FECHAS DE     *
002800*                                GARANTIA Y PROXIMO MANTENIMIENTO.*
002900* 2005-07-22  LFP  KC03CAB-0141  SE AGREGA EL LISTADO DE EQUIPOS  *
003000*                                CON MANTENIMIENTO PENDIENTE Y EL *
003100*                                LISTADO DE GARANTIAS POR VENCER. *
003200* 2012-10-09  LFP  KC03CAB-0150  SE ESTANDARIZA EL MANEJO DE      *
003300*                                FILE STATUS CON EL RESTO DE LA   *
003400*                                SUITE KC03CAB.                   *
003500* 2025-10-01  MNM  KC03CAB-0152  MIGRACION DEL LOTE DE CORTES DE  *
003600*                                SUCURSAL A LA AGENDA DE          *
003700*                                MANTENIMIENTO DE EQUIPAMIENTO.   *
003800*----------------------------------------------------------------*
003900
004000*----------------------------------------------------------------*
004100*  ESTE PROGRAMA PROCESA EL LOTE DIARIO DE TRANSACCIONES DE      *
004200*  MANTENIMIENTO DE EQUIPAMIENTO (PROGRAMAR, COMPLETAR) CONTRA   *
004300*  EL MAESTRO EQP-MASTR.  EMITE EL LISTADO DE EQUIPOS CON         *
004400*  MANTENIMIENTO PENDIENTE Y EL LISTADO DE GARANTIAS POR VENCER,  *
004500*  CON SUS TOTALES DE CONTROL POR ESTADO.                         *
004600*----------------------------------------------------------------*
004700
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000******************************************************************
005100
005200*----------------------------------------------------------------*
005300 CONFIGURATION SECTION.
005400*----------------------------------------------------------------*
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 IS SW-RESTART-MODE.
005800
005900*----------------------------------------------------------------*
006000 INPUT-OUTPUT SECTION.
006100*----------------------------------------------------------------*
006200 FILE-CONTROL.
006300
006400     SELECT EQP-MASTR  ASSIGN TO EQPMASTR
006500                        FILE STATUS IS FS-EQP-MASTR.
006600
006700     SELECT EQP-TRANIN ASSIGN TO EQPTRNIN
006800                        FILE STATUS IS FS-EQP-TRANIN.
006900
007000     SELECT EQP-NEWMST ASSIGN TO EQPNEWMS
007100                        FILE STATUS IS FS-EQP-NEWMST.
007200
007300     SELECT EQP-REPORT ASSIGN TO EQPRPRT
007400                        FILE STATUS IS FS-EQP-REPORT.
007500
007600 I-O-CONTROL.
007700
007800******************************************************************
007900 DATA DIVISION.
008000******************************************************************
008100
008200*----------------------------------------------------------------*
008300 FILE SECTION.
008400*----------------------------------------------------------------*
008500
008600 FD  EQP-MASTR
008700     RECORDING MODE IS F.
008800 01  REG-EQP-MASTR                                   PIC X(150).
008900
009000 FD  EQP-TRANIN
009100     RECORDING MODE IS F.
009200 01  REG-EQP-TRANIN                                  PIC X(30).
009300
009400 FD  EQP-NEWMST
009500     RECORDING MODE IS F.
009600 01  REG-EQP-NEWMST                                  PIC X(150).
009700
009800 FD  EQP-REPORT
009900     RECORDING MODE IS F.
010000 01  REG-EQP-REPORT                                  PIC X(132).
010100
010200*----------------------------------------------------------------*
010300 WORKING-STORAGE SECTION.
010400*----------------------------------------------------------------*
010410
010420*----------------------------------------------------------------*
010430*          A R E A  D E  I T E M S  I N D E P E N D I E N T E S  *
010440*----------------------------------------------------------------*
010450*    CODIGO DE RETORNO DEL PASO, PARA EL JCL QUE INVOCA ESTE      *
010460*    PROGRAMA (00 = OK, 10 = ERROR DE ARCHIVO).                  *
010470*----------------------------------------------------------------*
010480
010490 77  WS-RETURN-CODE                   PIC 9(02) COMP VALUE ZERO.
010500
010600*----------------------------------------------------------------*
010700*               A R E A  D E  C O N S T A N T E S                *
010800*----------------------------------------------------------------*
010900
011000 01 CT-CONSTANTES.
011100     02 CT-PROGRAMA                   PIC X(08)  VALUE 'PGMEQMNT'.
011200     02 CT-OPEN                       PIC X(08)  VALUE 'OPEN    '.
011300     02 CT-READ                       PIC X(08)  VALUE 'READ    '.
011400     02 CT-WRITE                      PIC X(08)  VALUE 'WRITE   '.
011500     02 CT-CLOSE                      PIC X(08)  VALUE 'CLOSE   '.
011600     02 CT-EQP-MASTR                  PIC X(08)  VALUE 'EQPMASTR'.
011700     02 CT-EQP-TRANIN                 PIC X(08)  VALUE 'EQPTRNIN'.
011800     02 CT-EQP-NEWMST                 PIC X(08)  VALUE 'EQPNEWMS'.
011900     02 CT-EQP-REPORT                 PIC X(08)  VALUE 'EQPRPRT '.
012000     02 CT-MAX-EQP                    PIC 9(04) COMP VALUE 0500.
012100     02 CT-ACCION-PROGRAMAR           PIC X(01)  VALUE 'S'.
012200     02 CT-ACCION-COMPLETAR           PIC X(01)  VALUE 'C'.
012300     02 CT-AVAILABLE                  PIC X(12)  VALUE 'AVAILABLE   '.
012400     02 CT-MAINTENANCE                PIC X(12)  VALUE 'MAINTENANCE '.
012500     02 CT-DIAS-CORTE-GARANTIA        PIC 9(03) COMP VALUE 060.
012600     02 CT-CERO                       PIC 9(04) COMP VALUE ZERO.
012700
012800*----------------------------------------------------------------*
012900*               A R E A  D E  V A R I A B L E S                  *
013000*----------------------------------------------------------------*
013100
013200 01 WS-VARIABLES.
013300     02 WS-PARRAFO                    PIC X(50).
013400     02 WS-MASCARA                    PIC ZZZZZZZ9.
013500     02 WS-MASC-A                     PIC ZZZZ9.
013600     02 WS-MASC-B                     PIC ZZZZ9.
013700     02 WS-I                         PIC 9(04) COMP VALUE ZERO.
013800     02 WS-ENCONTRADO                 PIC X(01) VALUE 'N'.
013900        88 WS-FUE-ENCONTRADO                    VALUE 'S'.
014000        88 WS-NO-FUE-ENCONTRADO                 VALUE 'N'.
014100
014200*----------------------------------------------------------------*
014300*          A R E A  D E  F E C H A  D E L  S I S T E M A         *
014400*----------------------------------------------------------------*
014500
014600 01 WS-FECHA-SISTEMA.
014700     02 WS-FS-ANIO-CORTO               PIC 9(02).
014800     02 WS-FS-MES                      PIC 9(02).
014900     02 WS-FS-DIA                      PIC 9(02).
015000
015100 01 WS-FECHA-HOY                      PIC 9(08) VALUE ZERO.
015200 01 WS-FECHA-HOY-DESGLOSE REDEFINES WS-FECHA-HOY.
015300     02 WS-FH-SIGLO                    PIC 9(02).
015400     02 WS-FH-ANIO-CORTO                PIC 9(02).
015500     02 WS-FH-MES                       PIC 9(02).
015600     02 WS-FH-DIA                       PIC 9(02).
015700 01 WS-FECHA-HOY-ALFA REDEFINES WS-FECHA-HOY PIC X(08).
015800
015900 01 WS-FECHA-CORTE-GARANTIA           PIC 9(08) VALUE ZERO.
016000 01 WS-FECHA-CORTE-GARAN-DESG REDEFINES WS-FECHA-CORTE-GARANTIA.
016100     02 WS-CG-SIGLO                     PIC 9(02).
016200     02 WS-CG-ANIO-CORTO                PIC 9(02).
016300     02 WS-CG-MES                       PIC 9(02).
016400     02 WS-CG-DIA                       PIC 9(02).
016500
016600*----------------------------------------------------------------*
016700*           A U X I L I A R E S  P A R A  E R R O R E S          *
016800*----------------------------------------------------------------*
016900
017000 01 AUXILIARES.
017100     02 W-N-ERROR                     PIC 9(02)  VALUE ZEROS.
017200     02 AUX-ERR-ACCION                PIC X(10)  VALUE SPACES.
017300     02 AUX-ERR-NOMBRE                PIC X(18)  VALUE SPACES.
017400     02 AUX-ERR-STATUS                PIC X(04)  VALUE SPACES.
017500     02 AUX-ERR-MENSAJE               PIC X(50)  VALUE SPACES.
017600
017700*----------------------------------------------------------------*
017800*                 A R E A  D E  C O N T A D O R E S              *
017900*----------------------------------------------------------------*
018000
018100 01 CNT-CONTADORES.
018200     02 CNT-EQP-LEIDOS                PIC 9(05) COMP VALUE ZERO.
018300     02 CNT-TRX-LEIDAS                PIC 9(05) COMP VALUE ZERO.
018400     02 CNT-PROGRAMACIONES            PIC 9(05) COMP VALUE ZERO.
018500     02 CNT-COMPLETADOS                PIC 9(05) COMP VALUE ZERO.
018600     02 CNT-RECHAZOS                  PIC 9(05) COMP VALUE ZERO.
018700     02 CNT-TOTAL-AVAILABLE           PIC 9(05) COMP VALUE ZERO.
018800     02 CNT-TOTAL-MAINTENANCE         PIC 9(05) COMP VALUE ZERO.
018900
019000*----------------------------------------------------------------*
019100*               A R E A  D E  F I L E - S T A T U S              *
019200*----------------------------------------------------------------*
019300
019400 01 FS-FILE-STATUS.
019500     02 FS-EQP-MASTR                  PIC X(02).
019600        88 FS-EQP-MASTR-OK                      VALUE '00'.
019700        88 FS-EQP-MASTR-EOF                     VALUE '10'.
019800
019900     02 FS-EQP-TRANIN                 PIC X(02).
020000        88 FS-EQP-TRANIN-OK                     VALUE '00'.
020100        88 FS-EQP-TRANIN-EOF                    VALUE '10'.
020200
020300     02 FS-EQP-NEWMST                 PIC X(02).
020400        88 FS-EQP-NEWMST-OK                     VALUE '00'.
020500
020600     02 FS-EQP-REPORT                 PIC X(02).
020700        88 FS-EQP-REPORT-OK                     VALUE '00'.
020800
020900*----------------------------------------------------------------*
021000*           A R E A  D E  T A B L A S  E N  M E M O R I A        *
021100*----------------------------------------------------------------*
021200
021300 01 WS-T-EQP.
021400     02 WS-EQP-CANT                   PIC 9(04) COMP VALUE ZERO.
021500     02 T-EQP-ITEMS OCCURS 500 TIMES
021600                    INDEXED BY IX-EQP.
021700        03 T-EQP-EQUIPMENT-ID         PIC 9(09).
021800        03 T-EQP-NAME                 PIC X(40).
021900        03 T-EQP-TYPE                 PIC X(19).
022000        03 T-EQP-STATUS               PIC X(12).
022100        03 T-EQP-PURCHASE-PRICE       PIC S9(07)V99 COMP-3.
022200        03 T-EQP-PURCHASE-DATE        PIC 9(08).
022300        03 T-EQP-LAST-MAINT-DATE      PIC 9(08).
022400        03 T-EQP-NEXT-MAINT-DATE      PIC 9(08).
022500        03 T-EQP-WARRANTY-EXPIRY      PIC 9(08).
022600
022700*----------------------------------------------------------------*
022800*           L I N E A S  D E L  R E P O R T E                    *
022900*----------------------------------------------------------------*
023000
023100 01 WS-LINEA-TITULO.
023200     02 FILLER                        PIC X(42)  VALUE
023300        '  REPORTE DE MANTENIMIENTO DE EQUIPAMIENTO'.
023400     02 FILLER                        PIC X(10)  VALUE
023500        '  FECHA: '.
023600     02 WL-TITULO-FECHA                PIC X(08).
023700     02 FILLER                        PIC X(72)  VALUE SPACES.
023800
023900 01 WS-LINEA-ENCAB-MTTO.
024000     02 FILLER                        PIC X(132) VALUE
024100        '  --- EQUIPOS CON MANTENIMIENTO PENDIENTE ---'.
024200
024300 01 WS-LINEA-ENCAB-GARAN.
024400     02 FILLER                        PIC X(132) VALUE
024500        '  --- EQUIPOS CON GARANTIA POR VENCER ---'.
024600
024700 01 WS-LINEA-DETALLE.
024800     02 FILLER                        PIC X(02)  VALUE SPACES.
024900     02 WL-EQUIPMENT-ID               PIC Z(08)9.
025000     02 FILLER                        PIC X(02)  VALUE SPACES.
025100     02 WL-NAME                       PIC X(40).
025200     02 FILLER                        PIC X(01)  VALUE SPACES.
025300     02 WL-TYPE                       PIC X(19).
025400     02 FILLER                        PIC X(01)  VALUE SPACES.
025500     02 WL-STATUS                     PIC X(12).
025600     02 FILLER                        PIC X(01)  VALUE SPACES.
025700     02 WL-NEXT-MAINT-DATE            PIC 9(08).
025800     02 FILLER                        PIC X(01)  VALUE SPACES.
025900     02 WL-WARRANTY-EXPIRY            PIC 9(08).
026000     02 FILLER                        PIC X(29) VALUE SPACES.
026100
026200 01 WS-LINEA-TOTALES.
026300     02 FILLER                        PIC X(132) VALUE SPACES.
026400
026500     COPY CPEQMNT.
026600     COPY CPEQMTX.
026700
026800******************************************************************
026900 PROCEDURE DIVISION.
027000******************************************************************
027100
027200     PERFORM 1000-INICIO
027300        THRU 1000-F-INICIO.
027400
027500     PERFORM 2000-PROCESO
027600        THRU 2000-F-PROCESO
027700       UNTIL FS-EQP-TRANIN-EOF.
027800
027900     PERFORM 3000-FIN
028000        THRU 3000-F-FIN.
028100
028110     MOVE ZERO                          TO WS-RETURN-CODE.
028200     GOBACK.
028300
028400*----------------------------------------------------------------*
028500*                     1 0 0 0 - I N I C I O                      *
028600*----------------------------------------------------------------*
028700
028800 1000-INICIO.
028900
029000     INITIALIZE WS-VARIABLES
029100                CNT-CONTADORES.
029200
029300     MOVE '1000-INICIO'                 TO WS-PARRAFO.
029400
029500     PERFORM 1100-OBTENER-FECHA-HOY
029600        THRU 1100-F-OBTENER-FECHA-HOY.
029700
029800     PERFORM 1200-ABRIR-ARCHIVOS
029900        THRU 1200-F-ABRIR-ARCHIVOS.
030000
030100     PERFORM 1500-CARGAR-TABLA-EQP
030200        THRU 1500-F-CARGAR-TABLA-EQP.
030300
030400     PERFORM 1800-LEER-TRANSACCION
030500        THRU 1800-F-LEER-TRANSACCION.
030600
030700 1000-F-INICIO.
030800     EXIT.
030900
031000*----------------------------------------------------------------*
031100*          1 1 0 0 - O B T E N E R - F E C H A - H O Y           *
031200*----------------------------------------------------------------*
031300*    AJUSTE DE SIGLO KC03CAB-0130: LA FECHA DEL SISTEMA SOLO      *
031400*    TRAE 2 DIGITOS DE ANIO; SE ARMA EL SIGLO POR VENTANA         *
031500*    (00-49 = 20XX, 50-99 = 19XX).                                *
031600*----------------------------------------------------------------*
031700
031800 1100-OBTENER-FECHA-HOY.
031900
032000     MOVE '1100-OBTENER-FECHA-HOY'       TO WS-PARRAFO.
032100
032200     ACCEPT WS-FECHA-SISTEMA             FROM DATE.
032300
032400     IF WS-FS-ANIO-CORTO < 50
032500        MOVE 20                         TO WS-FH-SIGLO
032600     ELSE
032700        MOVE 19                         TO WS-FH-SIGLO
032800     END-IF.
032900
033000     MOVE WS-FS-ANIO-CORTO              TO WS-FH-ANIO-CORTO.
033100     MOVE WS-FS-MES                     TO WS-FH-MES.
033200     MOVE WS-FS-DIA                     TO WS-FH-DIA.
033300
033400     COMPUTE WS-FECHA-CORTE-GARANTIA =
033500             WS-FECHA-HOY + CT-DIAS-CORTE-GARANTIA.
033600
033700 1100-F-OBTENER-FECHA-HOY.
033800     EXIT.
033900
034000*----------------------------------------------------------------*
034100*            1 2 0 0 - A B R I R - A R C H I V O S               *
034200*----------------------------------------------------------------*
034300
034400 1200-ABRIR-ARCHIVOS.
034500
034600     MOVE '1200-ABRIR-ARCHIVOS'          TO WS-PARRAFO.
034700
034800     OPEN INPUT  EQP-MASTR
034900                 EQP-TRANIN
035000          OUTPUT EQP-NEWMST
035100                 EQP-REPORT.
035200
035300     IF NOT FS-EQP-MASTR-OK
035400        MOVE CT-OPEN                    TO AUX-ERR-ACCION
035500        MOVE CT-EQP-MASTR               TO AUX-ERR-NOMBRE
035600        MOVE FS-EQP-MASTR               TO AUX-ERR-STATUS
035700        MOVE WS-PARRAFO                 TO AUX-ERR-MENSAJE
035800        MOVE 10                         TO W-N-ERROR
035900        PERFORM 9000-SALIDA-ERRORES
036000           THRU 9000-F-SALIDA-ERRORES
036100     END-IF.
036200
036300     IF NOT FS-EQP-TRANIN-OK
036400        MOVE CT-OPEN                    TO AUX-ERR-ACCION
036500        MOVE CT-EQP-TRANIN              TO AUX-ERR-NOMBRE
036600        MOVE FS-EQP-TRANIN              TO AUX-ERR-STATUS
036700        MOVE WS-PARRAFO                 TO AUX-ERR-MENSAJE
036800        MOVE 10                         TO W-N-ERROR
036900        PERFORM 9000-SALIDA-ERRORES
037000           THRU 9000-F-SALIDA-ERRORES
037100     END-IF.
037200
037300     IF NOT FS-EQP-NEWMST-OK
037400        MOVE CT-OPEN                    TO AUX-ERR-ACCION
037500        MOVE CT-EQP-NEWMST              TO AUX-ERR-NOMBRE
037600        MOVE FS-EQP-NEWMST              TO AUX-ERR-STATUS
037700        MOVE WS-PARRAFO                 TO AUX-ERR-MENSAJE
037800        MOVE 10                         TO W-N-ERROR
037900        PERFORM 9000-SALIDA-ERRORES
038000           THRU 9000-F-SALIDA-ERRORES
038100     END-IF.
038200
038300     IF NOT FS-EQP-REPORT-OK
038400        MOVE CT-OPEN                    TO AUX-ERR-ACCION
038500        MOVE CT-EQP-REPORT              TO AUX-ERR-NOMBRE
038600        MOVE FS-EQP-REPORT              TO AUX-ERR-STATUS
038700        MOVE WS-PARRAFO                 TO AUX-ERR-MENSAJE
038800        MOVE 10                         TO W-N-ERROR
038900        PERFORM 9000-SALIDA-ERRORES
039000           THRU 9000-F-SALIDA-ERRORES
039100     END-IF.
039200
039300 1200-F-ABRIR-ARCHIVOS.
039400     EXIT.
039500
039600*----------------------------------------------------------------*
039700*          1 5 0 0 - C A R G A R - T A B L A - E Q P             *
039800*----------------------------------------------------------------*
039900
040000 1500-CARGAR-TABLA-EQP.
040100
040200     MOVE '1500-CARGAR-TABLA-EQP'        TO WS-PARRAFO.
040300
040400     PERFORM 1520-LEER-EQP
040500        THRU 1520-F-LEER-EQP
040600       UNTIL FS-EQP-MASTR-EOF.
040700
040800 1500-F-CARGAR-TABLA-EQP.
040900     EXIT.
041000
041100 1520-LEER-EQP.
041200
041300     MOVE '1520-LEER-EQP'                TO WS-PARRAFO.
041400
041500     READ EQP-MASTR INTO WS-REG-EQP.
041600
041700     EVALUATE TRUE
041800         WHEN FS-EQP-MASTR-OK
041900              ADD 1                     TO CNT-EQP-LEIDOS
042000              ADD 1                     TO WS-EQP-CANT
042100              SET IX-EQP                TO WS-EQP-CANT
042200              MOVE EQP-EQUIPMENT-ID    TO T-EQP-EQUIPMENT-ID (IX-EQP)
042300              MOVE EQP-NAME            TO T-EQP-NAME (IX-EQP)
042400              MOVE EQP-TYPE            TO T-EQP-TYPE (IX-EQP)
042500              MOVE EQP-STATUS          TO T-EQP-STATUS (IX-EQP)
042600              MOVE EQP-PURCHASE-PRICE  TO T-EQP-PURCHASE-PRICE
042700                                                      (IX-EQP)
042800              MOVE EQP-PURCHASE-DATE   TO T-EQP-PURCHASE-DATE
042900                                                      (IX-EQP)
043000              MOVE EQP-LAST-MAINTENANCE-DATE
043100                                       TO T-EQP-LAST-MAINT-DATE
043200                                                      (IX-EQP)
043300              MOVE EQP-NEXT-MAINTENANCE-DATE
043400                                       TO T-EQP-NEXT-MAINT-DATE
043500                                                      (IX-EQP)
043600              MOVE EQP-WARRANTY-EXPIRY TO T-EQP-WARRANTY-EXPIRY
043700                                                      (IX-EQP)
043800
043900         WHEN FS-EQP-MASTR-EOF
044000              CONTINUE
044100
044200         WHEN OTHER
044300              MOVE CT-READ              TO AUX-ERR-ACCION
044400              MOVE CT-EQP-MASTR         TO AUX-ERR-NOMBRE
044500              MOVE FS-EQP-MASTR         TO AUX-ERR-STATUS
044600              MOVE WS-PARRAFO           TO AUX-ERR-MENSAJE
044700              MOVE 10                   TO W-N-ERROR
044800              PERFORM 9000-SALIDA-ERRORES
044900                 THRU 9000-F-SALIDA-ERRORES
045000     END-EVALUATE.
045100
045200 1520-F-LEER-EQP.
045300     EXIT.
045400
045500*----------------------------------------------------------------*
045600*              1 8 0 0 - L E E R - T R A N S A C C I O N         *
045700*----------------------------------------------------------------*
045800
045900 1800-LEER-TRANSACCION.
046000
046100     MOVE '1800-LEER-TRANSACCION'        TO WS-PARRAFO.
046200
046300     READ EQP-TRANIN INTO WS-REG-EQPTX.
046400
046500     EVALUATE TRUE
046600         WHEN FS-EQP-TRANIN-OK
046700              ADD 1                     TO CNT-TRX-LEIDAS
046800
046900         WHEN FS-EQP-TRANIN-EOF
047000              CONTINUE
047100
047200         WHEN OTHER
047300              MOVE CT-READ              TO AUX-ERR-ACCION
047400              MOVE CT-EQP-TRANIN        TO AUX-ERR-NOMBRE
047500              MOVE FS-EQP-TRANIN        TO AUX-ERR-STATUS
047600              MOVE WS-PARRAFO           TO AUX-ERR-MENSAJE
047700              MOVE 10                   TO W-N-ERROR
047800              PERFORM 9000-SALIDA-ERRORES
047900                 THRU 9000-F-SALIDA-ERRORES
048000     END-EVALUATE.
048100
048200 1800-F-LEER-TRANSACCION.
048300     EXIT.
048400
048500*----------------------------------------------------------------*
048600*                    2 0 0 0 - P R O C E S O                     *
048700*----------------------------------------------------------------*
048800
048900 2000-PROCESO.
049000
049100     MOVE '2000-PROCESO'                 TO WS-PARRAFO.
049200
049300     EVALUATE EQP-TX-ACCION
049400         WHEN CT-ACCION-PROGRAMAR
049500              PERFORM 2300-PROGRAMAR-MANTENIMIENTO
049600                 THRU 2300-F-PROGRAMAR-MANTENIMIENTO
049700
049800         WHEN CT-ACCION-COMPLETAR
049900              PERFORM 2500-COMPLETAR-MANTENIMIENTO
050000                 THRU 2500-F-COMPLETAR-MANTENIMIENTO
050100
050200         WHEN OTHER
050300              ADD 1                     TO CNT-RECHAZOS
050400              DISPLAY '* ACCION DE TRANSACCION INVALIDA: '
050500                       EQP-TX-ACCION
050600     END-EVALUATE.
050700
050800     PERFORM 1800-LEER-TRANSACCION
050900        THRU 1800-F-LEER-TRANSACCION.
051000
051100 2000-F-PROCESO.
051200     EXIT.
051300
051400*----------------------------------------------------------------*
051500*     2 3 0 0 - P R O G R A M A R - M A N T E N I M I E N T O    *
051600*----------------------------------------------------------------*
051700*    REGLA: PROGRAMAR MANTENIMIENTO - LAST-MAINTENANCE-DATE =     *
051800*    HOY, NEXT-MAINTENANCE-DATE = FECHA INFORMADA EN LA           *
051900*    TRANSACCION, STATUS = MAINTENANCE.                           *
052000*----------------------------------------------------------------*
052100
052200 2300-PROGRAMAR-MANTENIMIENTO.
052300
052400     MOVE '2300-PROGRAMAR-MANTENIMIENTO' TO WS-PARRAFO.
052500
052600     PERFORM 2320-BUSCAR-EQP
052700        THRU 2320-F-BUSCAR-EQP.
052800
052900     IF WS-NO-FUE-ENCONTRADO
053000        ADD 1                           TO CNT-RECHAZOS
053100        DISPLAY '* EQUIPO NO ENCONTRADO: '
053200                 EQP-TX-EQUIPMENT-ID
053300     ELSE
053400        MOVE WS-FECHA-HOY               TO T-EQP-LAST-MAINT-DATE
053500                                                       (IX-EQP)
053600        MOVE EQP-TX-NEXT-MAINTENANCE-DATE
053700                                        TO T-EQP-NEXT-MAINT-DATE
053800                                                       (IX-EQP)
053900        MOVE CT-MAINTENANCE             TO T-EQP-STATUS (IX-EQP)
054000        ADD 1                           TO CNT-PROGRAMACIONES
054100     END-IF.
054200
054300 2300-F-PROGRAMAR-MANTENIMIENTO.
054400     EXIT.
054500
054600 2320-BUSCAR-EQP.
054700
054800     MOVE '2320-BUSCAR-EQP'              TO WS-PARRAFO.
054900
055000     SET WS-NO-FUE-ENCONTRADO            TO TRUE.
055100
055200     PERFORM 2330-COMPARAR-EQP
055300        THRU 2330-F-COMPARAR-EQP
055400       VARYING IX-EQP FROM 1 BY 1
055500         UNTIL IX-EQP > WS-EQP-CANT
055600            OR WS-FUE-ENCONTRADO.
055700
055800 2320-F-BUSCAR-EQP.
055900     EXIT.
056000
056100 2330-COMPARAR-EQP.
056200
056300     IF T-EQP-EQUIPMENT-ID (IX-EQP) = EQP-TX-EQUIPMENT-ID
056400        SET WS-FUE-ENCONTRADO            TO TRUE
056500     END-IF.
056600
056700 2330-F-COMPARAR-EQP.
056800     EXIT.
056900
057000*----------------------------------------------------------------*
057100*     2 5 0 0 - C O M P L E T A R - M A N T E N I M I E N T O    *
057200*----------------------------------------------------------------*
057300*    REGLA: COMPLETAR MANTENIMIENTO - LAST-MAINTENANCE-DATE =     *
057400*    HOY, STATUS = AVAILABLE.                                     *
057500*----------------------------------------------------------------*
057600
057700 2500-COMPLETAR-MANTENIMIENTO.
057800
057900     MOVE '2500-COMPLETAR-MANTENIMIENTO' TO WS-PARRAFO.
058000
058100     PERFORM 2320-BUSCAR-EQP
058200        THRU 2320-F-BUSCAR-EQP.
058300
058400     IF WS-NO-FUE-ENCONTRADO
058500        ADD 1                           TO CNT-RECHAZOS
058600        DISPLAY '* EQUIPO NO ENCONTRADO: '
058700                 EQP-TX-EQUIPMENT-ID
058800     ELSE
058900        MOVE WS-FECHA-HOY               TO T-EQP-LAST-MAINT-DATE
059000                                                       (IX-EQP)
059100        MOVE CT-AVAILABLE                TO T-EQP-STATUS (IX-EQP)
059200        ADD 1                            TO CNT-COMPLETADOS
059300     END-IF.
059400
059500 2500-F-COMPLETAR-MANTENIMIENTO.
059600     EXIT.
059700
059800*----------------------------------------------------------------*
059900*                       3 0 0 0 - F I N                          *
060000*----------------------------------------------------------------*
060100
060200 3000-FIN.
060300
060400     MOVE '3000-FIN'                    TO WS-PARRAFO.
060500
060600     PERFORM 3200-GRABAR-MASTER
060700        THRU 3200-F-GRABAR-MASTER.
060800
060900     PERFORM 3400-EMITIR-REPORTE
061000        THRU 3400-F-EMITIR-REPORTE.
061100
061200     PERFORM 3600-CERRAR-ARCHIVOS
061300        THRU 3600-F-CERRAR-ARCHIVOS.
061400
061500     PERFORM 3800-MOSTRAR-TOTALES
061600        THRU 3800-F-MOSTRAR-TOTALES.
061700
061800 3000-F-FIN.
061900     EXIT.
062000
062100*----------------------------------------------------------------*
062200*            3 2 0 0 - G R A B A R - M A S T E R                 *
062300*----------------------------------------------------------------*
062400
062500 3200-GRABAR-MASTER.
062600
062700     MOVE '3200-GRABAR-MASTER'           TO WS-PARRAFO.
062800
062900     PERFORM 3220-GRABAR-UN-REGISTRO
063000        THRU 3220-F-GRABAR-UN-REGISTRO
063100       VARYING IX-EQP FROM 1 BY 1
063200         UNTIL IX-EQP > WS-EQP-CANT.
063300
063400 3200-F-GRABAR-MASTER.
063500     EXIT.
063600
063700 3220-GRABAR-UN-REGISTRO.
063800
063900     MOVE T-EQP-EQUIPMENT-ID (IX-EQP)    TO EQP-EQUIPMENT-ID.
064000     MOVE T-EQP-NAME (IX-EQP)            TO EQP-NAME.
064100     MOVE T-EQP-TYPE (IX-EQP)            TO EQP-TYPE.
064200     MOVE T-EQP-STATUS (IX-EQP)          TO EQP-STATUS.
064300     MOVE T-EQP-PURCHASE-PRICE (IX-EQP)  TO EQP-PURCHASE-PRICE.
064400     MOVE T-EQP-PURCHASE-DATE (IX-EQP)   TO EQP-PURCHASE-DATE.
064500     MOVE T-EQP-LAST-MAINT-DATE (IX-EQP)
064600                                 TO EQP-LAST-MAINTENANCE-DATE.
064700     MOVE T-EQP-NEXT-MAINT-DATE (IX-EQP)
064800                                 TO EQP-NEXT-MAINTENANCE-DATE.
064900     MOVE T-EQP-WARRANTY-EXPIRY (IX-EQP) TO EQP-WARRANTY-EXPIRY.
065000
065100     WRITE REG-EQP-NEWMST FROM WS-REG-EQP.
065200
065300     IF T-EQP-STATUS (IX-EQP) = CT-AVAILABLE
065400        ADD 1                            TO CNT-TOTAL-AVAILABLE
065500     END-IF.
065600
065700     IF T-EQP-STATUS (IX-EQP) = CT-MAINTENANCE
065800        ADD 1                            TO CNT-TOTAL-MAINTENANCE
065900     END-IF.
066000
066100 3220-F-GRABAR-UN-REGISTRO.
066200     EXIT.
066300
066400*----------------------------------------------------------------*
066500*            3 4 0 0 - E M I T I R - R E P O R T E               *
066600*----------------------------------------------------------------*
066700*    REGLA: MANTENIMIENTO PENDIENTE - STATUS = MAINTENANCE Y      *
066800*    NEXT-MAINTENANCE-DATE <= HOY.                                *
066900*    REGLA: GARANTIA POR VENCER - WARRANTY-EXPIRY <=              *
067000*    WS-FECHA-CORTE-GARANTIA (HOY + CT-DIAS-CORTE-GARANTIA).      *
067100*----------------------------------------------------------------*
067200
067300 3400-EMITIR-REPORTE.
067400
067500     MOVE '3400-EMITIR-REPORTE'          TO WS-PARRAFO.
067600     MOVE WS-FECHA-HOY-ALFA              TO WL-TITULO-FECHA.
067700
067800     WRITE REG-EQP-REPORT FROM WS-LINEA-TITULO.
067900     WRITE REG-EQP-REPORT FROM WS-LINEA-ENCAB-MTTO.
068000
068100     PERFORM 3420-LISTAR-NECESITA-MTTO
068200        THRU 3420-F-LISTAR-NECESITA-MTTO
068300       VARYING IX-EQP FROM 1 BY 1
068400         UNTIL IX-EQP > WS-EQP-CANT.
068500
068600     WRITE REG-EQP-REPORT FROM WS-LINEA-ENCAB-GARAN.
068700
068800     PERFORM 3440-LISTAR-GARANTIA
068900        THRU 3440-F-LISTAR-GARANTIA
069000       VARYING IX-EQP FROM 1 BY 1
069100         UNTIL IX-EQP > WS-EQP-CANT.
069200
069300     MOVE SPACES                         TO WS-LINEA-TOTALES.
069400     MOVE CNT-TOTAL-AVAILABLE            TO WS-MASC-A.
069500     MOVE CNT-TOTAL-MAINTENANCE          TO WS-MASC-B.
069600     STRING '  AVAILABLE-COUNT: '   WS-MASC-A
069700            '  MAINTENANCE-COUNT: ' WS-MASC-B
069800                  DELIMITED BY SIZE INTO WS-LINEA-TOTALES.
069900     WRITE REG-EQP-REPORT FROM WS-LINEA-TOTALES.
070000
070100 3400-F-EMITIR-REPORTE.
070200     EXIT.
070300
070400 3420-LISTAR-NECESITA-MTTO.
070500
070600     IF T-EQP-STATUS (IX-EQP) = CT-MAINTENANCE
070700        AND T-EQP-NEXT-MAINT-DATE (IX-EQP) <= WS-FECHA-HOY
070800        MOVE T-EQP-EQUIPMENT-ID (IX-EQP)   TO WL-EQUIPMENT-ID
070900        MOVE T-EQP-NAME (IX-EQP)           TO WL-NAME
071000        MOVE T-EQP-TYPE (IX-EQP)           TO WL-TYPE
071100        MOVE T-EQP-STATUS (IX-EQP)         TO WL-STATUS
071200        MOVE T-EQP-NEXT-MAINT-DATE (IX-EQP) TO WL-NEXT-MAINT-DATE
071300        MOVE T-EQP-WARRANTY-EXPIRY (IX-EQP) TO WL-WARRANTY-EXPIRY
071400        WRITE REG-EQP-REPORT FROM WS-LINEA-DETALLE
071500     END-IF.
071600
071700 3420-F-LISTAR-NECESITA-MTTO.
071800     EXIT.
071900
072000 3440-LISTAR-GARANTIA.
072100
072200     IF T-EQP-WARRANTY-EXPIRY (IX-EQP) <= WS-FECHA-CORTE-GARANTIA
072300        MOVE T-EQP-EQUIPMENT-ID (IX-EQP)   TO WL-EQUIPMENT-ID
072400        MOVE T-EQP-NAME (IX-EQP)           TO WL-NAME
072500        MOVE T-EQP-TYPE (IX-EQP)           TO WL-TYPE
072600        MOVE T-EQP-STATUS (IX-EQP)         TO WL-STATUS
072700        MOVE T-EQP-NEXT-MAINT-DATE (IX-EQP) TO WL-NEXT-MAINT-DATE
072800        MOVE T-EQP-WARRANTY-EXPIRY (IX-EQP) TO WL-WARRANTY-EXPIRY
072900        WRITE REG-EQP-REPORT FROM WS-LINEA-DETALLE
073000     END-IF.
073100
073200 3440-F-LISTAR-GARANTIA.
073300     EXIT.
073400
073500*----------------------------------------------------------------*
073600*          3 6 0 0 - C E R R A R - A R C H I V O S               *
073700*----------------------------------------------------------------*
073800
073900 3600-CERRAR-ARCHIVOS.
074000
074100     MOVE '3600-CERRAR-ARCHIVOS'         TO WS-PARRAFO.
074200
074300     CLOSE EQP-MASTR
074400           EQP-TRANIN
074500           EQP-NEWMST
074600           EQP-REPORT.
074700
074800 3600-F-CERRAR-ARCHIVOS.
074900     EXIT.
075000
075100*----------------------------------------------------------------*
075200*        3 8 0 0 - M O S T R A R - T O T A L E S                 *
075300*----------------------------------------------------------------*
075400
075500 3800-MOSTRAR-TOTALES.
075600
075700     MOVE '3800-MOSTRAR-TOTALES'         TO WS-PARRAFO.
075800
075900     DISPLAY ' '.
076000     DISPLAY '**************************************************'.
076100     DISPLAY '*          PGMEQMNT - TOTALES DE CONTROL         *'.
076200     DISPLAY '**************************************************'.
076300
076400     MOVE CNT-EQP-LEIDOS                 TO WS-MASCARA.
076500     DISPLAY '* EQUIPOS EN MAESTRO:                ' WS-MASCARA.
076600
076700     MOVE CNT-TRX-LEIDAS                 TO WS-MASCARA.
076800     DISPLAY '* TRANSACCIONES LEIDAS:              ' WS-MASCARA.
076900
077000     MOVE CNT-PROGRAMACIONES             TO WS-MASCARA.
077100     DISPLAY '* MANTENIMIENTOS PROGRAMADOS:        ' WS-MASCARA.
077200
077300     MOVE CNT-COMPLETADOS                TO WS-MASCARA.
077400     DISPLAY '* MANTENIMIENTOS COMPLETADOS:        ' WS-MASCARA.
077500
077600     MOVE CNT-RECHAZOS                   TO WS-MASCARA.
077700     DISPLAY '* TRANSACCIONES RECHAZADAS:          ' WS-MASCARA.
077800
077900     DISPLAY '**************************************************'.
078000     DISPLAY ' '.
078100
078200 3800-F-MOSTRAR-TOTALES.
078300     EXIT.
078400
078500*----------------------------------------------------------------*
078600*             9 0 0 0 - S A L I D A - E R R O R E S              *
078700*----------------------------------------------------------------*
078800
078900 9000-SALIDA-ERRORES.
079000
079100     MOVE '9000-SALIDA-ERRORES'          TO WS-PARRAFO.
079200
079300     DISPLAY '************************************' UPON CONSOLE.
079400     DISPLAY '*          PROGRAMA: ' CT-PROGRAMA     UPON CONSOLE.
079500     DISPLAY '*          FECHA RUN: ' WS-FECHA-SISTEMA UPON CONSOLE.
079600     DISPLAY '************************************' UPON CONSOLE.
079700
079800     EVALUATE W-N-ERROR
079900         WHEN 10
080000           DISPLAY ' ERROR DE ARCHIVO             ' UPON CONSOLE
080100           DISPLAY ' ACCION.....: ' AUX-ERR-ACCION   UPON CONSOLE
080200           DISPLAY ' ARCHIVO....: ' AUX-ERR-NOMBRE   UPON CONSOLE
080300           DISPLAY ' F-STATUS...: ' AUX-ERR-STATUS   UPON CONSOLE
080400           DISPLAY ' MENSAJE....: ' AUX-ERR-MENSAJE  UPON CONSOLE
080500     END-EVALUATE.
080510     MOVE W-N-ERROR                     TO WS-RETURN-CODE.
080600
080700     GOBACK.
080800
080900 9000-F-SALIDA-ERRORES.
081000     EXIT.
