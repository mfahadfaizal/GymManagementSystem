000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400
000500 PROGRAM-ID.    PGMCLSRG.
000600 AUTHOR.        MATIAS N. MAZZITELLI.
000700 INSTALLATION.  KC03CAB - SISTEMA DE GESTION DE GIMNASIOS.
000800 DATE-WRITTEN.  1990-02-19.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO KC03CAB.
001100
001200*----------------------------------------------------------------*
001300*                    H I S T O R I A L   D E   C A M B I O S     *
001400*----------------------------------------------------------------*
001500* 1990-02-19  MNM  KC03CAB-0097  ALTA DEL PROGRAMA. REEMPLAZA LA *
001600*                                PLANILLA MANUAL DE INSCRIPCION  *
001700*                                A CLASES POR LOTE NOCTURNO.     *
001800* 1990-05-04  MNM  KC03CAB-0101  SE AGREGA EL RECHAZO POR CLASE  *
001900*                                LLENA (CUPO COMPLETO).          *
002000* 1991-08-12  MNM  KC03CAB-0104  SE AGREGA EL CAMBIO AUTOMATICO  *
002100*                                DE ESTADO ACTIVE/FULL SEGUN     *
002200*                                OCUPACION DE LA CLASE.          *
002300* 1994-03-30  RTV  KC03CAB-0113  SE AGREGA LA BAJA (CANCELAR)    *
002400*                                CON REVERSION DE ESTADO FULL A  *
002500*                                ACTIVE CUANDO CORRESPONDE.      *
002600* 1996-10-21  RTV  KC03CAB-0121  SE AGREGA EL REGISTRO DE        *
002700*                                ASISTENCIA Y AUSENCIA (NO_SHOW).*
002800* 1998-12-11  RTV  KC03CAB-0129  AJUSTE DE SIGLO (AAAA) PARA EL  *
002900*                                ANIO 2000: LA FECHA DEL SISTEMA *
003000*                                SOLO TRAE 2 DIGITOS DE ANIO;    *
003100*                                SE ARMA EL SIGLO POR VENTANA    *
003200*                                (00-49 = 20XX, 50-99 = 19XX).   *
003300* 1999-01-07  RTV  KC03CAB-0132  PRUEBA DE REGRESION DEL AJUSTE  *
003400*                                DE SIGLO SOBRE FECHAS DE        *
003500*                                INSCRIPCION Y ASISTENCIA.       *
003600* 2002-06-18  LFP  KC03CAB-0137  SE AGREGA EL REPORTE DE PLANTEL  *
003700*                                DE CLASES CON CORTE DE CONTROL  *
003800*                                POR CLASS-ID.                   *
003900* 2008-09-05  LFP  KC03CAB-0144  TABLAS EN MEMORIA DE CLASES E    *
004000*                                INSCRIPCIONES AMPLIADAS A 500.  *
004100* 2012-10-09  LFP  KC03CAB-0150  SE ESTANDARIZA EL MANEJO DE     *
004200*                                FILE STATUS CON EL RESTO DE LA  *
004300*                                SUITE KC03CAB.                  *
004400* 2025-05-20  MNM  KC03CAB-0097  MIGRACION DEL LOTE DE VECTORES  *
004500*                                DE PRODUCTOS A LA REGLA DE      *
004600*                                CUPO Y ESTADO DE CLASES.        *
004700*----------------------------------------------------------------*
004800
004900*----------------------------------------------------------------*
005000*  ESTE PROGRAMA PROCESA EL LOTE DIARIO DE TRANSACCIONES DE      *
005100*  INSCRIPCION A CLASES (REGISTRAR, CANCELAR, ASISTIO, NO_SHOW)  *
005200*  CONTRA LOS MAESTROS DE CLASES (GCL-MASTR) E INSCRIPCIONES     *
005300*  (CRG-MASTR).  CONTROLA CUPO, DUPLICADOS Y ESTADO DE LA CLASE  *
005400*  Y EMITE EL REPORTE DE PLANTEL DE CLASES CON CORTE DE CONTROL  *
005500*  POR CLASS-ID.                                                 *
005600*----------------------------------------------------------------*
005700
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000******************************************************************
006100
006200*----------------------------------------------------------------*
006300 CONFIGURATION SECTION.
006400*----------------------------------------------------------------*
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     UPSI-0 IS SW-RESTART-MODE.
006800
006900*----------------------------------------------------------------*
007000 INPUT-OUTPUT SECTION.
007100*----------------------------------------------------------------*
007200 FILE-CONTROL.
007300
007400     SELECT GCL-MASTR  ASSIGN TO GCLMASTR
007500                        FILE STATUS IS FS-GCL-MASTR.
007600
007700     SELECT CRG-MASTR  ASSIGN TO CRGMASTR
007800                        FILE STATUS IS FS-CRG-MASTR.
007900
008000     SELECT CRG-TRANIN ASSIGN TO CRGTRNIN
008100                        FILE STATUS IS FS-CRG-TRANIN.
008200
008300     SELECT GCL-NEWMST ASSIGN TO GCLNEWMS
008400                        FILE STATUS IS FS-GCL-NEWMST.
008500
008600     SELECT CRG-NEWMST ASSIGN TO CRGNEWMS
008700                        FILE STATUS IS FS-CRG-NEWMST.
008800
008900     SELECT CRG-REPORT ASSIGN TO CRGRPRT
009000                        FILE STATUS IS FS-CRG-REPORT.
009100
009200 I-O-CONTROL.
009300
009400******************************************************************
009500 DATA DIVISION.
009600******************************************************************
009700
009800*----------------------------------------------------------------*
009900 FILE SECTION.
010000*----------------------------------------------------------------*
010100
010200 FD  GCL-MASTR
010300     RECORDING MODE IS F.
010400 01  REG-GCL-MASTR                                   PIC X(160).
010500
010600 FD  CRG-MASTR
010700     RECORDING MODE IS F.
010800 01  REG-CRG-MASTR                                   PIC X(80).
010900
011000 FD  CRG-TRANIN
011100     RECORDING MODE IS F.
011200 01  REG-CRG-TRANIN                                  PIC X(40).
011300
011400 FD  GCL-NEWMST
011500     RECORDING MODE IS F.
011600 01  REG-GCL-NEWMST                                  PIC X(160).
011700
011800 FD  CRG-NEWMST
011900     RECORDING MODE IS F.
012000 01  REG-CRG-NEWMST                                  PIC X(80).
012100
012200 FD  CRG-REPORT
012300     RECORDING MODE IS F.
012400 01  REG-CRG-REPORT                                  PIC X(132).
012500
012600*----------------------------------------------------------------*
012700 WORKING-STORAGE SECTION.
012800*----------------------------------------------------------------*
012810
012820*----------------------------------------------------------------*
012830*          A R E A  D E  I T E M S  I N D E P E N D I E N T E S  *
012840*----------------------------------------------------------------*
012850*    CODIGO DE RETORNO DEL PASO, PARA EL JCL QUE INVOCA ESTE      *
012860*    PROGRAMA (00 = OK, 10 = ERROR DE ARCHIVO).                  *
012870*----------------------------------------------------------------*
012880
012890 77  WS-RETURN-CODE                   PIC 9(02) COMP VALUE ZERO.
012900
013000*----------------------------------------------------------------*
013100*               A R E A  D E  C O N S T A N T E S                *
013200*----------------------------------------------------------------*
013300
013400 01 CT-CONSTANTES.
013500     02 CT-PROGRAMA                   PIC X(08)  VALUE 'PGMCLSRG'.
013600     02 CT-OPEN                       PIC X(08)  VALUE 'OPEN    '.
013700     02 CT-READ                       PIC X(08)  VALUE 'READ    '.
013800     02 CT-WRITE                      PIC X(08)  VALUE 'WRITE   '.
013900     02 CT-GCL-MASTR                  PIC X(08)  VALUE 'GCLMASTR'.
014000     02 CT-CRG-MASTR                  PIC X(08)  VALUE 'CRGMASTR'.
014100     02 CT-CRG-TRANIN                 PIC X(08)  VALUE 'CRGTRNIN'.
014200     02 CT-GCL-NEWMST                 PIC X(08)  VALUE 'GCLNEWMS'.
014300     02 CT-CRG-NEWMST                 PIC X(08)  VALUE 'CRGNEWMS'.
014400     02 CT-CRG-REPORT                 PIC X(08)  VALUE 'CRGRPRT '.
014500     02 CT-MAX-GCL                    PIC 9(04) COMP VALUE 0500.
014600     02 CT-MAX-CRG                    PIC 9(04) COMP VALUE 0500.
014700     02 CT-ACCION-REGISTRAR           PIC X(01)  VALUE 'R'.
014800     02 CT-ACCION-CANCELAR            PIC X(01)  VALUE 'C'.
014900     02 CT-ACCION-ASISTIO             PIC X(01)  VALUE 'A'.
015000     02 CT-ACCION-NOSHOW              PIC X(01)  VALUE 'N'.
015100     02 CT-ACTIVE                     PIC X(09)  VALUE 'ACTIVE   '.
015200     02 CT-FULL                       PIC X(09)  VALUE 'FULL     '.
015300     02 CT-INACTIVE                   PIC X(09)  VALUE 'INACTIVE '.
015400     02 CT-CANCELLED                  PIC X(09)  VALUE 'CANCELLED'.
015500     02 CT-REGISTERED                 PIC X(10)  VALUE 'REGISTERED'.
015600     02 CT-ATTENDED                   PIC X(10)  VALUE 'ATTENDED  '.
015700     02 CT-CRG-CANCELLED              PIC X(10)  VALUE 'CANCELLED '.
015800     02 CT-NO-SHOW                    PIC X(10)  VALUE 'NO_SHOW   '.
015900     02 CT-CERO                       PIC 9(04) COMP VALUE ZERO.
016000
016100*----------------------------------------------------------------*
016200*               A R E A  D E  V A R I A B L E S                  *
016300*----------------------------------------------------------------*
016400
016500 01 WS-VARIABLES.
016600     02 WS-PARRAFO                    PIC X(50).
016700     02 WS-MASCARA                    PIC ZZZZZZZ9.
016800     02 WS-MASC-A                     PIC ZZZZ9.
016900     02 WS-MASC-B                     PIC ZZZZ9.
017000     02 WS-ENCONTRADO                 PIC X(01) VALUE 'N'.
017100        88 WS-FUE-ENCONTRADO                    VALUE 'S'.
017200        88 WS-NO-FUE-ENCONTRADO                 VALUE 'N'.
017300     02 WS-IX-CLASE-ENCONTRADA        PIC 9(04) COMP VALUE ZERO.
017400     02 WS-IX-REGIST-ENCONTRADA       PIC 9(04) COMP VALUE ZERO.
017500     02 WS-GCL-SUB-REGISTERED         PIC 9(05) COMP VALUE ZERO.
017600     02 WS-GCL-SUB-ATTENDED           PIC 9(05) COMP VALUE ZERO.
017700
017800*----------------------------------------------------------------*
017900*          A R E A  D E  F E C H A  D E L  S I S T E M A         *
018000*----------------------------------------------------------------*
018100
018200 01 WS-FECHA-SISTEMA.
018300     02 WS-FS-ANIO-CORTO               PIC 9(02).
018400     02 WS-FS-MES                      PIC 9(02).
018500     02 WS-FS-DIA                      PIC 9(02).
018600 01 WS-FECHA-SISTEMA-CORTA REDEFINES WS-FECHA-SISTEMA
018700                                    PIC 9(06).
018800
018900 01 WS-FECHA-HOY                      PIC 9(08) VALUE ZERO.
019000 01 WS-FECHA-HOY-DESGLOSE REDEFINES WS-FECHA-HOY.
019100     02 WS-FH-SIGLO                    PIC 9(02).
019200     02 WS-FH-ANIO-CORTO                PIC 9(02).
019300     02 WS-FH-MES                       PIC 9(02).
019400     02 WS-FH-DIA                       PIC 9(02).
019500 01 WS-FECHA-HOY-ALFA REDEFINES WS-FECHA-HOY PIC X(08).
019600
019700*----------------------------------------------------------------*
019800*           A U X I L I A R E S  P A R A  E R R O R E S          *
019900*----------------------------------------------------------------*
020000
020100 01 AUXILIARES.
020200     02 W-N-ERROR                     PIC 9(02)  VALUE ZEROS.
020300     02 AUX-ERR-ACCION                PIC X(10)  VALUE SPACES.
020400     02 AUX-ERR-NOMBRE                PIC X(18)  VALUE SPACES.
020500     02 AUX-ERR-STATUS                PIC X(04)  VALUE SPACES.
020600     02 AUX-ERR-MENSAJE               PIC X(50)  VALUE SPACES.
020700
020800*----------------------------------------------------------------*
020900*                 A R E A  D E  C O N T A D O R E S              *
021000*----------------------------------------------------------------*
021100
021200 01 CNT-CONTADORES.
021300     02 CNT-GCL-LEIDOS                PIC 9(05) COMP VALUE ZERO.
021400     02 CNT-CRG-LEIDOS                PIC 9(05) COMP VALUE ZERO.
021500     02 CNT-TRX-LEIDAS                PIC 9(05) COMP VALUE ZERO.
021600     02 CNT-REGISTRADAS               PIC 9(05) COMP VALUE ZERO.
021700     02 CNT-CANCELADAS                PIC 9(05) COMP VALUE ZERO.
021800     02 CNT-ASISTENCIAS               PIC 9(05) COMP VALUE ZERO.
021900     02 CNT-AUSENCIAS                 PIC 9(05) COMP VALUE ZERO.
022000     02 CNT-RECHAZOS                  PIC 9(05) COMP VALUE ZERO.
022100     02 CNT-TOTAL-FULL                PIC 9(05) COMP VALUE ZERO.
022200     02 CNT-TOTAL-ACTIVAS             PIC 9(05) COMP VALUE ZERO.
022300
022400*----------------------------------------------------------------*
022500*               A R E A  D E  F I L E - S T A T U S              *
022600*----------------------------------------------------------------*
022700
022800 01 FS-FILE-STATUS.
022900     02 FS-GCL-MASTR                  PIC X(02).
023000        88 FS-GCL-MASTR-OK                      VALUE '00'.
023100        88 FS-GCL-MASTR-EOF                     VALUE '10'.
023200
023300     02 FS-CRG-MASTR                  PIC X(02).
023400        88 FS-CRG-MASTR-OK                      VALUE '00'.
023500        88 FS-CRG-MASTR-EOF                     VALUE '10'.
023600
023700     02 FS-CRG-TRANIN                 PIC X(02).
023800        88 FS-CRG-TRANIN-OK                     VALUE '00'.
023900        88 FS-CRG-TRANIN-EOF                    VALUE '10'.
024000
024100     02 FS-GCL-NEWMST                 PIC X(02).
024200        88 FS-GCL-NEWMST-OK                     VALUE '00'.
024300
024400     02 FS-CRG-NEWMST                 PIC X(02).
024500        88 FS-CRG-NEWMST-OK                     VALUE '00'.
024600
024700     02 FS-CRG-REPORT                 PIC X(02).
024800        88 FS-CRG-REPORT-OK                     VALUE '00'.
024900
025000*----------------------------------------------------------------*
025100*           A R E A  D E  T A B L A S  E N  M E M O R I A        *
025200*----------------------------------------------------------------*
025300
025400 01 WS-T-GCL.
025500     02 WS-GCL-CANT                   PIC 9(04) COMP VALUE ZERO.
025600     02 T-GCL-ITEMS OCCURS 500 TIMES
025700                    INDEXED BY IX-GCL.
025800        03 T-GCL-CLASS-ID             PIC 9(09).
025900        03 T-GCL-NAME                 PIC X(40).
026000        03 T-GCL-STATUS               PIC X(09).
026100        03 T-GCL-MAX-CAPACITY         PIC 9(04).
026200        03 T-GCL-CURRENT-ENROLLMENT   PIC 9(04).
026300
026400 01 WS-T-CRG.
026500     02 WS-CRG-CANT                   PIC 9(04) COMP VALUE ZERO.
026600     02 T-CRG-ITEMS OCCURS 500 TIMES
026700                    INDEXED BY IX-CRG.
026800        03 T-CRG-REGISTRATION-ID      PIC 9(09).
026900        03 T-CRG-MEMBER-ID            PIC 9(09).
027000        03 T-CRG-CLASS-ID             PIC 9(09).
027100        03 T-CRG-STATUS               PIC X(10).
027200        03 T-CRG-REGISTRATION-DATE    PIC 9(08).
027300        03 T-CRG-ATTENDANCE-DATE      PIC 9(08).
027400
027500*----------------------------------------------------------------*
027600*           L I N E A S  D E L  R E P O R T E                    *
027700*----------------------------------------------------------------*
027800
027900 01 WS-LINEA-TITULO.
028000     02 FILLER                        PIC X(42)  VALUE
028100        '  REPORTE DE PLANTEL DE CLASES - PGMCLSRG'.
028200     02 FILLER                        PIC X(10)  VALUE
028300        '  FECHA: '.
028400     02 WL-TITULO-FECHA                PIC X(08).
028500     02 FILLER                        PIC X(72)  VALUE SPACES.
028600
028700 01 WS-LINEA-ENCABEZADO.
028800     02 FILLER                        PIC X(132) VALUE
028900        '  CLASS-ID       NAME     STATUS    ENROLL/CAPACITY'.
029000
029100 01 WS-LINEA-CLASE.
029200     02 FILLER                        PIC X(02)  VALUE SPACES.
029300     02 WL-CLASS-ID                   PIC Z(08)9.
029400     02 FILLER                        PIC X(02)  VALUE SPACES.
029500     02 WL-NAME                       PIC X(40).
029600     02 FILLER                        PIC X(01)  VALUE SPACES.
029700     02 WL-STATUS                     PIC X(09).
029800     02 FILLER                        PIC X(02)  VALUE SPACES.
029900     02 WL-ENROLLMENT                 PIC ZZZ9.
030000     02 FILLER                        PIC X(01)  VALUE '/'.
030100     02 WL-CAPACITY                   PIC ZZZ9.
030200     02 FILLER                        PIC X(57)  VALUE SPACES.
030300
030400 01 WS-LINEA-SUBTOTAL.
030500     02 FILLER                        PIC X(132) VALUE SPACES.
030600
030700 01 WS-LINEA-TOTALES.
030800     02 FILLER                        PIC X(132) VALUE SPACES.
030900
031000*----------------------------------------------------------------*
031100*                     A R E A  D E  C O P Y S                    *
031200*----------------------------------------------------------------*
031300
031400     COPY CPGMCLS.
031500
031600     COPY CPCLSRG.
031700
031800     COPY CPCRGTX.
031900
032000******************************************************************
032100 PROCEDURE DIVISION.
032200******************************************************************
032300
032400     PERFORM 1000-INICIO
032500        THRU 1000-F-INICIO.
032600
032700     IF FS-CRG-TRANIN-OK
032800        PERFORM 2000-PROCESO
032900           THRU 2000-F-PROCESO
033000          UNTIL FS-CRG-TRANIN-EOF
033100     END-IF.
033200
033300     PERFORM 3000-FIN
033400        THRU 3000-F-FIN.
033500
033510     MOVE ZERO                          TO WS-RETURN-CODE.
033600     GOBACK.
033700
033800*----------------------------------------------------------------*
033900*                     1 0 0 0 - I N I C I O                      *
034000*----------------------------------------------------------------*
034100
034200 1000-INICIO.
034300
034400     INITIALIZE WS-VARIABLES
034500                CNT-CONTADORES
034600                WS-T-GCL
034700                WS-T-CRG.
034800
034900     MOVE '1000-INICIO'                TO WS-PARRAFO.
035000
035100     PERFORM 1100-OBTENER-FECHA-HOY
035200        THRU 1100-F-OBTENER-FECHA-HOY.
035300
035400     PERFORM 1200-ABRIR-ARCHIVOS
035500        THRU 1200-F-ABRIR-ARCHIVOS.
035600
035700     PERFORM 1500-CARGAR-TABLA-GCL
035800        THRU 1500-F-CARGAR-TABLA-GCL.
035900
036000     PERFORM 1700-CARGAR-TABLA-CRG
036100        THRU 1700-F-CARGAR-TABLA-CRG.
036200
036300     PERFORM 1800-LEER-TRANSACCION
036400        THRU 1800-F-LEER-TRANSACCION.
036500
036600 1000-F-INICIO.
036700     EXIT.
036800
036900*----------------------------------------------------------------*
037000*         1 1 0 0 - O B T E N E R - F E C H A - H O Y            *
037100*----------------------------------------------------------------*
037200*    AJUSTE DE SIGLO KC03CAB-0129 (1998): ACCEPT FROM DATE SOLO  *
037300*    TRAE 2 DIGITOS DE ANIO.  00-49 SE TOMA COMO 20XX, 50-99     *
037400*    COMO 19XX.                                                  *
037500*----------------------------------------------------------------*
037600
037700 1100-OBTENER-FECHA-HOY.
037800
037900     MOVE '1100-OBTENER-FECHA-HOY'      TO WS-PARRAFO.
038000
038100     ACCEPT WS-FECHA-SISTEMA FROM DATE.
038200
038300     IF WS-FS-ANIO-CORTO < 50
038400        MOVE 20                         TO WS-FH-SIGLO
038500     ELSE
038600        MOVE 19                         TO WS-FH-SIGLO
038700     END-IF.
038800
038900     MOVE WS-FS-ANIO-CORTO              TO WS-FH-ANIO-CORTO.
039000     MOVE WS-FS-MES                     TO WS-FH-MES.
039100     MOVE WS-FS-DIA                     TO WS-FH-DIA.
039200
039300 1100-F-OBTENER-FECHA-HOY.
039400     EXIT.
039500
039600*----------------------------------------------------------------*
039700*            1 2 0 0 - A B R I R - A R C H I V O S               *
039800*----------------------------------------------------------------*
039900
040000 1200-ABRIR-ARCHIVOS.
040100
040200     MOVE '1200-ABRIR-ARCHIVOS'         TO WS-PARRAFO.
040300
040400     OPEN INPUT   GCL-MASTR
040500                  CRG-MASTR
040600                  CRG-TRANIN
040700          OUTPUT  GCL-NEWMST
040800                  CRG-NEWMST
040900                  CRG-REPORT.
041000
041100     IF NOT FS-GCL-MASTR-OK
041200        MOVE CT-OPEN                    TO AUX-ERR-ACCION
041300        MOVE CT-GCL-MASTR               TO AUX-ERR-NOMBRE
041400        MOVE FS-GCL-MASTR               TO AUX-ERR-STATUS
041500        MOVE WS-PARRAFO                 TO AUX-ERR-MENSAJE
041600        MOVE 10                         TO W-N-ERROR
041700        PERFORM 9000-SALIDA-ERRORES
041800           THRU 9000-F-SALIDA-ERRORES
041900     END-IF.
042000
042100     IF NOT FS-CRG-MASTR-OK
042200        MOVE CT-OPEN                    TO AUX-ERR-ACCION
042300        MOVE CT-CRG-MASTR               TO AUX-ERR-NOMBRE
042400        MOVE FS-CRG-MASTR               TO AUX-ERR-STATUS
042500        MOVE WS-PARRAFO                 TO AUX-ERR-MENSAJE
042600        MOVE 10                         TO W-N-ERROR
042700        PERFORM 9000-SALIDA-ERRORES
042800           THRU 9000-F-SALIDA-ERRORES
042900     END-IF.
043000
043100     IF NOT FS-CRG-TRANIN-OK
043200        MOVE CT-OPEN                    TO AUX-ERR-ACCION
043300        MOVE CT-CRG-TRANIN              TO AUX-ERR-NOMBRE
043400        MOVE FS-CRG-TRANIN              TO AUX-ERR-STATUS
043500        MOVE WS-PARRAFO                 TO AUX-ERR-MENSAJE
043600        MOVE 10                         TO W-N-ERROR
043700        PERFORM 9000-SALIDA-ERRORES
043800           THRU 9000-F-SALIDA-ERRORES
043900     END-IF.
044000
044100 1200-F-ABRIR-ARCHIVOS.
044200     EXIT.
044300
044400*----------------------------------------------------------------*
044500*          1 5 0 0 - C A R G A R - T A B L A - G C L             *
044600*----------------------------------------------------------------*
044700
044800 1500-CARGAR-TABLA-GCL.
044900
045000     MOVE '1500-CARGAR-TABLA-GCL'       TO WS-PARRAFO.
045100
045200     PERFORM 1520-LEER-GCL
045300        THRU 1520-F-LEER-GCL
045400       UNTIL FS-GCL-MASTR-EOF.
045500
045600 1500-F-CARGAR-TABLA-GCL.
045700     EXIT.
045800
045900 1520-LEER-GCL.
046000
046100     MOVE '1520-LEER-GCL'               TO WS-PARRAFO.
046200
046300     READ GCL-MASTR INTO WS-REG-GCL.
046400
046500     EVALUATE TRUE
046600         WHEN FS-GCL-MASTR-OK
046700              ADD 1                     TO CNT-GCL-LEIDOS
046800              ADD 1                     TO WS-GCL-CANT
046900              SET IX-GCL                TO WS-GCL-CANT
047000              MOVE GCL-CLASS-ID        TO T-GCL-CLASS-ID (IX-GCL)
047100              MOVE GCL-NAME            TO T-GCL-NAME (IX-GCL)
047200              MOVE GCL-STATUS          TO T-GCL-STATUS (IX-GCL)
047300              MOVE GCL-MAX-CAPACITY    TO T-GCL-MAX-CAPACITY (IX-GCL)
047400              MOVE GCL-CURRENT-ENROLLMENT
047500                                       TO T-GCL-CURRENT-ENROLLMENT
047600                                                    (IX-GCL)
047700
047800         WHEN FS-GCL-MASTR-EOF
047900              CONTINUE
048000
048100         WHEN OTHER
048200              MOVE CT-READ              TO AUX-ERR-ACCION
048300              MOVE CT-GCL-MASTR         TO AUX-ERR-NOMBRE
048400              MOVE FS-GCL-MASTR         TO AUX-ERR-STATUS
048500              MOVE WS-PARRAFO           TO AUX-ERR-MENSAJE
048600              MOVE 10                   TO W-N-ERROR
048700              PERFORM 9000-SALIDA-ERRORES
048800                 THRU 9000-F-SALIDA-ERRORES
048900     END-EVALUATE.
049000
049100 1520-F-LEER-GCL.
049200     EXIT.
049300
049400*----------------------------------------------------------------*
049500*          1 7 0 0 - C A R G A R - T A B L A - C R G             *
049600*----------------------------------------------------------------*
049700
049800 1700-CARGAR-TABLA-CRG.
049900
050000     MOVE '1700-CARGAR-TABLA-CRG'       TO WS-PARRAFO.
050100
050200     PERFORM 1720-LEER-CRG
050300        THRU 1720-F-LEER-CRG
050400       UNTIL FS-CRG-MASTR-EOF.
050500
050600 1700-F-CARGAR-TABLA-CRG.
050700     EXIT.
050800
050900 1720-LEER-CRG.
051000
051100     MOVE '1720-LEER-CRG'               TO WS-PARRAFO.
051200
051300     READ CRG-MASTR INTO WS-REG-CRG.
051400
051500     EVALUATE TRUE
051600         WHEN FS-CRG-MASTR-OK
051700              ADD 1                     TO CNT-CRG-LEIDOS
051800              ADD 1                     TO WS-CRG-CANT
051900              SET IX-CRG                TO WS-CRG-CANT
052000              MOVE CRG-REGISTRATION-ID
052100                                TO T-CRG-REGISTRATION-ID (IX-CRG)
052200              MOVE CRG-MEMBER-ID       TO T-CRG-MEMBER-ID (IX-CRG)
052300              MOVE CRG-CLASS-ID        TO T-CRG-CLASS-ID (IX-CRG)
052400              MOVE CRG-STATUS          TO T-CRG-STATUS (IX-CRG)
052500              MOVE CRG-REGISTRATION-DATE
052600                                TO T-CRG-REGISTRATION-DATE (IX-CRG)
052700              MOVE CRG-ATTENDANCE-DATE
052800                                TO T-CRG-ATTENDANCE-DATE (IX-CRG)
052900
053000         WHEN FS-CRG-MASTR-EOF
053100              CONTINUE
053200
053300         WHEN OTHER
053400              MOVE CT-READ              TO AUX-ERR-ACCION
053500              MOVE CT-CRG-MASTR         TO AUX-ERR-NOMBRE
053600              MOVE FS-CRG-MASTR         TO AUX-ERR-STATUS
053700              MOVE WS-PARRAFO           TO AUX-ERR-MENSAJE
053800              MOVE 10                   TO W-N-ERROR
053900              PERFORM 9000-SALIDA-ERRORES
054000                 THRU 9000-F-SALIDA-ERRORES
054100     END-EVALUATE.
054200
054300 1720-F-LEER-CRG.
054400     EXIT.
054500
054600*----------------------------------------------------------------*
054700*         1 8 0 0 - L E E R - T R A N S A C C I O N              *
054800*----------------------------------------------------------------*
054900
055000 1800-LEER-TRANSACCION.
055100
055200     MOVE '1800-LEER-TRANSACCION'       TO WS-PARRAFO.
055300
055400     READ CRG-TRANIN INTO WS-REG-CRGTX.
055500
055600     EVALUATE TRUE
055700         WHEN FS-CRG-TRANIN-OK
055800              ADD 1                     TO CNT-TRX-LEIDAS
055900
056000         WHEN FS-CRG-TRANIN-EOF
056100              SET FS-CRG-TRANIN-EOF     TO TRUE
056200
056300         WHEN OTHER
056400              MOVE CT-READ              TO AUX-ERR-ACCION
056500              MOVE CT-CRG-TRANIN        TO AUX-ERR-NOMBRE
056600              MOVE FS-CRG-TRANIN        TO AUX-ERR-STATUS
056700              MOVE WS-PARRAFO           TO AUX-ERR-MENSAJE
056800              MOVE 10                   TO W-N-ERROR
056900              PERFORM 9000-SALIDA-ERRORES
057000                 THRU 9000-F-SALIDA-ERRORES
057100     END-EVALUATE.
057200
057300 1800-F-LEER-TRANSACCION.
057400     EXIT.
057500
057600*----------------------------------------------------------------*
057700*                    2 0 0 0 - P R O C E S O                     *
057800*----------------------------------------------------------------*
057900
058000 2000-PROCESO.
058100
058200     MOVE '2000-PROCESO'                TO WS-PARRAFO.
058300
058400     PERFORM 2100-BUSCAR-CLASE
058500        THRU 2100-F-BUSCAR-CLASE.
058600
058700     EVALUATE CRG-TX-ACCION
058800         WHEN CT-ACCION-REGISTRAR
058900              PERFORM 2300-PROCESAR-REGISTRO
059000                 THRU 2300-F-PROCESAR-REGISTRO
059100
059200         WHEN CT-ACCION-CANCELAR
059300              PERFORM 2500-PROCESAR-CANCELACION
059400                 THRU 2500-F-PROCESAR-CANCELACION
059500
059600         WHEN CT-ACCION-ASISTIO
059700              PERFORM 2700-PROCESAR-ASISTENCIA
059800                 THRU 2700-F-PROCESAR-ASISTENCIA
059900
060000         WHEN CT-ACCION-NOSHOW
060100              PERFORM 2750-PROCESAR-AUSENCIA
060200                 THRU 2750-F-PROCESAR-AUSENCIA
060300
060400         WHEN OTHER
060500              ADD 1                     TO CNT-RECHAZOS
060600              DISPLAY 'PGMCLSRG - ACCION DE TRANSACCION '
060700                      'DESCONOCIDA: ' CRG-TX-ACCION
060800     END-EVALUATE.
060900
061000     PERFORM 1800-LEER-TRANSACCION
061100        THRU 1800-F-LEER-TRANSACCION.
061200
061300 2000-F-PROCESO.
061400     EXIT.
061500
061600*----------------------------------------------------------------*
061700*            2 1 0 0 - B U S C A R - C L A S E                  *
061800*----------------------------------------------------------------*
061900
062000 2100-BUSCAR-CLASE.
062100
062200     MOVE '2100-BUSCAR-CLASE'           TO WS-PARRAFO.
062300
062400     SET WS-NO-FUE-ENCONTRADO           TO TRUE.
062500     MOVE CT-CERO                       TO WS-IX-CLASE-ENCONTRADA.
062600     SET IX-GCL                         TO 1.
062700
062800     PERFORM 2120-COMPARAR-CLASE
062900        THRU 2120-F-COMPARAR-CLASE
063000       VARYING IX-GCL FROM 1 BY 1
063100         UNTIL IX-GCL > WS-GCL-CANT
063200            OR WS-FUE-ENCONTRADO.
063300
063400 2100-F-BUSCAR-CLASE.
063500     EXIT.
063600
063700 2120-COMPARAR-CLASE.
063800
063900     IF T-GCL-CLASS-ID (IX-GCL) = CRG-TX-CLASS-ID
064000        SET WS-FUE-ENCONTRADO           TO TRUE
064100        MOVE IX-GCL                     TO WS-IX-CLASE-ENCONTRADA
064200     END-IF.
064300
064400 2120-F-COMPARAR-CLASE.
064500     EXIT.
064600
064700*----------------------------------------------------------------*
064800*         2 3 0 0 - P R O C E S A R - R E G I S T R O            *
064900*----------------------------------------------------------------*
065000*    REGLA: SE RECHAZA SI LA CLASE NO EXISTE O NO ESTA          *
065100*    ACTIVA, SI YA HAY UNA INSCRIPCION DE ESE SOCIO PARA ESA     *
065200*    CLASE (CUALQUIER ESTADO), O SI EL CUPO ESTA COMPLETO.       *
065300*----------------------------------------------------------------*
065400
065500 2300-PROCESAR-REGISTRO.
065600
065700     MOVE '2300-PROCESAR-REGISTRO'      TO WS-PARRAFO.
065800
065900     IF WS-IX-CLASE-ENCONTRADA = CT-CERO
066000        ADD 1                           TO CNT-RECHAZOS
066100        DISPLAY 'PGMCLSRG - RECHAZADA: CLASE '
066200                CRG-TX-CLASS-ID ' NO EXISTE'
066300     ELSE
066400        IF T-GCL-STATUS (WS-IX-CLASE-ENCONTRADA) NOT = CT-ACTIVE
066500           ADD 1                        TO CNT-RECHAZOS
066600           DISPLAY 'PGMCLSRG - RECHAZADA: CLASE '
066700                   CRG-TX-CLASS-ID ' NO ESTA ACTIVA'
066800        ELSE
066900           SET WS-NO-FUE-ENCONTRADO     TO TRUE
067000           SET IX-CRG                   TO 1
067100           PERFORM 2320-BUSCAR-DUPLICADO
067200              THRU 2320-F-BUSCAR-DUPLICADO
067300             VARYING IX-CRG FROM 1 BY 1
067400               UNTIL IX-CRG > WS-CRG-CANT
067500                  OR WS-FUE-ENCONTRADO
067600           IF WS-FUE-ENCONTRADO
067700              ADD 1                     TO CNT-RECHAZOS
067800              DISPLAY 'PGMCLSRG - RECHAZADA: EL SOCIO '
067900                      CRG-TX-MEMBER-ID
068000                      ' YA TIENE INSCRIPCION EN LA CLASE '
068100                      CRG-TX-CLASS-ID
068200           ELSE
068300              IF T-GCL-CURRENT-ENROLLMENT (WS-IX-CLASE-ENCONTRADA)
068400                 >= T-GCL-MAX-CAPACITY (WS-IX-CLASE-ENCONTRADA)
068500                 ADD 1                  TO CNT-RECHAZOS
068600                 DISPLAY 'PGMCLSRG - RECHAZADA: CLASE '
068700                         CRG-TX-CLASS-ID ' SIN CUPO'
068800              ELSE
068900                 PERFORM 2340-ALTA-REGISTRO
069000                    THRU 2340-F-ALTA-REGISTRO
069100              END-IF
069200           END-IF
069300        END-IF
069400     END-IF.
069500
069600 2300-F-PROCESAR-REGISTRO.
069700     EXIT.
069800
069900 2320-BUSCAR-DUPLICADO.
070000
070100     IF T-CRG-MEMBER-ID (IX-CRG) = CRG-TX-MEMBER-ID
070200        AND T-CRG-CLASS-ID (IX-CRG) = CRG-TX-CLASS-ID
070300        SET WS-FUE-ENCONTRADO           TO TRUE
070400     END-IF.
070500
070600 2320-F-BUSCAR-DUPLICADO.
070700     EXIT.
070800
070900 2340-ALTA-REGISTRO.
071000
071100     IF WS-CRG-CANT >= CT-MAX-CRG
071200        ADD 1                           TO CNT-RECHAZOS
071300        DISPLAY 'PGMCLSRG - RECHAZADA: TABLA CRG LLENA'
071400     ELSE
071500        ADD 1                           TO WS-CRG-CANT
071600        SET IX-CRG                      TO WS-CRG-CANT
071700        MOVE CRG-TX-REGISTRATION-ID
071800                            TO T-CRG-REGISTRATION-ID (IX-CRG)
071900        MOVE CRG-TX-MEMBER-ID    TO T-CRG-MEMBER-ID (IX-CRG)
072000        MOVE CRG-TX-CLASS-ID     TO T-CRG-CLASS-ID (IX-CRG)
072100        MOVE CT-REGISTERED       TO T-CRG-STATUS (IX-CRG)
072200        MOVE WS-FECHA-HOY        TO T-CRG-REGISTRATION-DATE (IX-CRG)
072300        MOVE ZERO                TO T-CRG-ATTENDANCE-DATE (IX-CRG)
072400
072500        ADD 1 TO T-GCL-CURRENT-ENROLLMENT (WS-IX-CLASE-ENCONTRADA)
072600
072700        IF T-GCL-CURRENT-ENROLLMENT (WS-IX-CLASE-ENCONTRADA)
072800           >= T-GCL-MAX-CAPACITY (WS-IX-CLASE-ENCONTRADA)
072900           MOVE CT-FULL TO T-GCL-STATUS (WS-IX-CLASE-ENCONTRADA)
073000        END-IF
073100
073200        ADD 1                           TO CNT-REGISTRADAS
073300     END-IF.
073400
073500 2340-F-ALTA-REGISTRO.
073600     EXIT.
073700
073800*----------------------------------------------------------------*
073900*       2 5 0 0 - P R O C E S A R - C A N C E L A C I O N        *
074000*----------------------------------------------------------------*
074100*    REGLA: EL CUPO NUNCA BAJA DE CERO.  SI LA CLASE ESTABA      *
074200*    FULL Y EL CUPO QUEDA POR DEBAJO DE LA CAPACIDAD             *
074300*    MAXIMA, VUELVE A ACTIVE.                                   *
074400*----------------------------------------------------------------*
074500
074600 2500-PROCESAR-CANCELACION.
074700
074800     MOVE '2500-PROCESAR-CANCELACION'   TO WS-PARRAFO.
074900
075000     SET WS-NO-FUE-ENCONTRADO           TO TRUE.
075100     MOVE CT-CERO                       TO WS-IX-REGIST-ENCONTRADA.
075200     SET IX-CRG                         TO 1.
075300
075400     PERFORM 2520-BUSCAR-REGISTRO
075500        THRU 2520-F-BUSCAR-REGISTRO
075600       VARYING IX-CRG FROM 1 BY 1
075700         UNTIL IX-CRG > WS-CRG-CANT
075800            OR WS-FUE-ENCONTRADO.
075900
076000     IF WS-NO-FUE-ENCONTRADO
076100        ADD 1                           TO CNT-RECHAZOS
076200        DISPLAY 'PGMCLSRG - RECHAZADA: INSCRIPCION '
076300                CRG-TX-REGISTRATION-ID ' NO EXISTE'
076400     ELSE
076500        MOVE CT-CRG-CANCELLED
076600                    TO T-CRG-STATUS (WS-IX-REGIST-ENCONTRADA)
076700
076800        IF T-GCL-CURRENT-ENROLLMENT (WS-IX-CLASE-ENCONTRADA) > 0
076900           SUBTRACT 1 FROM
077000                T-GCL-CURRENT-ENROLLMENT (WS-IX-CLASE-ENCONTRADA)
077100        END-IF
077200
077300        IF T-GCL-STATUS (WS-IX-CLASE-ENCONTRADA) = CT-FULL
077400           AND T-GCL-CURRENT-ENROLLMENT (WS-IX-CLASE-ENCONTRADA)
077500               < T-GCL-MAX-CAPACITY (WS-IX-CLASE-ENCONTRADA)
077600           MOVE CT-ACTIVE TO T-GCL-STATUS (WS-IX-CLASE-ENCONTRADA)
077700        END-IF
077800
077900        ADD 1                           TO CNT-CANCELADAS
078000     END-IF.
078100
078200 2500-F-PROCESAR-CANCELACION.
078300     EXIT.
078400
078500 2520-BUSCAR-REGISTRO.
078600
078700     IF T-CRG-REGISTRATION-ID (IX-CRG) = CRG-TX-REGISTRATION-ID
078800        SET WS-FUE-ENCONTRADO           TO TRUE
078900        MOVE IX-CRG                     TO WS-IX-REGIST-ENCONTRADA
079000     END-IF.
079100
079200 2520-F-BUSCAR-REGISTRO.
079300     EXIT.
079400
079500*----------------------------------------------------------------*
079600*        2 7 0 0 - P R O C E S A R - A S I S T E N C I A         *
079700*----------------------------------------------------------------*
079800
079900 2700-PROCESAR-ASISTENCIA.
080000
080100     MOVE '2700-PROCESAR-ASISTENCIA'    TO WS-PARRAFO.
080200
080300     PERFORM 2720-MARCAR-ESTADO
080400        THRU 2720-F-MARCAR-ESTADO.
080500
080600     IF WS-NO-FUE-ENCONTRADO
080700        ADD 1                           TO CNT-RECHAZOS
080800     ELSE
080900        MOVE CT-ATTENDED
081000                    TO T-CRG-STATUS (WS-IX-REGIST-ENCONTRADA)
081100        MOVE WS-FECHA-HOY
081200             TO T-CRG-ATTENDANCE-DATE (WS-IX-REGIST-ENCONTRADA)
081300        ADD 1                           TO CNT-ASISTENCIAS
081400     END-IF.
081500
081600 2700-F-PROCESAR-ASISTENCIA.
081700     EXIT.
081800
081900*----------------------------------------------------------------*
082000*          2 7 5 0 - P R O C E S A R - A U S E N C I A           *
082100*----------------------------------------------------------------*
082200
082300 2750-PROCESAR-AUSENCIA.
082400
082500     MOVE '2750-PROCESAR-AUSENCIA'      TO WS-PARRAFO.
082600
082700     PERFORM 2720-MARCAR-ESTADO
082800        THRU 2720-F-MARCAR-ESTADO.
082900
083000     IF WS-NO-FUE-ENCONTRADO
083100        ADD 1                           TO CNT-RECHAZOS
083200     ELSE
083300        MOVE CT-NO-SHOW
083400                    TO T-CRG-STATUS (WS-IX-REGIST-ENCONTRADA)
083500        ADD 1                           TO CNT-AUSENCIAS
083600     END-IF.
083700
083800 2750-F-PROCESAR-AUSENCIA.
083900     EXIT.
084000
084100 2720-MARCAR-ESTADO.
084200
084300     SET WS-NO-FUE-ENCONTRADO           TO TRUE.
084400     MOVE CT-CERO                       TO WS-IX-REGIST-ENCONTRADA.
084500     SET IX-CRG                         TO 1.
084600
084700     PERFORM 2520-BUSCAR-REGISTRO
084800        THRU 2520-F-BUSCAR-REGISTRO
084900       VARYING IX-CRG FROM 1 BY 1
085000         UNTIL IX-CRG > WS-CRG-CANT
085100            OR WS-FUE-ENCONTRADO.
085200
085300 2720-F-MARCAR-ESTADO.
085400     EXIT.
085500
085600*----------------------------------------------------------------*
085700*                       3 0 0 0 - F I N                          *
085800*----------------------------------------------------------------*
085900
086000 3000-FIN.
086100
086200     MOVE '3000-FIN'                    TO WS-PARRAFO.
086300
086400     PERFORM 3200-GRABAR-MASTERS
086500        THRU 3200-F-GRABAR-MASTERS.
086600
086700     PERFORM 3400-EMITIR-REPORTE
086800        THRU 3400-F-EMITIR-REPORTE.
086900
087000     PERFORM 3600-CERRAR-ARCHIVOS
087100        THRU 3600-F-CERRAR-ARCHIVOS.
087200
087300     PERFORM 3800-MOSTRAR-TOTALES
087400        THRU 3800-F-MOSTRAR-TOTALES.
087500
087600 3000-F-FIN.
087700     EXIT.
087800
087900*----------------------------------------------------------------*
088000*            3 2 0 0 - G R A B A R - M A S T E R S               *
088100*----------------------------------------------------------------*
088200
088300 3200-GRABAR-MASTERS.
088400
088500     MOVE '3200-GRABAR-MASTERS'         TO WS-PARRAFO.
088600
088700     PERFORM 3220-GRABAR-CLASE
088800        THRU 3220-F-GRABAR-CLASE
088900       VARYING IX-GCL FROM 1 BY 1
089000         UNTIL IX-GCL > WS-GCL-CANT.
089100
089200     PERFORM 3240-GRABAR-REGISTRO
089300        THRU 3240-F-GRABAR-REGISTRO
089400       VARYING IX-CRG FROM 1 BY 1
089500         UNTIL IX-CRG > WS-CRG-CANT.
089600
089700 3200-F-GRABAR-MASTERS.
089800     EXIT.
089900
090000 3220-GRABAR-CLASE.
090100
090200     MOVE T-GCL-CLASS-ID (IX-GCL)       TO GCL-CLASS-ID.
090300     MOVE T-GCL-NAME (IX-GCL)           TO GCL-NAME.
090400     MOVE T-GCL-STATUS (IX-GCL)         TO GCL-STATUS.
090500     MOVE T-GCL-MAX-CAPACITY (IX-GCL)   TO GCL-MAX-CAPACITY.
090600     MOVE T-GCL-CURRENT-ENROLLMENT (IX-GCL)
090700                                         TO GCL-CURRENT-ENROLLMENT.
090800
090900     WRITE REG-GCL-NEWMST FROM WS-REG-GCL.
091000
091100 3220-F-GRABAR-CLASE.
091200     EXIT.
091300
091400 3240-GRABAR-REGISTRO.
091500
091600     MOVE T-CRG-REGISTRATION-ID (IX-CRG) TO CRG-REGISTRATION-ID.
091700     MOVE T-CRG-MEMBER-ID (IX-CRG)       TO CRG-MEMBER-ID.
091800     MOVE T-CRG-CLASS-ID (IX-CRG)        TO CRG-CLASS-ID.
091900     MOVE T-CRG-STATUS (IX-CRG)          TO CRG-STATUS.
092000     MOVE T-CRG-REGISTRATION-DATE (IX-CRG) TO CRG-REGISTRATION-DATE.
092100     MOVE T-CRG-ATTENDANCE-DATE (IX-CRG) TO CRG-ATTENDANCE-DATE.
092200
092300     WRITE REG-CRG-NEWMST FROM WS-REG-CRG.
092400
092500 3240-F-GRABAR-REGISTRO.
092600     EXIT.
092700
092800*----------------------------------------------------------------*
092900*            3 4 0 0 - E M I T I R - R E P O R T E                *
093000*----------------------------------------------------------------*
093100
093200 3400-EMITIR-REPORTE.
093300
093400     MOVE '3400-EMITIR-REPORTE'         TO WS-PARRAFO.
093500     MOVE WS-FECHA-HOY-ALFA              TO WL-TITULO-FECHA.
093600
093700     WRITE REG-CRG-REPORT FROM WS-LINEA-TITULO.
093800     WRITE REG-CRG-REPORT FROM WS-LINEA-ENCABEZADO.
093900
094000     PERFORM 3420-IMPRIMIR-CLASE
094100        THRU 3420-F-IMPRIMIR-CLASE
094200       VARYING IX-GCL FROM 1 BY 1
094300         UNTIL IX-GCL > WS-GCL-CANT.
094400
094500     MOVE SPACES                        TO WS-LINEA-TOTALES.
094600     MOVE CNT-TOTAL-FULL                 TO WS-MASC-A.
094700     MOVE CNT-TOTAL-ACTIVAS              TO WS-MASC-B.
094800     STRING '  TOTAL-FULL-CLASSES: '  WS-MASC-A
094900            '  TOTAL-ACTIVE-CLASSES: ' WS-MASC-B
095000                  DELIMITED BY SIZE INTO WS-LINEA-TOTALES.
095100     WRITE REG-CRG-REPORT FROM WS-LINEA-TOTALES.
095200
095300 3400-F-EMITIR-REPORTE.
095400     EXIT.
095500
095600 3420-IMPRIMIR-CLASE.
095700
095800     MOVE T-GCL-CLASS-ID (IX-GCL)        TO WL-CLASS-ID.
095900     MOVE T-GCL-NAME (IX-GCL)            TO WL-NAME.
096000     MOVE T-GCL-STATUS (IX-GCL)          TO WL-STATUS.
096100     MOVE T-GCL-CURRENT-ENROLLMENT (IX-GCL) TO WL-ENROLLMENT.
096200     MOVE T-GCL-MAX-CAPACITY (IX-GCL)    TO WL-CAPACITY.
096300     WRITE REG-CRG-REPORT FROM WS-LINEA-CLASE.
096400
096500     MOVE ZERO                          TO WS-GCL-SUB-REGISTERED
096600                                            WS-GCL-SUB-ATTENDED.
096700
096800     PERFORM 3440-ACUM-INSCRIPCIONES
096900        THRU 3440-F-ACUM-INSCRIPCIONES
097000       VARYING IX-CRG FROM 1 BY 1
097100         UNTIL IX-CRG > WS-CRG-CANT.
097200
097300     MOVE SPACES                        TO WS-LINEA-SUBTOTAL.
097400     MOVE WS-GCL-SUB-REGISTERED          TO WS-MASC-A.
097500     MOVE WS-GCL-SUB-ATTENDED            TO WS-MASC-B.
097600     STRING '     REGISTERED: '  WS-MASC-A
097700            '  ATTENDED: '       WS-MASC-B
097800                  DELIMITED BY SIZE INTO WS-LINEA-SUBTOTAL.
097900     WRITE REG-CRG-REPORT FROM WS-LINEA-SUBTOTAL.
098000
098100     EVALUATE T-GCL-STATUS (IX-GCL)
098200         WHEN CT-FULL
098300              ADD 1                     TO CNT-TOTAL-FULL
098400         WHEN CT-ACTIVE
098500              ADD 1                     TO CNT-TOTAL-ACTIVAS
098600     END-EVALUATE.
098700
098800 3420-F-IMPRIMIR-CLASE.
098900     EXIT.
099000
099100 3440-ACUM-INSCRIPCIONES.
099200
099300     IF T-CRG-CLASS-ID (IX-CRG) = T-GCL-CLASS-ID (IX-GCL)
099400        IF T-CRG-STATUS (IX-CRG) = CT-REGISTERED
099500           ADD 1                     TO WS-GCL-SUB-REGISTERED
099600        END-IF
099700        IF T-CRG-STATUS (IX-CRG) = CT-ATTENDED
099800           ADD 1                     TO WS-GCL-SUB-ATTENDED
099900        END-IF
100000     END-IF.
100100
100200 3440-F-ACUM-INSCRIPCIONES.
100300     EXIT.
100400
100500*----------------------------------------------------------------*
100600*             3 6 0 0 - C E R R A R - A R C H I V O S            *
100700*----------------------------------------------------------------*
100800
100900 3600-CERRAR-ARCHIVOS.
101000
101100     MOVE '3600-CERRAR-ARCHIVOS'        TO WS-PARRAFO.
101200
101300     CLOSE GCL-MASTR
101400           CRG-MASTR
101500           CRG-TRANIN
101600           GCL-NEWMST
101700           CRG-NEWMST
101800           CRG-REPORT.
101900
102000 3600-F-CERRAR-ARCHIVOS.
102100     EXIT.
102200
102300*----------------------------------------------------------------*
102400*            3 8 0 0 - M O S T R A R - T O T A L E S             *
102500*----------------------------------------------------------------*
102600
102700 3800-MOSTRAR-TOTALES.
102800
102900     MOVE '3800-MOSTRAR-TOTALES'        TO WS-PARRAFO.
103000
103100     DISPLAY '**************************************************'.
103200     DISPLAY '*                PROGRAMA PGMCLSRG               *'.
103300     DISPLAY '**************************************************'.
103400
103500     MOVE CNT-TRX-LEIDAS                TO WS-MASCARA.
103600     DISPLAY '* TRANSACCIONES LEIDAS:             ' WS-MASCARA.
103700
103800     MOVE CNT-REGISTRADAS                TO WS-MASCARA.
103900     DISPLAY '* REGISTROS ALTA PROCESADOS:        ' WS-MASCARA.
104000
104100     MOVE CNT-CANCELADAS                 TO WS-MASCARA.
104200     DISPLAY '* CANCELACIONES PROCESADAS:         ' WS-MASCARA.
104300
104400     MOVE CNT-ASISTENCIAS                TO WS-MASCARA.
104500     DISPLAY '* ASISTENCIAS PROCESADAS:           ' WS-MASCARA.
104600
104700     MOVE CNT-AUSENCIAS                  TO WS-MASCARA.
104800     DISPLAY '* AUSENCIAS PROCESADAS:             ' WS-MASCARA.
104900
105000     MOVE CNT-RECHAZOS                  TO WS-MASCARA.
105100     DISPLAY '* TRANSACCIONES RECHAZADAS:         ' WS-MASCARA.
105200     DISPLAY '**************************************************'.
105300
105400 3800-F-MOSTRAR-TOTALES.
105500     EXIT.
105600
105700*----------------------------------------------------------------*
105800*             9 0 0 0 - S A L I D A - E R R O R E S              *
105900*----------------------------------------------------------------*
106000
106100 9000-SALIDA-ERRORES.
106200
106300     MOVE '9000-SALIDA-ERRORES'         TO WS-PARRAFO.
106400
106500     DISPLAY '************************************' UPON CONSOLE.
106600     DISPLAY '*          PROGRAMA: ' CT-PROGRAMA     UPON CONSOLE.
106700     DISPLAY '*          FECHA RUN: ' WS-FECHA-SISTEMA-CORTA UPON CONSOLE.
106800     DISPLAY '************************************' UPON CONSOLE.
106900
107000     EVALUATE W-N-ERROR
107100         WHEN 10
107200           DISPLAY ' ERROR DE ARCHIVO             ' UPON CONSOLE
107300           DISPLAY ' ACCION.....: ' AUX-ERR-ACCION   UPON CONSOLE
107400           DISPLAY ' ARCHIVO....: ' AUX-ERR-NOMBRE   UPON CONSOLE
107500           DISPLAY ' F-STATUS...: ' AUX-ERR-STATUS   UPON CONSOLE
107600           DISPLAY ' MENSAJE....: ' AUX-ERR-MENSAJE  UPON CONSOLE
107700     END-EVALUATE.
107800
107810     MOVE W-N-ERROR                     TO WS-RETURN-CODE.
107900     GOBACK.
108000
108100 9000-F-SALIDA-ERRORES.
108200     EXIT.
