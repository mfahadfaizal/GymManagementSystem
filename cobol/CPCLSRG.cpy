000100******************************************************************
000200*                     C O P Y   C P C L S R G                    *
000300******************************************************************
000400*    LAYOUT DEL MAESTRO DE INSCRIPCIONES (REGISTRATION-MASTER).  *
000500*    REGISTRO FIJO DE 80 BYTES, EN LINEA (LINE SEQUENTIAL).      *
000600*    CLAVE LOGICA CRG-MEMBER-ID + CRG-CLASS-ID (COMPUESTA); SIN  *
000700*    ACCESO INDEXADO - SE CARGA COMPLETO A T-CRG-ITEMS.          *
000800*----------------------------------------------------------------*
000900*  MANTENIMIENTO                                                *
001000*  2025-05-20  MNM  KC03CAB-0097  ALTA DEL LAYOUT.               *
001100*  2025-08-11  MNM  KC03CAB-0138  SE AGREGA ATTENDANCE-DATE.     *
001200******************************************************************
001300 01  WS-REG-CRG.
001400     02  CRG-REGISTRATION-ID      PIC 9(09).
001500     02  CRG-MEMBER-ID            PIC 9(09).
001600     02  CRG-CLASS-ID             PIC 9(09).
001700     02  CRG-STATUS               PIC X(10).
001800     02  CRG-REGISTRATION-DATE    PIC 9(08).
001900     02  CRG-ATTENDANCE-DATE      PIC 9(08).
002000     02  FILLER                   PIC X(27).
