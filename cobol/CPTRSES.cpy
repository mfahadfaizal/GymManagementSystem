000100******************************************************************
000200*                     C O P Y   C P T R S E S                    *
000300******************************************************************
000400*    LAYOUT DEL MAESTRO DE SESIONES (SESSION-MASTER).            *
000500*    REGISTRO FIJO DE 110 BYTES, EN LINEA (LINE SEQUENTIAL).     *
000600*    CLAVE LOGICA TSN-TRAINER-ID; EL MAESTRO SE LEE ORDENADO     *
000700*    POR FECHA/HORA PARA EL CHEQUEO DE SUPERPOSICION (RENGLON    *
000800*    GRABADO EN T-TSN-ITEMS, VER PROGRAMA PGMTRSES).             *
000900*----------------------------------------------------------------*
001000*  MANTENIMIENTO                                                *
001100*  2025-05-27  MNM  KC03CAB-0102  ALTA DEL LAYOUT.               *
001200*  2025-08-11  MNM  KC03CAB-0139  SE AGREGA DURATION-MINUTES.    *
001300*  2025-11-04  MNM  KC03CAB-0158  SE AGREGAN START-TIME/END-TIME *
001400*                                 REALES DEL PASE A EN CURSO Y   *
001500*                                 A FINALIZADA - VER PGMTRSES    *
001600*                                 PARRAFO 2500-CAMBIAR-ESTADO.   *
001700******************************************************************
001800 01  WS-REG-TSN.
001900     02  TSN-SESSION-ID          PIC 9(09).
002000     02  TSN-TRAINER-ID          PIC 9(09).
002100     02  TSN-MEMBER-ID           PIC 9(09).
002200     02  TSN-TYPE                PIC X(21).
002300     02  TSN-STATUS              PIC X(11).
002400     02  TSN-SCHEDULED-DATE      PIC 9(08).
002500     02  TSN-SCHEDULED-TIME      PIC 9(04).
002600     02  TSN-DURATION-MINUTES    PIC 9(04).
002700     02  TSN-ACTUAL-START-TIME   PIC 9(04).
002800     02  TSN-ACTUAL-END-TIME     PIC 9(04).
002900     02  TSN-PRICE               PIC S9(07)V99 COMP-3.
003000     02  FILLER                  PIC X(22).
